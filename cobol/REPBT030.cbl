000100******************************************************************
000200*                                                                *
000300* PRODOTTO  : SISTEMA REP - MONITORAGGIO PRESENZE REPERIBILI    * 
000400*                                                                *
000500* PROGRAMMA : REPBT030,COBOL/BATCH                               *
000600*                                                                *
000700* SCHEDULAZ : SU RICHIESTA - LANCIATO A MANO O DA PROCEDURA      *
000800*             QUANDO SERVE UN'ESTRAZIONE DAGLI ARCHIVI REP       *
000900*             (NON FA PARTE DELLA CATENA NOTTURNA)               *
001000*                                                                *
001100* AUTORE    : K. LEHTONEN                                       * 
001200*                                                                *
001300* FUNZIONE  : ESTRAE DAGLI ARCHIVI REP UNO DEI TRE TRACCIATI     *
001400*             RICHIESTI DA SCHEDA PARAMETRO (REPCQRY):           *
001500*             MODO 'E' - EVENTI DI PRESENZA DI UN UTENTE, CON    *
001600*                        FILTRO OPZIONALE SU INTERVALLO TS E     *
001700*                        SU STATO NORMALIZZATO;                  *
001800*             MODO 'S' - FINESTRE DI RIPOSO E ANOMALIE DI UN     *
001900*                        UTENTE, CON FILTRO OPZIONALE SU         *
002000*                        INTERVALLO DI DATA LOCALE;              *
002100*             MODO 'R' - GLI EVENTI 'ONLINE' PIU' RECENTI DI     *
002200*                        TUTTI GLI UTENTI, DAL PIU' RECENTE.     *
002300*             L'UTENTE RICHIESTO NON ANAGRAFATO E' SEGNALATO     *
002400*             COME ERRORE BLOCCANTE 'USER NOT FOUND'.            *
002500*                                                                *
002600* TABELLE   : REPCTAB  - ANAGRAFICA UTENTI IN MEMORIA            *
002700*   GESTITE :  WS-TAB-ONLINE - TOP-N EVENTI ONLINE (MODO R)      *
002800*                                                                *
002900* INPUT     : SYSIN   - SCHEDA DI ESTRAZIONE (VEDI REPCQRY)     * 
003000*             IFILUSR - ANAGRAFICA UTENTI REPERIBILI             *
003100*             IFILEVT - EVENTI DI PRESENZA NORMALIZZATI          *
003200*             IFILSLW - FINESTRE DI RIPOSO INFERITE              *
003300*             IFILANO - ANOMALIE DI RIPOSO                       *
003400*                                                                *
003500* OUTPUT    : OFILQEV - ESTRATTO EVENTI (MODO E)                * 
003600*             OFILQSW - ESTRATTO FINESTRE DI RIPOSO (MODO S)    * 
003700*             OFILQAN - ESTRATTO ANOMALIE (MODO S)               *
003800*             OFILQRN - ESTRATTO EVENTI ONLINE RECENTI (MODO R) * 
003900*                                                                *
004000******************************************************************
004100*   STORIA DELLE VARIAZIONI                                     * 
004200*----------------------------------------------------------------*
004300*   1990-03-12  GF   STESURA INIZIALE - ESTRAZIONE A VIDEO DELLE* 
004400*                    TIMBRATURE BADGE ACZ050 SU RICHIESTA TURNO * 
004500*   1990-03-20  GF   PRIMA EMISSIONE PER COLLAUDO                *
004600*   1994-08-09  PDR  AGGIUNTO FILTRO PER REPARTO SU ESTRAZIONE   *
004700*   1998-12-02  MRV  ANALISI Y2K - CAMPO DATA ESTRAZIONE A 4     *
004800*                    CIFRE                                       *
004900*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE SUL CAMPO DATA        *
005000*                    ESTRAZIONE - AA2K-119                       *
005100*   2008-05-14  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
005200*   2021-06-21  KL   RISCRITTO PER ESTRAZIONE DAGLI ARCHIVI REP * 
005300*                    IN SOSTITUZIONE DELL'ESTRAZIONE A VIDEO     *
005400*                    TIMBRATURE BADGE ACZ050 - RICHIESTA 55012  * 
005500*   2021-08-03  KL   AGGIUNTO IL MODO 'R' - EVENTI ONLINE PIU'   *
005600*                    RECENTI DI TUTTI GLI UTENTI - RQ 55170     * 
005700*   2021-09-02  KL   ACCENTRATO IL BANNER DI ERRORE IN UN SOLO   *
005800*                    PARAGRAFO (RQ 55190)                        *
005900******************************************************************
006000 IDENTIFICATION DIVISION.                                         
006100 PROGRAM-ID.    REPBT030.                                         
006200 AUTHOR.        K. LEHTONEN.                                      
006300 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
006400 DATE-WRITTEN.  1990-03-12.                                       
006500 DATE-COMPILED.                                                   
006600 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
006700******************************************************************
006800 ENVIRONMENT DIVISION.                                            
006900 CONFIGURATION SECTION.                                           
007000 SOURCE-COMPUTER. IBM-3090.                                       
007100 OBJECT-COMPUTER. IBM-3090.                                       
007200 SPECIAL-NAMES.                                                   
007300     C01 IS TOP-OF-FORM.                                          
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT SECTION.                                            
007600 FILE-CONTROL.                                                    
007700     SELECT  IFILUSR   ASSIGN  TO  IFILUSR                        
007800                       FILE STATUS IS FS-IFILUSR.                 
007900     SELECT  IFILEVT   ASSIGN  TO  IFILEVT                        
008000                       FILE STATUS IS FS-IFILEVT.                 
008100     SELECT  IFILSLW   ASSIGN  TO  IFILSLW                        
008200                       FILE STATUS IS FS-IFILSLW.                 
008300     SELECT  IFILANO   ASSIGN  TO  IFILANO                        
008400                       FILE STATUS IS FS-IFILANO.                 
008500     SELECT  OFILQEV   ASSIGN  TO  OFILQEV                        
008600                       FILE STATUS IS FS-OFILQEV.                 
008700     SELECT  OFILQSW   ASSIGN  TO  OFILQSW                        
008800                       FILE STATUS IS FS-OFILQSW.                 
008900     SELECT  OFILQAN   ASSIGN  TO  OFILQAN                        
009000                       FILE STATUS IS FS-OFILQAN.                 
009100     SELECT  OFILQRN   ASSIGN  TO  OFILQRN                        
009200                       FILE STATUS IS FS-OFILQRN.                 
009300******************************************************************
009400 DATA DIVISION.                                                   
009500 FILE SECTION.                                                    
009600 FD  IFILUSR  LABEL RECORD STANDARD                               
009700              RECORDING MODE IS F                                 
009800              BLOCK CONTAINS 0.                                   
009900     COPY REPCUSR.                                                
010000*-----------------------------------------------------------------
010100 FD  IFILEVT  LABEL RECORD STANDARD                               
010200              RECORDING MODE IS F                                 
010300              BLOCK CONTAINS 0.                                   
010400     COPY REPCEVT.                                                
010500*-----------------------------------------------------------------
010600 FD  IFILSLW  LABEL RECORD STANDARD                               
010700              RECORDING MODE IS F                                 
010800              BLOCK CONTAINS 0.                                   
010900     COPY REPCSLW.                                                
011000*-----------------------------------------------------------------
011100 FD  IFILANO  LABEL RECORD STANDARD                               
011200              RECORDING MODE IS F                                 
011300              BLOCK CONTAINS 0.                                   
011400     COPY REPCANO.                                                
011500*-----------------------------------------------------------------
011600 FD  OFILQEV  LABEL RECORD STANDARD                               
011700              RECORDING MODE IS F                                 
011800              BLOCK CONTAINS 0.                                   
011900 01  QEV-REC.                                                     
012000     05  QEV-USER-ID               PIC 9(10).                     
012100     05  QEV-TS-UTC                PIC X(19).                     
012200     05  QEV-RAW-STATUS            PIC X(20).                     
012300     05  QEV-NORM-STATUS           PIC X(08).                     
012400     05  FILLER                    PIC X(03).                     
012500*-----------------------------------------------------------------
012600 FD  OFILQSW  LABEL RECORD STANDARD                               
012700              RECORDING MODE IS F                                 
012800              BLOCK CONTAINS 0.                                   
012900 01  QSW-REC.                                                     
013000     05  QSW-USER-ID               PIC 9(10).                     
013100     05  QSW-START-LOCAL           PIC X(19).                     
013200     05  QSW-END-LOCAL             PIC X(19).                     
013300     05  QSW-DURATION-MIN          PIC 9(05).                     
013400     05  QSW-CONFIDENCE            PIC 9V99.                      
013500     05  FILLER                    PIC X(04).                     
013600*-----------------------------------------------------------------
013700 FD  OFILQAN  LABEL RECORD STANDARD                               
013800              RECORDING MODE IS F                                 
013900              BLOCK CONTAINS 0.                                   
014000 01  QAN-REC.                                                     
014100     05  QAN-USER-ID               PIC 9(10).                     
014200     05  QAN-TYPE                  PIC X(20).                     
014300     05  QAN-TS-LOCAL              PIC X(19).                     
014400     05  QAN-METADATA              PIC X(40).                     
014500     05  FILLER                    PIC X(01).                     
014600*-----------------------------------------------------------------
014700 FD  OFILQRN  LABEL RECORD STANDARD                               
014800              RECORDING MODE IS F                                 
014900              BLOCK CONTAINS 0.                                   
015000 01  QRN-REC.                                                     
015100     05  QRN-USER-ID               PIC 9(10).                     
015200     05  QRN-TS-UTC                PIC X(19).                     
015300     05  QRN-RAW-STATUS            PIC X(20).                     
015400     05  QRN-NORM-STATUS           PIC X(08).                     
015500     05  FILLER                    PIC X(03).                     
015600*-----------------------------------------------------------------
015700 WORKING-STORAGE SECTION.                                         
015800*--- COSTANTI E SWITCH                                           *
015900 01  WK-COSTANTI-FLAG.                                            
016000     05  WK-REPBT030           PIC X(08) VALUE 'REPBT030'.        
016100     05  FILLER                PIC X(02) VALUE SPACES.            
016200 01  WS-SWITCH.                                                   
016300     05  FS-IFILUSR            PIC X(02) VALUE SPACES.            
016400     05  FS-IFILEVT            PIC X(02) VALUE SPACES.            
016500     05  FS-IFILSLW            PIC X(02) VALUE SPACES.            
016600     05  FS-IFILANO            PIC X(02) VALUE SPACES.            
016700     05  FS-OFILQEV            PIC X(02) VALUE SPACES.            
016800     05  FS-OFILQSW            PIC X(02) VALUE SPACES.            
016900     05  FS-OFILQAN            PIC X(02) VALUE SPACES.            
017000     05  FS-OFILQRN            PIC X(02) VALUE SPACES.            
017100     05  WS-EOF-IFILUSR        PIC X(01) VALUE 'N'.               
017200         88  WS-IFILUSR-FINITO           VALUE 'S'.               
017300     05  WS-EOF-IFILEVT        PIC X(01) VALUE 'N'.               
017400         88  WS-IFILEVT-FINITO           VALUE 'S'.               
017500     05  WS-EOF-IFILSLW        PIC X(01) VALUE 'N'.               
017600         88  WS-IFILSLW-FINITO           VALUE 'S'.               
017700     05  WS-EOF-IFILANO        PIC X(01) VALUE 'N'.               
017800         88  WS-IFILANO-FINITO           VALUE 'S'.               
017900     05  WS-UTENTE-TROVATO-SW  PIC X(01) VALUE 'N'.               
018000         88  WS-UTENTE-TROVATO           VALUE 'S'.               
018100     05  FILLER                PIC X(02) VALUE SPACES.            
018200*--- SCHEDA DI ESTRAZIONE (SYSIN)                                *
018300     COPY REPCQRY.                                                
018400 01  WS-MODO-SW.                                                  
018500     05  WS-QRY-MODO           PIC X(01).                         
018600         88  WS-QRY-MODO-EVENTI          VALUE 'E'.               
018700         88  WS-QRY-MODO-RIPOSO          VALUE 'S'.               
018800         88  WS-QRY-MODO-RECENTI         VALUE 'R'.               
018900     05  FILLER                PIC X(01) VALUE SPACES.            
019000*--- LIMITE EFFETTIVO APPLICATO DOPO DEFAULT E MASSIMALE         *
019100 01  WS-LIMITE-EFFETTIVO       PIC S9(4) COMP VALUE ZERO.         
019200*--- CONTATORI DI ELABORAZIONE                                   *
019300 01  WS-CONTATORI.                                                
019400     05  WS-LETTI-IFILEVT      PIC S9(8) COMP VALUE ZERO.         
019500     05  WS-LETTI-IFILSLW      PIC S9(8) COMP VALUE ZERO.         
019600     05  WS-LETTI-IFILANO      PIC S9(8) COMP VALUE ZERO.         
019700     05  WS-SCRITTI-QEV        PIC S9(8) COMP VALUE ZERO.         
019800     05  WS-SCRITTI-QSW        PIC S9(8) COMP VALUE ZERO.         
019900     05  WS-SCRITTI-QAN        PIC S9(8) COMP VALUE ZERO.         
020000     05  WS-SCRITTI-QRN        PIC S9(8) COMP VALUE ZERO.         
020100     05  FILLER                PIC X(04) VALUE SPACES.            
020200*--- CONTATORI EDITATI PER LA STAMPA DELLE STATISTICHE FINALI    *
020300 01  WS-SCRITTI-QEV-N          PIC 9(08).                         
020400 01  WS-SCRITTI-QEV-EDIT REDEFINES WS-SCRITTI-QEV-N               
020500                            PIC ZZZZZZZ9.                         
020600 01  WS-SCRITTI-QSW-N          PIC 9(08).                         
020700 01  WS-SCRITTI-QSW-EDIT REDEFINES WS-SCRITTI-QSW-N               
020800                            PIC ZZZZZZZ9.                         
020900 01  WS-SCRITTI-QAN-N          PIC 9(08).                         
021000 01  WS-SCRITTI-QAN-EDIT REDEFINES WS-SCRITTI-QAN-N               
021100                            PIC ZZZZZZZ9.                         
021200 01  WS-SCRITTI-QRN-N          PIC 9(08).                         
021300 01  WS-SCRITTI-QRN-EDIT REDEFINES WS-SCRITTI-QRN-N               
021400                            PIC ZZZZZZZ9.                         
021500*--- AREA DI INTERFACCIA VERSO REPYUSR0                          *
021600     COPY REPCTAB.                                                
021700 01  REPYUSR0-AREA.                                               
021800     05  USR-FUNZIONE          PIC X(01).                         
021900         88  USR-FUNZIONE-CERCA          VALUE 'C'.               
022000         88  USR-FUNZIONE-INSERISCI      VALUE 'I'.               
022100         88  USR-FUNZIONE-STATISTICHE    VALUE 'S'.               
022200     05  USR-USER-ID           PIC 9(10).                         
022300     05  USR-TZ-NAME           PIC X(20).                         
022400     05  USR-TZ-OFFSET         PIC S9(4) SIGN LEADING SEPARATE.   
022500     05  USR-ESITO             PIC X(02).                         
022600         88  USR-ESITO-TROVATO           VALUE 'SI'.              
022700         88  USR-ESITO-ASSENTE           VALUE 'NF'.              
022800         88  USR-ESITO-DUPLICATO         VALUE 'DU'.              
022900         88  USR-ESITO-TABELLA-PIENA     VALUE 'PI'.              
023000     05  FILLER                PIC X(05).                         
023100*--- TABELLA DEI 'TOP-N' EVENTI ONLINE PIU' RECENTI (MODO R) -   *
023200*--- E' CAPIENTE QUANTO IL MASSIMALE DI ESTRAZIONE PERCHE' NON   *
023300*--- SERVE TENERNE IN MEMORIA PIU' DI QUANTI NE VERRANNO SCRITTI *
023400 01  WS-TAB-ONLINE-AREA.                                          
023500     05  WS-TAB-ONLINE-COUNT   PIC S9(4) COMP VALUE ZERO.         
023600     05  WS-TAB-ONLINE-MAX     PIC S9(4) COMP VALUE +2000.        
023700     05  WS-TAB-ONLINE OCCURS 1 TO 2000 TIMES                     
023800                       DEPENDING ON WS-TAB-ONLINE-COUNT           
023900                       INDEXED BY WS-TAB-IDX.                     
024000         10  TAB-ONL-USER-ID       PIC 9(10).                     
024100         10  TAB-ONL-TS-UTC        PIC X(19).                     
024200         10  TAB-ONL-RAW-STATUS    PIC X(20).                     
024300         10  TAB-ONL-NORM-STATUS   PIC X(08).                     
024400 01  WS-TAB-MIN-IDX             PIC S9(4) COMP VALUE ZERO.        
024500 01  WS-TAB-APPOGGIO.                                             
024600     05  WS-TAB-APP-USER-ID        PIC 9(10).                     
024700     05  WS-TAB-APP-TS-UTC         PIC X(19).                     
024800     05  WS-TAB-APP-RAW-STATUS     PIC X(20).                     
024900     05  WS-TAB-APP-NORM-STATUS    PIC X(08).                     
025000     05  FILLER                    PIC X(03) VALUE SPACES.        
025100 01  WS-TAB-I                   PIC S9(4) COMP VALUE ZERO.        
025200 01  WS-TAB-J                   PIC S9(4) COMP VALUE ZERO.        
025300*--- AREA DI SCRITTURA DELL'ERRORE BLOCCANTE                     *
025400 01  WS-AREA-ERRORE.                                              
025500     05  ERR-PUNTO             PIC X(08) VALUE SPACES.            
025600     05  ERR-DESCRIZIONE       PIC X(40) VALUE SPACES.            
025700******************************************************************
025800 PROCEDURE DIVISION.                                              
025900*-----------------------------------                              
026000 C00010-INIZIO.                                                   
026100     DISPLAY '*****************************************'          
026200     DISPLAY '* INIZIO PROGRAMMA ' WK-REPBT030                    
026300     DISPLAY '*-----------------------------------------*'        
026400     PERFORM C00020-APRI-FILE                                     
026500     PERFORM C00030-LEGGI-SYSIN                                   
026600     PERFORM C00040-CARICA-IFILUSR                                
026700        THRU C00040-CARICA-IFILUSR-EXIT                           
026800        UNTIL WS-IFILUSR-FINITO                                   
026900     EVALUATE TRUE                                                
027000        WHEN WS-QRY-MODO-EVENTI                                   
027100           PERFORM C00150-VERIFICA-UTENTE                         
027200              THRU C00150-EXIT                                    
027300           PERFORM C00200-MODO-EVENTI                             
027400              THRU C00200-EXIT                                    
027500        WHEN WS-QRY-MODO-RIPOSO                                   
027600           PERFORM C00150-VERIFICA-UTENTE                         
027700              THRU C00150-EXIT                                    
027800           PERFORM C00300-MODO-RIPOSO                             
027900              THRU C00300-EXIT                                    
028000        WHEN WS-QRY-MODO-RECENTI                                  
028100           PERFORM C00400-MODO-RECENTI                            
028200              THRU C00400-EXIT                                    
028300     END-EVALUATE                                                 
028400     PERFORM C01000-FINE.                                         
028500*-----------------------------------                              
028600* APERTURA FILE - SI APRONO TUTTI GLI ARCHIVI A PRESCINDERE DAL  *
028700* MODO RICHIESTO, COME D'USO NEI PROGRAMMI DI ESTRAZIONE REP     *
028800*-----------------------------------                              
028900 C00020-APRI-FILE.                                                
029000     OPEN INPUT IFILUSR                                           
029100     IF FS-IFILUSR NOT = '00'                                     
029200        MOVE 'C00020-A'          TO ERR-PUNTO                     
029300        MOVE 'APERTURA IFILUSR FALLITA' TO ERR-DESCRIZIONE        
029400        PERFORM C09000-ERRORE                                     
029500     END-IF                                                       
029600     OPEN INPUT IFILEVT                                           
029700     IF FS-IFILEVT NOT = '00'                                     
029800        MOVE 'C00020-B'          TO ERR-PUNTO                     
029900        MOVE 'APERTURA IFILEVT FALLITA' TO ERR-DESCRIZIONE        
030000        PERFORM C09000-ERRORE                                     
030100     END-IF                                                       
030200     OPEN INPUT IFILSLW                                           
030300     IF FS-IFILSLW NOT = '00'                                     
030400        MOVE 'C00020-C'          TO ERR-PUNTO                     
030500        MOVE 'APERTURA IFILSLW FALLITA' TO ERR-DESCRIZIONE        
030600        PERFORM C09000-ERRORE                                     
030700     END-IF                                                       
030800     OPEN INPUT IFILANO                                           
030900     IF FS-IFILANO NOT = '00'                                     
031000        MOVE 'C00020-D'          TO ERR-PUNTO                     
031100        MOVE 'APERTURA IFILANO FALLITA' TO ERR-DESCRIZIONE        
031200        PERFORM C09000-ERRORE                                     
031300     END-IF                                                       
031400     OPEN OUTPUT OFILQEV                                          
031500     IF FS-OFILQEV NOT = '00'                                     
031600        MOVE 'C00020-E'          TO ERR-PUNTO                     
031700        MOVE 'APERTURA OFILQEV FALLITA' TO ERR-DESCRIZIONE        
031800        PERFORM C09000-ERRORE                                     
031900     END-IF                                                       
032000     OPEN OUTPUT OFILQSW                                          
032100     IF FS-OFILQSW NOT = '00'                                     
032200        MOVE 'C00020-F'          TO ERR-PUNTO                     
032300        MOVE 'APERTURA OFILQSW FALLITA' TO ERR-DESCRIZIONE        
032400        PERFORM C09000-ERRORE                                     
032500     END-IF                                                       
032600     OPEN OUTPUT OFILQAN                                          
032700     IF FS-OFILQAN NOT = '00'                                     
032800        MOVE 'C00020-G'          TO ERR-PUNTO                     
032900        MOVE 'APERTURA OFILQAN FALLITA' TO ERR-DESCRIZIONE        
033000        PERFORM C09000-ERRORE                                     
033100     END-IF                                                       
033200     OPEN OUTPUT OFILQRN                                          
033300     IF FS-OFILQRN NOT = '00'                                     
033400        MOVE 'C00020-H'          TO ERR-PUNTO                     
033500        MOVE 'APERTURA OFILQRN FALLITA' TO ERR-DESCRIZIONE        
033600        PERFORM C09000-ERRORE                                     
033700     END-IF.                                                      
033800*-----------------------------------                              
033900* LEGGE LA SCHEDA DI ESTRAZIONE DA SYSIN, CONTROLLA IL MODO E    *
034000* DETERMINA IL LIMITE EFFETTIVO (DEFAULT E MASSIMALE PER MODO)   *
034100*-----------------------------------                              
034200 C00030-LEGGI-SYSIN.                                              
034300     ACCEPT REPQRY-REC          FROM SYSIN                        
034400     MOVE REPQRY-MODO           TO WS-QRY-MODO                    
034500     EVALUATE TRUE                                                
034600        WHEN WS-QRY-MODO-EVENTI                                   
034700           IF REPQRY-LIMITE = ZERO                                
034800              MOVE 1000            TO WS-LIMITE-EFFETTIVO         
034900           ELSE                                                   
035000              IF REPQRY-LIMITE > 5000                             
035100                 MOVE 5000         TO WS-LIMITE-EFFETTIVO         
035200              ELSE                                                
035300                 MOVE REPQRY-LIMITE TO WS-LIMITE-EFFETTIVO        
035400              END-IF                                              
035500           END-IF                                                 
035600        WHEN WS-QRY-MODO-RECENTI                                  
035700           IF REPQRY-LIMITE = ZERO                                
035800              MOVE 100             TO WS-LIMITE-EFFETTIVO         
035900           ELSE                                                   
036000              IF REPQRY-LIMITE > 2000                             
036100                 MOVE 2000         TO WS-LIMITE-EFFETTIVO         
036200              ELSE                                                
036300                 MOVE REPQRY-LIMITE TO WS-LIMITE-EFFETTIVO        
036400              END-IF                                              
036500           END-IF                                                 
036600        WHEN WS-QRY-MODO-RIPOSO                                   
036700           CONTINUE                                               
036800        WHEN OTHER                                                
036900           MOVE 'C00030-A'       TO ERR-PUNTO                     
037000           MOVE 'MODO SYSIN NON VALIDO'                           
037100                                 TO ERR-DESCRIZIONE               
037200           PERFORM C09000-ERRORE                                  
037300     END-EVALUATE                                                 
037400     DISPLAY '* MODO ESTRAZIONE RICHIESTO  : ' WS-QRY-MODO        
037500     DISPLAY '* UTENTE RICHIESTO           : '                    
037600             REPQRY-USER-ID.                                      
037700*-----------------------------------                              
037800* CARICA L'ANAGRAFICA UTENTI IN TABELLA PER LA VERIFICA DI       *
037900* ESISTENZA DELL'UTENTE RICHIESTO (MODI 'E' E 'S')               *
038000*-----------------------------------                              
038100 C00040-CARICA-IFILUSR.                                           
038200     READ IFILUSR                                                 
038300        AT END                                                    
038400           SET WS-IFILUSR-FINITO TO TRUE                          
038500           GO TO C00040-CARICA-IFILUSR-EXIT                       
038600     END-READ                                                     
038700     MOVE REPANA-USER-ID        TO USR-USER-ID                    
038800     MOVE REPANA-TZ-NAME        TO USR-TZ-NAME                    
038900     MOVE REPANA-TZ-OFFSET-MIN  TO USR-TZ-OFFSET                  
039000     SET USR-FUNZIONE-INSERISCI TO TRUE                           
039100     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
039200     END-CALL.                                                    
039300 C00040-CARICA-IFILUSR-EXIT.                                      
039400     EXIT.                                                        
039500*-----------------------------------                              
039600* VERIFICA CHE L'UTENTE RICHIESTO SIA ANAGRAFATO - SE NON        *
039700* TROVATO L'ESTRAZIONE NON PUO' PROSEGUIRE                       *
039800*-----------------------------------                              
039900 C00150-VERIFICA-UTENTE.                                          
040000     MOVE REPQRY-USER-ID        TO USR-USER-ID                    
040100     SET USR-FUNZIONE-CERCA     TO TRUE                           
040200     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
040300     END-CALL                                                     
040400     IF NOT USR-ESITO-TROVATO                                     
040500        MOVE 'C00150-A'         TO ERR-PUNTO                      
040600        MOVE 'USER NOT FOUND'   TO ERR-DESCRIZIONE                
040700        PERFORM C09000-ERRORE                                     
040800     END-IF.                                                      
040900 C00150-EXIT.                                                     
041000     EXIT.                                                        
041100*-----------------------------------                              
041200* MODO 'E' - ESTRAZIONE EVENTI DI PRESENZA DI UN UTENTE. IFILEVT *
041300* E' ORDINATO PER UTENTE CRESCENTE (VEDI TESTATA REPBT020),      *
041400* QUINDI SI PUO' CHIUDERE LA LETTURA NON APPENA SI SUPERA IL     *
041500* BLOCCO DELL'UTENTE RICHIESTO                                   *
041600*-----------------------------------                              
041700 C00200-MODO-EVENTI.                                              
041800     MOVE 'N'                   TO WS-UTENTE-TROVATO-SW           
041900     PERFORM C00100-LEGGI-IFILEVT                                 
042000        THRU C00100-EXIT                                          
042100     PERFORM C00250-FILTRA-EVENTO                                 
042200        THRU C00250-EXIT                                          
042300        UNTIL WS-IFILEVT-FINITO.                                  
042400 C00200-EXIT.                                                     
042500     EXIT.                                                        
042600*-----------------------------------                              
042700* LEGGE IL PROSSIMO EVENTO DI PRESENZA DA IFILEVT                *
042800*-----------------------------------                              
042900 C00100-LEGGI-IFILEVT.                                            
043000     READ IFILEVT                                                 
043100        AT END                                                    
043200           SET WS-IFILEVT-FINITO TO TRUE                          
043300           GO TO C00100-EXIT                                      
043400     END-READ                                                     
043500     ADD 1                      TO WS-LETTI-IFILEVT.              
043600 C00100-EXIT.                                                     
043700     EXIT.                                                        
043800*-----------------------------------                              
043900* APPLICA IL FILTRO DI ESTRAZIONE AD UN EVENTO DI PRESENZA:      *
044000* UTENTE RICHIESTO, INTERVALLO TS (CONFRONTO LESSICOGRAFICO,     *
044100* ESTREMI COMPRESI) E STATO NORMALIZZATO, SE VALORIZZATI         *
044200*-----------------------------------                              
044300 C00250-FILTRA-EVENTO.                                            
044400     IF REPEVT-USER-ID NOT = REPQRY-USER-ID                       
044500        IF WS-UTENTE-TROVATO                                      
044600           SET WS-IFILEVT-FINITO TO TRUE                          
044700        END-IF                                                    
044800        GO TO C00250-A                                            
044900     END-IF                                                       
045000     SET WS-UTENTE-TROVATO      TO TRUE                           
045100     IF REPQRY-DA-TS NOT = SPACES                                 
045200        IF REPEVT-TS-UTC < REPQRY-DA-TS                           
045300           GO TO C00250-A                                         
045400        END-IF                                                    
045500     END-IF                                                       
045600     IF REPQRY-A-TS NOT = SPACES                                  
045700        IF REPEVT-TS-UTC > REPQRY-A-TS                            
045800           GO TO C00250-A                                         
045900        END-IF                                                    
046000     END-IF                                                       
046100     IF REPQRY-FILTRO-STATO NOT = SPACES                          
046200        IF REPEVT-NORM-STATUS NOT = REPQRY-FILTRO-STATO           
046300           GO TO C00250-A                                         
046400        END-IF                                                    
046500     END-IF                                                       
046600     MOVE REPEVT-USER-ID        TO QEV-USER-ID                    
046700     MOVE REPEVT-TS-UTC         TO QEV-TS-UTC                     
046800     MOVE REPEVT-RAW-STATUS     TO QEV-RAW-STATUS                 
046900     MOVE REPEVT-NORM-STATUS    TO QEV-NORM-STATUS                
047000     WRITE QEV-REC                                                
047100     IF FS-OFILQEV NOT = '00'                                     
047200        MOVE 'C00250-A'         TO ERR-PUNTO                      
047300        MOVE 'SCRITTURA OFILQEV FALLITA' TO ERR-DESCRIZIONE       
047400        PERFORM C09000-ERRORE                                     
047500     END-IF                                                       
047600     ADD 1                      TO WS-SCRITTI-QEV                 
047700     IF WS-SCRITTI-QEV >= WS-LIMITE-EFFETTIVO                     
047800        SET WS-IFILEVT-FINITO   TO TRUE                           
047900     END-IF.                                                      
048000 C00250-A.                                                        
048100     IF NOT WS-IFILEVT-FINITO                                     
048200        PERFORM C00100-LEGGI-IFILEVT                              
048300           THRU C00100-EXIT                                       
048400     END-IF.                                                      
048500 C00250-EXIT.                                                     
048600     EXIT.                                                        
048700*-----------------------------------                              
048800* MODO 'S' - ESTRAZIONE FINESTRE DI RIPOSO E ANOMALIE DI UN      *
048900* UTENTE, CON FILTRO OPZIONALE SULL'INTERVALLO DI DATA LOCALE    *
049000*-----------------------------------                              
049100 C00300-MODO-RIPOSO.                                              
049200     PERFORM C00310-LEGGI-IFILSLW                                 
049300        THRU C00310-EXIT                                          
049400     PERFORM C00350-FILTRA-RIPOSO                                 
049500        THRU C00350-EXIT                                          
049600        UNTIL WS-IFILSLW-FINITO                                   
049700     PERFORM C00330-LEGGI-IFILANO                                 
049800        THRU C00330-EXIT                                          
049900     PERFORM C00380-FILTRA-ANOMALIA                               
050000        THRU C00380-EXIT                                          
050100        UNTIL WS-IFILANO-FINITO.                                  
050200 C00300-EXIT.                                                     
050300     EXIT.                                                        
050400*-----------------------------------                              
050500 C00310-LEGGI-IFILSLW.                                            
050600     READ IFILSLW                                                 
050700        AT END                                                    
050800           SET WS-IFILSLW-FINITO TO TRUE                          
050900           GO TO C00310-EXIT                                      
051000     END-READ                                                     
051100     ADD 1                      TO WS-LETTI-IFILSLW.              
051200 C00310-EXIT.                                                     
051300     EXIT.                                                        
051400*-----------------------------------                              
051500* FILTRA UNA FINESTRA DI RIPOSO: UTENTE RICHIESTO E DATA LOCALE  *
051600* DI INIZIO NELL'INTERVALLO RICHIESTO (PRIMI 10 CARATTERI,       *
051700* ESTREMI COMPRESI), SE VALORIZZATO                              *
051800*-----------------------------------                              
051900 C00350-FILTRA-RIPOSO.                                            
052000     IF REPSLW-USER-ID NOT = REPQRY-USER-ID                       
052100        GO TO C00350-A                                            
052200     END-IF                                                       
052300     IF REPQRY-DA-DATA NOT = SPACES                               
052400        IF REPSLW-START-LOCAL (1:10) < REPQRY-DA-DATA             
052500           GO TO C00350-A                                         
052600        END-IF                                                    
052700     END-IF                                                       
052800     IF REPQRY-A-DATA NOT = SPACES                                
052900        IF REPSLW-START-LOCAL (1:10) > REPQRY-A-DATA              
053000           GO TO C00350-A                                         
053100        END-IF                                                    
053200     END-IF                                                       
053300     MOVE REPSLW-USER-ID        TO QSW-USER-ID                    
053400     MOVE REPSLW-START-LOCAL    TO QSW-START-LOCAL                
053500     MOVE REPSLW-END-LOCAL      TO QSW-END-LOCAL                  
053600     MOVE REPSLW-DURATION-MIN   TO QSW-DURATION-MIN               
053700     MOVE REPSLW-CONFIDENCE     TO QSW-CONFIDENCE                 
053800     WRITE QSW-REC                                                
053900     IF FS-OFILQSW NOT = '00'                                     
054000        MOVE 'C00350-A'         TO ERR-PUNTO                      
054100        MOVE 'SCRITTURA OFILQSW FALLITA' TO ERR-DESCRIZIONE       
054200        PERFORM C09000-ERRORE                                     
054300     END-IF                                                       
054400     ADD 1                      TO WS-SCRITTI-QSW.                
054500 C00350-A.                                                        
054600     PERFORM C00310-LEGGI-IFILSLW                                 
054700        THRU C00310-EXIT.                                         
054800 C00350-EXIT.                                                     
054900     EXIT.                                                        
055000*-----------------------------------                              
055100 C00330-LEGGI-IFILANO.                                            
055200     READ IFILANO                                                 
055300        AT END                                                    
055400           SET WS-IFILANO-FINITO TO TRUE                          
055500           GO TO C00330-EXIT                                      
055600     END-READ                                                     
055700     ADD 1                      TO WS-LETTI-IFILANO.              
055800 C00330-EXIT.                                                     
055900     EXIT.                                                        
056000*-----------------------------------                              
056100* FILTRA UN'ANOMALIA DI RIPOSO: UTENTE RICHIESTO E DATA LOCALE   *
056200* DEL TIMESTAMP NELL'INTERVALLO RICHIESTO (PRIMI 10 CARATTERI,   *
056300* ESTREMI COMPRESI), SE VALORIZZATO                              *
056400*-----------------------------------                              
056500 C00380-FILTRA-ANOMALIA.                                          
056600     IF REPANO-USER-ID NOT = REPQRY-USER-ID                       
056700        GO TO C00380-A                                            
056800     END-IF                                                       
056900     IF REPQRY-DA-DATA NOT = SPACES                               
057000        IF REPANO-TS-LOCAL (1:10) < REPQRY-DA-DATA                
057100           GO TO C00380-A                                         
057200        END-IF                                                    
057300     END-IF                                                       
057400     IF REPQRY-A-DATA NOT = SPACES                                
057500        IF REPANO-TS-LOCAL (1:10) > REPQRY-A-DATA                 
057600           GO TO C00380-A                                         
057700        END-IF                                                    
057800     END-IF                                                       
057900     MOVE REPANO-USER-ID        TO QAN-USER-ID                    
058000     MOVE REPANO-TYPE           TO QAN-TYPE                       
058100     MOVE REPANO-TS-LOCAL       TO QAN-TS-LOCAL                   
058200     MOVE REPANO-METADATA       TO QAN-METADATA                   
058300     WRITE QAN-REC                                                
058400     IF FS-OFILQAN NOT = '00'                                     
058500        MOVE 'C00380-A'         TO ERR-PUNTO                      
058600        MOVE 'SCRITTURA OFILQAN FALLITA' TO ERR-DESCRIZIONE       
058700        PERFORM C09000-ERRORE                                     
058800     END-IF                                                       
058900     ADD 1                      TO WS-SCRITTI-QAN.                
059000 C00380-A.                                                        
059100     PERFORM C00330-LEGGI-IFILANO                                 
059200        THRU C00330-EXIT.                                         
059300 C00380-EXIT.                                                     
059400     EXIT.                                                        
059500*-----------------------------------                              
059600* MODO 'R' - ESTRAZIONE DEGLI EVENTI ONLINE PIU' RECENTI DI      *
059700* TUTTI GLI UTENTI. SI ACCUMULANO IN TABELLA I PRIMI N TROVATI E *
059800* SI SOSTITUISCE IL PIU' VECCHIO QUANDO NE ARRIVA UNO PIU' NUOVO *
059900* E LA TABELLA E' GIA' PIENA, POI SI ORDINA DISCENDENTE PER TS   *
060000*-----------------------------------                              
060100 C00400-MODO-RECENTI.                                             
060200     MOVE ZERO                  TO WS-TAB-ONLINE-COUNT            
060300     PERFORM C00100-LEGGI-IFILEVT                                 
060400        THRU C00100-EXIT                                          
060500     PERFORM C00420-ESAMINA-EVENTO                                
060600        UNTIL WS-IFILEVT-FINITO                                   
060700     PERFORM C00460-ORDINA-TAB-ONLINE                             
060800        THRU C00460-EXIT                                          
060900     PERFORM C00480-SCRIVI-OFILQRN                                
061000        THRU C00480-EXIT                                          
061100        VARYING WS-TAB-I FROM 1 BY 1                              
061200        UNTIL WS-TAB-I > WS-TAB-ONLINE-COUNT                      
061300           OR WS-TAB-I > WS-LIMITE-EFFETTIVO.                     
061400 C00400-EXIT.                                                     
061500     EXIT.                                                        
061600*-----------------------------------                              
061700 C00420-ESAMINA-EVENTO.                                           
061800     IF REPEVT-NORM-STATUS = 'online'                             
061900        PERFORM C00440-INSERISCI-TAB-ONLINE                       
062000           THRU C00440-EXIT                                       
062100     END-IF                                                       
062200     PERFORM C00100-LEGGI-IFILEVT                                 
062300        THRU C00100-EXIT.                                         
062400*-----------------------------------                              
062500* INSERISCE UN EVENTO ONLINE IN TABELLA, SE C'E' POSTO LIBERO,   *
062600* ALTRIMENTI LO SCAMBIA COL PIU' VECCHIO SE E' PIU' RECENTE      *
062700*-----------------------------------                              
062800 C00440-INSERISCI-TAB-ONLINE.                                     
062900     IF WS-TAB-ONLINE-COUNT < WS-TAB-ONLINE-MAX                   
063000        ADD 1                   TO WS-TAB-ONLINE-COUNT            
063100        SET WS-TAB-IDX          TO WS-TAB-ONLINE-COUNT            
063200        MOVE REPEVT-USER-ID     TO TAB-ONL-USER-ID (WS-TAB-IDX)   
063300        MOVE REPEVT-TS-UTC      TO TAB-ONL-TS-UTC (WS-TAB-IDX)    
063400        MOVE REPEVT-RAW-STATUS  TO                                
063500                              TAB-ONL-RAW-STATUS (WS-TAB-IDX)     
063600        MOVE REPEVT-NORM-STATUS TO                                
063700                              TAB-ONL-NORM-STATUS (WS-TAB-IDX)    
063800     ELSE                                                         
063900        PERFORM C00450-TROVA-MINIMO-TAB                           
064000           THRU C00450-EXIT                                       
064100        IF REPEVT-TS-UTC > TAB-ONL-TS-UTC (WS-TAB-MIN-IDX)        
064200           SET WS-TAB-IDX       TO WS-TAB-MIN-IDX                 
064300           MOVE REPEVT-USER-ID  TO TAB-ONL-USER-ID (WS-TAB-IDX)   
064400           MOVE REPEVT-TS-UTC   TO TAB-ONL-TS-UTC (WS-TAB-IDX)    
064500           MOVE REPEVT-RAW-STATUS TO                              
064600                              TAB-ONL-RAW-STATUS (WS-TAB-IDX)     
064700           MOVE REPEVT-NORM-STATUS TO                             
064800                              TAB-ONL-NORM-STATUS (WS-TAB-IDX)    
064900        END-IF                                                    
065000     END-IF.                                                      
065100 C00440-EXIT.                                                     
065200     EXIT.                                                        
065300*-----------------------------------                              
065400* TROVA L'INDICE DELLA VOCE CON IL TIMESTAMP PIU' VECCHIO        *
065500*-----------------------------------                              
065600 C00450-TROVA-MINIMO-TAB.                                         
065700     MOVE 1                     TO WS-TAB-MIN-IDX                 
065800     PERFORM C00450-A                                             
065900        THRU C00450-A-EXIT                                        
066000        VARYING WS-TAB-I FROM 2 BY 1                              
066100        UNTIL WS-TAB-I > WS-TAB-ONLINE-COUNT.                     
066200 C00450-EXIT.                                                     
066300     EXIT.                                                        
066400 C00450-A.                                                        
066500     SET WS-TAB-IDX              TO WS-TAB-I                      
066600     IF TAB-ONL-TS-UTC (WS-TAB-IDX) <                             
066700        TAB-ONL-TS-UTC (WS-TAB-MIN-IDX)                           
066800        MOVE WS-TAB-I            TO WS-TAB-MIN-IDX                
066900     END-IF.                                                      
067000 C00450-A-EXIT.                                                   
067100     EXIT.                                                        
067200*-----------------------------------                              
067300* ORDINA LA TABELLA PER TS-UTC DISCENDENTE (SCAMBIO A BOLLE -    *
067400* LA TABELLA E' CAPIENTE AL MASSIMO 2000 VOCI, QUINDI IL COSTO   *
067500* DELLO SCAMBIO A BOLLE E' ACCETTABILE PER UN'ESTRAZIONE UNA     *
067600* TANTUM SU RICHIESTA)                                           *
067700*-----------------------------------                              
067800 C00460-ORDINA-TAB-ONLINE.                                        
067900     PERFORM C00465-GIRO-ESTERNO                                  
068000        THRU C00465-EXIT                                          
068100        VARYING WS-TAB-I FROM 1 BY 1                              
068200        UNTIL WS-TAB-I >= WS-TAB-ONLINE-COUNT.                    
068300 C00460-EXIT.                                                     
068400     EXIT.                                                        
068500 C00465-GIRO-ESTERNO.                                             
068600     PERFORM C00467-GIRO-INTERNO                                  
068700        THRU C00467-EXIT                                          
068800        VARYING WS-TAB-J FROM 1 BY 1                              
068900        UNTIL WS-TAB-J > WS-TAB-ONLINE-COUNT - WS-TAB-I.          
069000 C00465-EXIT.                                                     
069100     EXIT.                                                        
069200 C00467-GIRO-INTERNO.                                             
069300     IF TAB-ONL-TS-UTC (WS-TAB-J) <                               
069400        TAB-ONL-TS-UTC (WS-TAB-J + 1)                             
069500        MOVE TAB-ONL-USER-ID (WS-TAB-J)     TO                    
069600             WS-TAB-APP-USER-ID                                   
069700        MOVE TAB-ONL-TS-UTC (WS-TAB-J)      TO                    
069800             WS-TAB-APP-TS-UTC                                    
069900        MOVE TAB-ONL-RAW-STATUS (WS-TAB-J)  TO                    
070000             WS-TAB-APP-RAW-STATUS                                
070100        MOVE TAB-ONL-NORM-STATUS (WS-TAB-J) TO                    
070200             WS-TAB-APP-NORM-STATUS                               
070300        MOVE TAB-ONL-USER-ID (WS-TAB-J + 1)    TO                 
070400             TAB-ONL-USER-ID (WS-TAB-J)                           
070500        MOVE TAB-ONL-TS-UTC (WS-TAB-J + 1)     TO                 
070600             TAB-ONL-TS-UTC (WS-TAB-J)                            
070700        MOVE TAB-ONL-RAW-STATUS (WS-TAB-J + 1) TO                 
070800             TAB-ONL-RAW-STATUS (WS-TAB-J)                        
070900        MOVE TAB-ONL-NORM-STATUS (WS-TAB-J + 1) TO                
071000             TAB-ONL-NORM-STATUS (WS-TAB-J)                       
071100        MOVE WS-TAB-APP-USER-ID     TO                            
071200             TAB-ONL-USER-ID (WS-TAB-J + 1)                       
071300        MOVE WS-TAB-APP-TS-UTC      TO                            
071400             TAB-ONL-TS-UTC (WS-TAB-J + 1)                        
071500        MOVE WS-TAB-APP-RAW-STATUS  TO                            
071600             TAB-ONL-RAW-STATUS (WS-TAB-J + 1)                    
071700        MOVE WS-TAB-APP-NORM-STATUS TO                            
071800             TAB-ONL-NORM-STATUS (WS-TAB-J + 1)                   
071900     END-IF.                                                      
072000 C00467-EXIT.                                                     
072100     EXIT.                                                        
072200*-----------------------------------                              
072300 C00480-SCRIVI-OFILQRN.                                           
072400     MOVE TAB-ONL-USER-ID (WS-TAB-I)     TO QRN-USER-ID           
072500     MOVE TAB-ONL-TS-UTC (WS-TAB-I)      TO QRN-TS-UTC            
072600     MOVE TAB-ONL-RAW-STATUS (WS-TAB-I)  TO QRN-RAW-STATUS        
072700     MOVE TAB-ONL-NORM-STATUS (WS-TAB-I) TO QRN-NORM-STATUS       
072800     WRITE QRN-REC                                                
072900     IF FS-OFILQRN NOT = '00'                                     
073000        MOVE 'C00480-A'         TO ERR-PUNTO                      
073100        MOVE 'SCRITTURA OFILQRN FALLITA' TO ERR-DESCRIZIONE       
073200        PERFORM C09000-ERRORE                                     
073300     END-IF                                                       
073400     ADD 1                      TO WS-SCRITTI-QRN.                
073500 C00480-EXIT.                                                     
073600     EXIT.                                                        
073700*-----------------------------------                              
073800* CHIUSURA NORMALE - STAMPA LE STATISTICHE DI ESTRAZIONE         *
073900*-----------------------------------                              
074000 C01000-FINE.                                                     
074100     SET USR-FUNZIONE-STATISTICHE TO TRUE                         
074200     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
074300     END-CALL                                                     
074400     CLOSE IFILUSR                                                
074500     CLOSE IFILEVT                                                
074600     CLOSE IFILSLW                                                
074700     CLOSE IFILANO                                                
074800     CLOSE OFILQEV                                                
074900     CLOSE OFILQSW                                                
075000     CLOSE OFILQAN                                                
075100     CLOSE OFILQRN                                                
075200     MOVE WS-SCRITTI-QEV        TO WS-SCRITTI-QEV-N               
075300     MOVE WS-SCRITTI-QSW        TO WS-SCRITTI-QSW-N               
075400     MOVE WS-SCRITTI-QAN        TO WS-SCRITTI-QAN-N               
075500     MOVE WS-SCRITTI-QRN        TO WS-SCRITTI-QRN-N               
075600     DISPLAY '*-----------------------------------------*'        
075700     DISPLAY '*            STATISTICHE REPBT030'                  
075800     DISPLAY '*            ---------------------'                 
075900     DISPLAY '*  EVENTI ESTRATTI (OFILQEV)  : '                   
076000             WS-SCRITTI-QEV-EDIT                                  
076100     DISPLAY '*  FINESTRE ESTRATTE (OFILQSW): '                   
076200             WS-SCRITTI-QSW-EDIT                                  
076300     DISPLAY '*  ANOMALIE ESTRATTE (OFILQAN): '                   
076400             WS-SCRITTI-QAN-EDIT                                  
076500     DISPLAY '*  EVENTI RECENTI (OFILQRN)   : '                   
076600             WS-SCRITTI-QRN-EDIT                                  
076700     DISPLAY '*-----------------------------------------*'        
076800     DISPLAY '* FINE PROGRAMMA ' WK-REPBT030                      
076900     DISPLAY '*****************************************'          
077000     STOP RUN.                                                    
077100*-----------------------------------                              
077200* ERRORE BLOCCANTE - BANNER UNICO RICHIAMATO DA QUALUNQUE        *
077300* PARAGRAFO RILEVI UN'ANOMALIA NON SUPERABILE                    *
077400*-----------------------------------                              
077500 C09000-ERRORE.                                                   
077600     DISPLAY '*-----------------------------------------*'        
077700     DISPLAY '* ERRORE BLOCCANTE IN REPBT030             *'       
077800     DISPLAY '* PUNTO       : ' ERR-PUNTO                         
077900     DISPLAY '* DESCRIZIONE : ' ERR-DESCRIZIONE                   
078000     DISPLAY '*-----------------------------------------*'        
078100     MOVE 12                    TO RETURN-CODE                    
078200     STOP RUN.                                                    
078300**********************       FINE     ****************************
