000100******************************************************************
000200*                                                                *
000300* PRODOTTO  : SISTEMA REP - MONITORAGGIO PRESENZE REPERIBILI    * 
000400*                                                                *
000500* PROGRAMMA : REPBE001,COBOL/BATCH                               *
000600*                                                                *
000700* SCHEDULAZ : ESTEMPORANEA - PRIMA DI OGNI AVVIO DEL RECUPERO   * 
000800*             PRESENZE (VEDI REPBT010)                          * 
000900*                                                                *
001000* AUTORE    : K. LEHTONEN                                       * 
001100*                                                                *
001200* FUNZIONE  : CARICATORE DELL'ANAGRAFICA UTENTI REPERIBILI A    * 
001300*             PARTIRE DALLA SCHEDA DI CONFIGURAZIONE DEL FEED   * 
001400*             DI CHAT. LE VOCI GIA' REGISTRATE NON VENGONO MAI  * 
001500*             SOVRASCRITTE - VINCE SEMPRE LA PRIMA REGISTRATA.  * 
001600*                                                                *
001700* INPUT     : IFILUTZ - SCHEDA CONFIGURAZIONE UTENTE:FUSO:SCARTO* 
001800*             IFILUSR - ANAGRAFICA UTENTI GENERAZIONE PRECEDENTE* 
001900*                       (FACOLTATIVO ALLA PRIMISSIMA ESECUZIONE)* 
002000*                                                                *
002100* OUTPUT    : OFILUSR - ANAGRAFICA UTENTI NUOVA GENERAZIONE,    * 
002200*                       ORDINATA PER USER-ID                    * 
002300*                                                                *
002400******************************************************************
002500*   STORIA DELLE VARIAZIONI                                     * 
002600*----------------------------------------------------------------*
002700*   1990-02-20  GF   STESURA INIZIALE - CARICATORE ANAGRAFE ACZ  *
002800*   1990-02-23  GF   PRIMA EMISSIONE PER COLLAUDO                *
002900*   1993-07-11  PDR  AGGIUNTO CONTROLLO VOCI DUPLICATE           *
003000*   1998-11-30  MRV  ANALISI Y2K - NESSUN CAMPO DATA TRATTATO    *
003100*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE NON APPLICABILE       *
003200*                    (PROGRAMMA SENZA CAMPI DATA) - AA2K-119     *
003300*   2006-05-09  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
003400*   2021-06-14  KL   RISCRITTO PER ANAGRAFICA REPERIBILI - IN    *
003500*                    SOSTITUZIONE DEL VECCHIO CARICATORE ACZ -   *
003600*                    RICHIESTA 55012                             *
003700*   2021-09-02  KL   ACCENTRATO IL BANNER DI ERRORE IN UN SOLO   *
003800*                    PARAGRAFO (RQ 55190)                        *
003900******************************************************************
004000 IDENTIFICATION DIVISION.                                         
004100 PROGRAM-ID.    REPBE001.                                         
004200 AUTHOR.        K. LEHTONEN.                                      
004300 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
004400 DATE-WRITTEN.  1990-02-20.                                       
004500 DATE-COMPILED.                                                   
004600 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
004700******************************************************************
004800 ENVIRONMENT DIVISION.                                            
004900 CONFIGURATION SECTION.                                           
005000 SOURCE-COMPUTER. IBM-3090.                                       
005100 OBJECT-COMPUTER. IBM-3090.                                       
005200 SPECIAL-NAMES.                                                   
005300     C01 IS TOP-OF-FORM.                                          
005400*-----------------------------------------------------------------
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT  IFILUTZ   ASSIGN  TO  IFILUTZ                        
005800                       FILE STATUS IS FS-IFILUTZ.                 
005900     SELECT  IFILUSR   ASSIGN  TO  IFILUSR                        
006000                       FILE STATUS IS FS-IFILUSR.                 
006100     SELECT  OFILUSR   ASSIGN  TO  OFILUSR                        
006200                       FILE STATUS IS FS-OFILUSR.                 
006300******************************************************************
006400 DATA DIVISION.                                                   
006500 FILE SECTION.                                                    
006600 FD  IFILUTZ  LABEL RECORD STANDARD                               
006700              RECORD IS VARYING IN SIZE FROM 1 TO 85 CHARACTERS   
006800              RECORDING MODE IS V.                                
006900 01  IUTZ-REC.                                                    
007000     05  IUTZ-TESTO                PIC X(80).                     
007100     05  FILLER                    PIC X(05).                     
007200*-----------------------------------------------------------------
007300 FD  IFILUSR  LABEL RECORD STANDARD                               
007400              RECORDING MODE IS F                                 
007500              BLOCK CONTAINS 0.                                   
007600     COPY REPCUSR.                                                
007700*-----------------------------------------------------------------
007800 FD  OFILUSR  LABEL RECORD STANDARD                               
007900              RECORDING MODE IS F                                 
008000              BLOCK CONTAINS 0.                                   
008100 01  OUSR-REC.                                                    
008200     05  OUSR-USER-ID              PIC 9(10).                     
008300     05  OUSR-USERNAME             PIC X(20).                     
008400     05  OUSR-FULL-NAME            PIC X(30).                     
008500     05  OUSR-TZ-NAME              PIC X(20).                     
008600     05  OUSR-TZ-OFFSET-MIN        PIC S9(4)                      
008700                                   SIGN LEADING SEPARATE.         
008800     05  FILLER                    PIC X(05).                     
008900*-----------------------------------------------------------------
009000 WORKING-STORAGE SECTION.                                         
009100*--- COSTANTI E SWITCH                                           *
009200 01  WK-COSTANTI-FLAG.                                            
009300     05  WK-REPBE001           PIC X(08) VALUE 'REPBE001'.        
009400     05  FILLER                PIC X(02) VALUE SPACES.            
009500 01  WS-SWITCH.                                                   
009600     05  FS-IFILUTZ            PIC X(02) VALUE SPACES.            
009700     05  FS-IFILUSR            PIC X(02) VALUE SPACES.            
009800     05  FS-OFILUSR            PIC X(02) VALUE SPACES.            
009900     05  WS-EOF-IFILUTZ        PIC X(01) VALUE 'N'.               
010000         88  WS-IFILUTZ-FINITO           VALUE 'S'.               
010100     05  WS-EOF-IFILUSR        PIC X(01) VALUE 'N'.               
010200         88  WS-IFILUSR-FINITO           VALUE 'S'.               
010300     05  WS-IFILUSR-PRESENTE   PIC X(01) VALUE 'S'.               
010400         88  WS-IFILUSR-ASSENTE           VALUE 'N'.              
010500     05  FILLER                PIC X(02) VALUE SPACES.            
010600*--- CONTATORI DI ELABORAZIONE                                   *
010700 01  WS-CONTATORI.                                                
010800     05  WS-LETTI-IFILUTZ      PIC S9(8) COMP VALUE ZERO.         
010900     05  WS-LETTI-IFILUSR      PIC S9(8) COMP VALUE ZERO.         
011000     05  WS-SCRITTI-OFILUSR    PIC S9(8) COMP VALUE ZERO.         
011100     05  WS-SCARTATI-SEPARAT   PIC S9(8) COMP VALUE ZERO.         
011200     05  WS-SCARTATI-USERID    PIC S9(8) COMP VALUE ZERO.         
011300     05  WS-GIA-PRESENTI       PIC S9(8) COMP VALUE ZERO.         
011400     05  FILLER                PIC X(04) VALUE SPACES.            
011500*--- CONTATORI EDITATI PER LA STAMPA DELLE STATISTICHE FINALI    *
011600 01  WS-LETTI-IFILUTZ-N        PIC 9(08).                         
011700 01  WS-LETTI-IFILUTZ-EDIT REDEFINES WS-LETTI-IFILUTZ-N           
011800                            PIC ZZZZZZZ9.                         
011900 01  WS-SCARTATI-SEP-N         PIC 9(08).                         
012000 01  WS-SCARTATI-SEP-EDIT REDEFINES WS-SCARTATI-SEP-N             
012100                            PIC ZZZZZZZ9.                         
012200 01  WS-SCARTATI-ID-N          PIC 9(08).                         
012300 01  WS-SCARTATI-ID-EDIT REDEFINES WS-SCARTATI-ID-N               
012400                            PIC ZZZZZZZ9.                         
012500 01  WS-GIA-PRESENTI-N         PIC 9(08).                         
012600 01  WS-GIA-PRESENTI-EDIT REDEFINES WS-GIA-PRESENTI-N             
012700                            PIC ZZZZZZZ9.                         
012800*--- AREA DI SPOGLIO DELLA VOCE UTENTE:FUSO:SCARTO               *
012900 01  WS-VOCE-SPEZZATA.                                            
013000     05  WS-CAMPO-USERID       PIC X(10).                         
013100     05  WS-CAMPO-TZNAME       PIC X(20).                         
013200     05  WS-CAMPO-OFFSET       PIC X(05).                         
013300     05  WS-CONTA-CAMPI        PIC S9(4) COMP VALUE ZERO.         
013400     05  FILLER                PIC X(02) VALUE SPACES.            
013500 01  WS-CAMPO-SCAN             PIC X(20) VALUE SPACES.            
013600 01  WS-LEN-SCAN               PIC S9(4) COMP VALUE ZERO.         
013700 01  WS-IND-SCAN2              PIC S9(4) COMP VALUE ZERO.         
013800 01  WS-SW-SPAZIO              PIC X(01) VALUE 'N'.               
013900     88  WS-SPAZIO-TROVATO               VALUE 'S'.               
014000 01  WS-USERID-NUM             PIC 9(10) VALUE ZERO.              
014100 01  WS-OFFSET-SEGNO           PIC X(01) VALUE SPACE.             
014200 01  WS-OFFSET-CIFRE           PIC X(04) VALUE SPACES.            
014300 01  WS-OFFSET-NUM             PIC 9(04) VALUE ZERO.              
014400 01  WS-OFFSET-SIGNED          PIC S9(4) VALUE ZERO               
014500                              SIGN LEADING SEPARATE.              
014600*--- AREA DI INTERFACCIA VERSO REPYUSR0                          *
014700     COPY REPCTAB.                                                
014800 01  REPYUSR0-AREA.                                               
014900     05  USR-FUNZIONE          PIC X(01).                         
015000         88  USR-FUNZIONE-CERCA          VALUE 'C'.               
015100         88  USR-FUNZIONE-INSERISCI      VALUE 'I'.               
015200         88  USR-FUNZIONE-STATISTICHE    VALUE 'S'.               
015300     05  USR-USER-ID           PIC 9(10).                         
015400     05  USR-TZ-NAME           PIC X(20).                         
015500     05  USR-TZ-OFFSET         PIC S9(4) SIGN LEADING SEPARATE.   
015600     05  USR-ESITO             PIC X(02).                         
015700         88  USR-ESITO-TROVATO           VALUE 'SI'.              
015800         88  USR-ESITO-ASSENTE           VALUE 'NF'.              
015900         88  USR-ESITO-DUPLICATO         VALUE 'DU'.              
016000         88  USR-ESITO-TABELLA-PIENA     VALUE 'PI'.              
016100     05  FILLER                PIC X(05).                         
016200*--- AREA DI SCRITTURA DELL'ERRORE BLOCCANTE                     *
016300 01  WS-AREA-ERRORE.                                              
016400     05  ERR-PUNTO             PIC X(08) VALUE SPACES.            
016500     05  ERR-DESCRIZIONE       PIC X(40) VALUE SPACES.            
016600******************************************************************
016700 PROCEDURE DIVISION.                                              
016800*-----------------------------------                              
016900 C00010-INIZIO.                                                   
017000     DISPLAY '*****************************************'          
017100     DISPLAY '* INIZIO PROGRAMMA ' WK-REPBE001                    
017200     DISPLAY '*-----------------------------------------*'        
017300     PERFORM C00020-APRI-FILE                                     
017400     PERFORM C00150-CARICA-IFILUSR                                
017500        THRU C00150-CARICA-IFILUSR-EXIT                           
017600        UNTIL WS-IFILUSR-FINITO                                   
017700     PERFORM C00200-LEGGI-IFILUTZ                                 
017800     PERFORM C00100-ELABORA                                       
017900        UNTIL WS-IFILUTZ-FINITO                                   
018000     PERFORM C01000-FINE.                                         
018100*-----------------------------------                              
018200* APERTURA FILE - L'ANAGRAFICA DELLA GENERAZIONE PRECEDENTE PUO' *
018300* MANCARE ALLA PRIMISSIMA ESECUZIONE (FILE STATUS '35')          *
018400*-----------------------------------                              
018500 C00020-APRI-FILE.                                                
018600     OPEN INPUT IFILUTZ                                           
018700     IF FS-IFILUTZ NOT = '00'                                     
018800        MOVE 'C00020-A'          TO ERR-PUNTO                     
018900        MOVE 'APERTURA IFILUTZ FALLITA' TO ERR-DESCRIZIONE        
019000        PERFORM C09000-ERRORE                                     
019100     END-IF                                                       
019200     OPEN INPUT IFILUSR                                           
019300     IF FS-IFILUSR = '35'                                         
019400        SET WS-IFILUSR-ASSENTE  TO TRUE                           
019500     ELSE                                                         
019600        IF FS-IFILUSR NOT = '00'                                  
019700           MOVE 'C00020-B'          TO ERR-PUNTO                  
019800           MOVE 'APERTURA IFILUSR FALLITA' TO ERR-DESCRIZIONE     
019900           PERFORM C09000-ERRORE                                  
020000        END-IF                                                    
020100     END-IF                                                       
020200     OPEN OUTPUT OFILUSR                                          
020300     IF FS-OFILUSR NOT = '00'                                     
020400        MOVE 'C00020-C'          TO ERR-PUNTO                     
020500        MOVE 'APERTURA OFILUSR FALLITA' TO ERR-DESCRIZIONE        
020600        PERFORM C09000-ERRORE                                     
020700     END-IF.                                                      
020800*-----------------------------------                              
020900* CARICA IN TABELLA L'ANAGRAFICA DELLA GENERAZIONE PRECEDENTE,   *
021000* SE PRESENTE, COSI' DA NON PERDERE LE VOCI GIA' REGISTRATE      *
021100*-----------------------------------                              
021200 C00150-CARICA-IFILUSR.                                           
021300     IF WS-IFILUSR-ASSENTE                                        
021400        SET WS-IFILUSR-FINITO   TO TRUE                           
021500        GO TO C00150-CARICA-IFILUSR-EXIT                          
021600     END-IF                                                       
021700     READ IFILUSR                                                 
021800        AT END                                                    
021900           SET WS-IFILUSR-FINITO TO TRUE                          
022000           GO TO C00150-CARICA-IFILUSR-EXIT                       
022100     END-READ                                                     
022200     ADD 1                      TO WS-LETTI-IFILUSR               
022300     MOVE REPANA-USER-ID        TO USR-USER-ID                    
022400     MOVE REPANA-TZ-NAME        TO USR-TZ-NAME                    
022500     MOVE REPANA-TZ-OFFSET-MIN  TO USR-TZ-OFFSET                  
022600     SET USR-FUNZIONE-INSERISCI TO TRUE                           
022700     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
022800     END-CALL.                                                    
022900 C00150-CARICA-IFILUSR-EXIT.                                      
023000     EXIT.                                                        
023100*-----------------------------------                              
023200* CICLO PRINCIPALE DI ELABORAZIONE DELLA SCHEDA DI CONFIGURAZ.   *
023300*-----------------------------------                              
023400 C00100-ELABORA.                                                  
023500     PERFORM C00300-TRATTA-VOCE                                   
023600     PERFORM C00200-LEGGI-IFILUTZ.                                
023700*-----------------------------------                              
023800 C00200-LEGGI-IFILUTZ.                                            
023900     MOVE SPACES                TO IUTZ-REC                       
024000     READ IFILUTZ                                                 
024100        AT END                                                    
024200           SET WS-IFILUTZ-FINITO TO TRUE                          
024300           GO TO C00200-EXIT                                      
024400     END-READ                                                     
024500     ADD 1                      TO WS-LETTI-IFILUTZ.              
024600 C00200-EXIT.                                                     
024700     EXIT.                                                        
024800*-----------------------------------                              
024900* SPEZZA LA VOCE UTENTE:FUSO:SCARTO - LE VOCI CON SEPARATORE     *
025000* MANCANTE O CON USER-ID NON NUMERICO VENGONO SCARTATE IN        *
025100* SILENZIO; LE VOCI GIA' PRESENTI IN ANAGRAFICA RESTANO INTATTE  *
025200*-----------------------------------                              
025300 C00300-TRATTA-VOCE.                                              
025400     MOVE SPACES                TO WS-CAMPO-USERID                
025500                                    WS-CAMPO-TZNAME               
025600                                    WS-CAMPO-OFFSET               
025700     MOVE ZERO                  TO WS-CONTA-CAMPI                 
025800     UNSTRING IUTZ-TESTO DELIMITED BY ':'                         
025900        INTO WS-CAMPO-USERID                                      
026000             WS-CAMPO-TZNAME                                      
026100             WS-CAMPO-OFFSET                                      
026200        TALLYING IN WS-CONTA-CAMPI                                
026300     END-UNSTRING                                                 
026400     IF WS-CONTA-CAMPI < 3                                        
026500        ADD 1                   TO WS-SCARTATI-SEPARAT            
026600        GO TO C00300-EXIT                                         
026700     END-IF                                                       
026800     MOVE WS-CAMPO-USERID       TO WS-CAMPO-SCAN                  
026900     PERFORM C00320-LUNGHEZZA-SCAN                                
027000        THRU C00320-LUNGHEZZA-SCAN-EXIT                           
027100     IF WS-LEN-SCAN = ZERO                                        
027200        ADD 1                   TO WS-SCARTATI-USERID             
027300        GO TO C00300-EXIT                                         
027400     END-IF                                                       
027500     IF WS-CAMPO-USERID(1:WS-LEN-SCAN) NOT NUMERIC                
027600        ADD 1                   TO WS-SCARTATI-USERID             
027700        GO TO C00300-EXIT                                         
027800     END-IF                                                       
027900     MOVE WS-CAMPO-USERID(1:WS-LEN-SCAN) TO WS-USERID-NUM         
028000     MOVE WS-USERID-NUM         TO USR-USER-ID                    
028100     SET USR-FUNZIONE-CERCA     TO TRUE                           
028200     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
028300     END-CALL                                                     
028400     IF USR-ESITO-TROVATO                                         
028500        ADD 1                   TO WS-GIA-PRESENTI                
028600        GO TO C00300-EXIT                                         
028700     END-IF                                                       
028800     PERFORM C00330-SCOMPONI-OFFSET                               
028900     MOVE WS-CAMPO-TZNAME       TO USR-TZ-NAME                    
029000     MOVE WS-OFFSET-SIGNED      TO USR-TZ-OFFSET                  
029100     SET USR-FUNZIONE-INSERISCI TO TRUE                           
029200     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
029300     END-CALL                                                     
029400     IF USR-ESITO-TABELLA-PIENA                                   
029500        MOVE 'C00300-T'         TO ERR-PUNTO                      
029600        MOVE 'TABELLA ANAGRAFICA UTENTI PIENA' TO ERR-DESCRIZIONE 
029700        PERFORM C09000-ERRORE                                     
029800     END-IF.                                                      
029900 C00300-EXIT.                                                     
030000     EXIT.                                                        
030100*-----------------------------------                              
030200* MISURA LA LUNGHEZZA SIGNIFICATIVA DI UN CAMPO SPOGLIATO CON    *
030300* UNSTRING (GIUSTIFICATO A SINISTRA, RIEMPITO A SPAZI)           *
030400*-----------------------------------                              
030500 C00320-LUNGHEZZA-SCAN.                                           
030600     MOVE 'N'                   TO WS-SW-SPAZIO                   
030700     PERFORM C00325-AVANZA-SCAN                                   
030800        THRU C00325-AVANZA-SCAN-EXIT                              
030900        VARYING WS-IND-SCAN2 FROM 1 BY 1                          
031000        UNTIL WS-IND-SCAN2 > 20                                   
031100           OR WS-SPAZIO-TROVATO                                   
031200     IF WS-SPAZIO-TROVATO                                         
031300        COMPUTE WS-LEN-SCAN = WS-IND-SCAN2 - 1                    
031400     ELSE                                                         
031500        MOVE 20                 TO WS-LEN-SCAN                    
031600     END-IF.                                                      
031700 C00320-LUNGHEZZA-SCAN-EXIT.                                      
031800     EXIT.                                                        
031900*-----------------------------------                              
032000 C00325-AVANZA-SCAN.                                              
032100     IF WS-CAMPO-SCAN(WS-IND-SCAN2:1) = SPACE                     
032200        SET WS-SPAZIO-TROVATO   TO TRUE                           
032300     END-IF.                                                      
032400 C00325-AVANZA-SCAN-EXIT.                                         
032500     EXIT.                                                        
032600*-----------------------------------                              
032700* RICOSTRUISCE IL CAMPO SCARTO (SEGNO + CIFRE) NEL FORMATO CON   *
032800* SEGNO ANTICIPATO SEPARATO RICHIESTO DA REPCUSR/REPCTAB         *
032900*-----------------------------------                              
033000 C00330-SCOMPONI-OFFSET.                                          
033100     MOVE WS-CAMPO-OFFSET(1:1)  TO WS-OFFSET-SEGNO                
033200     MOVE WS-CAMPO-OFFSET(2:4)  TO WS-OFFSET-CIFRE                
033300     MOVE WS-OFFSET-CIFRE       TO WS-CAMPO-SCAN                  
033400     PERFORM C00320-LUNGHEZZA-SCAN                                
033500        THRU C00320-LUNGHEZZA-SCAN-EXIT                           
033600     MOVE ZERO                  TO WS-OFFSET-NUM                  
033700     IF WS-LEN-SCAN > ZERO                                        
033800        MOVE WS-OFFSET-CIFRE(1:WS-LEN-SCAN) TO WS-OFFSET-NUM      
033900     END-IF                                                       
034000     IF WS-OFFSET-SEGNO = '-'                                     
034100        COMPUTE WS-OFFSET-SIGNED = WS-OFFSET-NUM * -1             
034200     ELSE                                                         
034300        COMPUTE WS-OFFSET-SIGNED = WS-OFFSET-NUM                  
034400     END-IF.                                                      
034500*-----------------------------------                              
034600* RISCRIVE L'INTERA TABELLA, ORMAI ORDINATA PER USER-ID, SULLA   *
034700* NUOVA GENERAZIONE DELL'ANAGRAFICA                              *
034800*-----------------------------------                              
034900 C00900-REWRITE-OFILUSR.                                          
035000     IF REPTAB-COUNT = ZERO                                       
035100        GO TO C00900-EXIT                                         
035200     END-IF                                                       
035300     PERFORM C00910-SCRIVI-UNA-RIGA                               
035400        THRU C00910-SCRIVI-UNA-RIGA-EXIT                          
035500        VARYING REPTAB-IDX FROM 1 BY 1                            
035600        UNTIL REPTAB-IDX > REPTAB-COUNT.                          
035700 C00900-EXIT.                                                     
035800     EXIT.                                                        
035900*-----------------------------------                              
036000 C00910-SCRIVI-UNA-RIGA.                                          
036100     MOVE REPTAB-USER-ID(REPTAB-IDX)   TO OUSR-USER-ID            
036200     MOVE SPACES                       TO OUSR-USERNAME           
036300                                           OUSR-FULL-NAME         
036400     MOVE REPTAB-TZ-NAME(REPTAB-IDX)   TO OUSR-TZ-NAME            
036500     MOVE REPTAB-TZ-OFFSET(REPTAB-IDX) TO OUSR-TZ-OFFSET-MIN      
036600     WRITE OUSR-REC                                               
036700     IF FS-OFILUSR NOT = '00'                                     
036800        MOVE 'C00910-W'         TO ERR-PUNTO                      
036900        MOVE 'SCRITTURA OFILUSR FALLITA' TO ERR-DESCRIZIONE       
037000        PERFORM C09000-ERRORE                                     
037100     END-IF                                                       
037200     ADD 1                      TO WS-SCRITTI-OFILUSR.            
037300 C00910-SCRIVI-UNA-RIGA-EXIT.                                     
037400     EXIT.                                                        
037500*-----------------------------------                              
037600* CHIUSURA NORMALE - RISCRIVE L'ANAGRAFICA E STAMPA LE           *
037700* STATISTICHE DI FINE ELABORAZIONE                               *
037800*-----------------------------------                              
037900 C01000-FINE.                                                     
038000     PERFORM C00900-REWRITE-OFILUSR                               
038100     SET USR-FUNZIONE-STATISTICHE TO TRUE                         
038200     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
038300     END-CALL                                                     
038400     CLOSE IFILUTZ                                                
038500     IF NOT WS-IFILUSR-ASSENTE                                    
038600        CLOSE IFILUSR                                             
038700     END-IF                                                       
038800     CLOSE OFILUSR                                                
038900     MOVE WS-LETTI-IFILUTZ      TO WS-LETTI-IFILUTZ-N             
039000     MOVE WS-SCARTATI-SEPARAT   TO WS-SCARTATI-SEP-N              
039100     MOVE WS-SCARTATI-USERID    TO WS-SCARTATI-ID-N               
039200     MOVE WS-GIA-PRESENTI       TO WS-GIA-PRESENTI-N              
039300     DISPLAY '*-----------------------------------------*'        
039400     DISPLAY '*            STATISTICHE REPBE001'                  
039500     DISPLAY '*            ---------------------'                 
039600     DISPLAY '*  VOCI LETTE DA IFILUTZ      : '                   
039700             WS-LETTI-IFILUTZ-EDIT                                
039800     DISPLAY '*  SCARTATE - SEPARATORE MANC.: '                   
039900             WS-SCARTATI-SEP-EDIT                                 
040000     DISPLAY '*  SCARTATE - USER-ID NON NUM.: '                   
040100             WS-SCARTATI-ID-EDIT                                  
040200     DISPLAY '*  GIA'' PRESENTI IN ANAGRAFICA: '                  
040300             WS-GIA-PRESENTI-EDIT                                 
040400     DISPLAY '*-----------------------------------------*'        
040500     DISPLAY '* FINE PROGRAMMA ' WK-REPBE001                      
040600     DISPLAY '*****************************************'          
040700     STOP RUN.                                                    
040800*-----------------------------------                              
040900* ERRORE BLOCCANTE - BANNER UNICO RICHIAMATO DA QUALUNQUE        *
041000* PARAGRAFO RILEVI UN'ANOMALIA NON SUPERABILE                    *
041100*-----------------------------------                              
041200 C09000-ERRORE.                                                   
041300     DISPLAY '*-----------------------------------------*'        
041400     DISPLAY '* ERRORE BLOCCANTE IN REPBE001             *'       
041500     DISPLAY '* PUNTO       : ' ERR-PUNTO                         
041600     DISPLAY '* DESCRIZIONE : ' ERR-DESCRIZIONE                   
041700     DISPLAY '*-----------------------------------------*'        
041800     MOVE 12                    TO RETURN-CODE                    
041900     STOP RUN.                                                    
042000**********************       FINE     ****************************
