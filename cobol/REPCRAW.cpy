000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCRAW                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO EVENTO GREZZO DAL FEED DI CHAT        *
000600*    LUNGHEZZA : 054 BYTES                                       *
000700*                                                                *
000800*    ARRIVA COSI' COM'E' DAL CONNETTORE DI RACCOLTA (FUORI       *
000900*    AMBITO BATCH); LO STATO GREZZO NON E' ANCORA NORMALIZZATO.  *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001300******************************************************************
001400 01  REPRAW-REC.                                                  
001500     05  REPRAW-USER-ID            PIC 9(10).                     
001600     05  REPRAW-TS-UTC             PIC X(19).                     
001700     05  REPRAW-RAW-STATUS         PIC X(20).                     
001800     05  FILLER                    PIC X(05).                     
