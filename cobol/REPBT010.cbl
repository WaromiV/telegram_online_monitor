000100******************************************************************
000200*                                                                *
000300* PRODOTTO  : SISTEMA REP - MONITORAGGIO PRESENZE REPERIBILI    * 
000400*                                                                *
000500* PROGRAMMA : REPBT010,COBOL/BATCH                               *
000600*                                                                *
000700* SCHEDULAZ : GIORNALIERA - DOPO OGNI SCARICO DEL FEED DI CHAT, * 
000800*             PRIMA DELL'AGGREGAZIONE NOTTURNA (VEDI REPBT020)  * 
000900*                                                                *
001000* AUTORE    : K. LEHTONEN                                       * 
001100*                                                                *
001200* FUNZIONE  : REGISTRA GLI EVENTI GREZZI DI PRESENZA ARRIVATI   * 
001300*             DAL FEED DI CHAT, NORMALIZZANDO LO STATO E        * 
001400*             CENSENDO AL VOLO GLI UTENTI NON ANCORA PRESENTI   * 
001500*             IN ANAGRAFICA (FUSO UTC, SCARTO 0 MINUTI). SI     * 
001600*             ARRESTA SE NESSUNA DELLE CREDENZIALI DI           * 
001700*             COLLEGAMENTO AL FEED E' VALIDA O SE L'ANAGRAFICA  * 
001800*             UTENTI RISULTA VUOTA.                             * 
001900*                                                                *
002000* TABELLE   : REPCTAB - ANAGRAFICA UTENTI IN MEMORIA            * 
002100*   GESTITE :                                                   * 
002200*                                                                *
002300* INPUT     : IFILRAW - EVENTI GREZZI DAL FEED DI CHAT           *
002400*             IFILUSR - ANAGRAFICA UTENTI GENERAZIONE PRECEDENTE* 
002500*             SYSIN   - SCHEDA CREDENZIALI DI COLLEGAMENTO      * 
002600*                       (VEDI REPCPRM)                          * 
002700*                                                                *
002800* OUTPUT    : OFILEVT - EVENTI DI PRESENZA NORMALIZZATI         * 
002900*             OFILUSR - ANAGRAFICA UTENTI NUOVA GENERAZIONE     * 
003000*                       (CON I CENSITI AL VOLO)                 * 
003100*                                                                *
003200******************************************************************
003300*   STORIA DELLE VARIAZIONI                                     * 
003400*----------------------------------------------------------------*
003500*   1988-11-07  GF   STESURA INIZIALE - REGISTRAZIONE TIMBRATURE* 
003600*                    TERMINALI BADGE ACZ030                     * 
003700*   1988-11-10  GF   PRIMA EMISSIONE PER COLLAUDO                *
003800*   1992-02-18  PDR  AGGIUNTO CONTROLLO CREDENZIALI TERMINALE    *
003900*                    BADGE PRIMA DELL'APERTURA LINEA             *
004000*   1998-11-30  MRV  ANALISI Y2K - CAMPO DATA TIMBRATURA A 4     *
004100*                    CIFRE                                       *
004200*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE SUL CAMPO DATA        *
004300*                    TIMBRATURA - AA2K-119                       *
004400*   2007-03-22  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
004500*   2021-06-14  KL   RISCRITTO PER REGISTRAZIONE EVENTI PRESENZA* 
004600*                    DAL FEED DI CHAT - IN SOSTITUZIONE DEL      *
004700*                    VECCHIO TIMBRATURE BADGE ACZ030 - RICHIESTA* 
004800*                    55012                                       *
004900*   2021-09-02  KL   ACCENTRATO IL BANNER DI ERRORE IN UN SOLO   *
005000*                    PARAGRAFO (RQ 55190)                        *
005100******************************************************************
005200 IDENTIFICATION DIVISION.                                         
005300 PROGRAM-ID.    REPBT010.                                         
005400 AUTHOR.        K. LEHTONEN.                                      
005500 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
005600 DATE-WRITTEN.  1988-11-07.                                       
005700 DATE-COMPILED.                                                   
005800 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
005900******************************************************************
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SOURCE-COMPUTER. IBM-3090.                                       
006300 OBJECT-COMPUTER. IBM-3090.                                       
006400 SPECIAL-NAMES.                                                   
006500     C01 IS TOP-OF-FORM.                                          
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT  IFILRAW   ASSIGN  TO  IFILRAW                        
007000                       FILE STATUS IS FS-IFILRAW.                 
007100     SELECT  IFILUSR   ASSIGN  TO  IFILUSR                        
007200                       FILE STATUS IS FS-IFILUSR.                 
007300     SELECT  OFILUSR   ASSIGN  TO  OFILUSR                        
007400                       FILE STATUS IS FS-OFILUSR.                 
007500     SELECT  OFILEVT   ASSIGN  TO  OFILEVT                        
007600                       FILE STATUS IS FS-OFILEVT.                 
007700******************************************************************
007800 DATA DIVISION.                                                   
007900 FILE SECTION.                                                    
008000 FD  IFILRAW  LABEL RECORD STANDARD                               
008100              RECORDING MODE IS F                                 
008200              BLOCK CONTAINS 0.                                   
008300     COPY REPCRAW.                                                
008400*-----------------------------------------------------------------
008500 FD  IFILUSR  LABEL RECORD STANDARD                               
008600              RECORDING MODE IS F                                 
008700              BLOCK CONTAINS 0.                                   
008800     COPY REPCUSR.                                                
008900*-----------------------------------------------------------------
009000 FD  OFILUSR  LABEL RECORD STANDARD                               
009100              RECORDING MODE IS F                                 
009200              BLOCK CONTAINS 0.                                   
009300 01  OUSR-REC.                                                    
009400     05  OUSR-USER-ID              PIC 9(10).                     
009500     05  OUSR-USERNAME             PIC X(20).                     
009600     05  OUSR-FULL-NAME            PIC X(30).                     
009700     05  OUSR-TZ-NAME              PIC X(20).                     
009800     05  OUSR-TZ-OFFSET-MIN        PIC S9(4)                      
009900                                   SIGN LEADING SEPARATE.         
010000     05  FILLER                    PIC X(05).                     
010100*-----------------------------------------------------------------
010200 FD  OFILEVT  LABEL RECORD STANDARD                               
010300              RECORDING MODE IS F                                 
010400              BLOCK CONTAINS 0.                                   
010500     COPY REPCEVT.                                                
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE SECTION.                                         
010800*--- COSTANTI E SWITCH                                           *
010900 01  WK-COSTANTI-FLAG.                                            
011000     05  WK-REPBT010           PIC X(08) VALUE 'REPBT010'.        
011100     05  FILLER                PIC X(02) VALUE SPACES.            
011200 01  WS-SWITCH.                                                   
011300     05  FS-IFILRAW            PIC X(02) VALUE SPACES.            
011400     05  FS-IFILUSR            PIC X(02) VALUE SPACES.            
011500     05  FS-OFILUSR            PIC X(02) VALUE SPACES.            
011600     05  FS-OFILEVT            PIC X(02) VALUE SPACES.            
011700     05  WS-EOF-IFILRAW        PIC X(01) VALUE 'N'.               
011800         88  WS-IFILRAW-FINITO           VALUE 'S'.               
011900     05  WS-EOF-IFILUSR        PIC X(01) VALUE 'N'.               
012000         88  WS-IFILUSR-FINITO           VALUE 'S'.               
012100     05  WS-IFILUSR-PRESENTE   PIC X(01) VALUE 'S'.               
012200         88  WS-IFILUSR-ASSENTE           VALUE 'N'.              
012300     05  WS-SW-SESSION         PIC X(01) VALUE 'N'.               
012400         88  WS-SESSION-VALIDA           VALUE 'S'.               
012500     05  WS-SW-TOKEN           PIC X(01) VALUE 'N'.               
012600         88  WS-TOKEN-VALIDA              VALUE 'S'.              
012700     05  FILLER                PIC X(02) VALUE SPACES.            
012800*--- CONTATORI DI ELABORAZIONE                                   *
012900 01  WS-CONTATORI.                                                
013000     05  WS-LETTI-IFILRAW      PIC S9(8) COMP VALUE ZERO.         
013100     05  WS-LETTI-IFILUSR      PIC S9(8) COMP VALUE ZERO.         
013200     05  WS-SCRITTI-OFILEVT    PIC S9(8) COMP VALUE ZERO.         
013300     05  WS-SCRITTI-OFILUSR    PIC S9(8) COMP VALUE ZERO.         
013400     05  WS-UTENTI-AGGIUNTI    PIC S9(8) COMP VALUE ZERO.         
013500     05  WS-EVENTI-ONLINE      PIC S9(8) COMP VALUE ZERO.         
013600     05  WS-EVENTI-OFFLINE     PIC S9(8) COMP VALUE ZERO.         
013700     05  WS-EVENTI-UNKNOWN     PIC S9(8) COMP VALUE ZERO.         
013800     05  FILLER                PIC X(04) VALUE SPACES.            
013900*--- CONTATORI EDITATI PER LA STAMPA DELLE STATISTICHE FINALI    *
014000 01  WS-LETTI-IFILRAW-N        PIC 9(08).                         
014100 01  WS-LETTI-IFILRAW-EDIT REDEFINES WS-LETTI-IFILRAW-N           
014200                            PIC ZZZZZZZ9.                         
014300 01  WS-SCRITTI-EVT-N          PIC 9(08).                         
014400 01  WS-SCRITTI-EVT-EDIT REDEFINES WS-SCRITTI-EVT-N               
014500                            PIC ZZZZZZZ9.                         
014600 01  WS-UTENTI-AGGIUNTI-N      PIC 9(08).                         
014700 01  WS-UTENTI-AGGIUNTI-EDIT REDEFINES WS-UTENTI-AGGIUNTI-N       
014800                            PIC ZZZZZZZ9.                         
014900 01  WS-EVT-ONLINE-N           PIC 9(08).                         
015000 01  WS-EVT-ONLINE-EDIT REDEFINES WS-EVT-ONLINE-N                 
015100                            PIC ZZZZZZZ9.                         
015200 01  WS-EVT-OFFLINE-N          PIC 9(08).                         
015300 01  WS-EVT-OFFLINE-EDIT REDEFINES WS-EVT-OFFLINE-N               
015400                            PIC ZZZZZZZ9.                         
015500 01  WS-EVT-UNKNOWN-N          PIC 9(08).                         
015600 01  WS-EVT-UNKNOWN-EDIT REDEFINES WS-EVT-UNKNOWN-N               
015700                            PIC ZZZZZZZ9.                         
015800*--- AREA DI LAVORO PER LO STATO NORMALIZZATO DELL'EVENTO        *
015900 01  WS-NORM-STATUS            PIC X(08) VALUE SPACES.            
016000*--- AREA DI INTERFACCIA VERSO REPYUSR0                          *
016100     COPY REPCTAB.                                                
016200 01  REPYUSR0-AREA.                                               
016300     05  USR-FUNZIONE          PIC X(01).                         
016400         88  USR-FUNZIONE-CERCA          VALUE 'C'.               
016500         88  USR-FUNZIONE-INSERISCI      VALUE 'I'.               
016600         88  USR-FUNZIONE-STATISTICHE    VALUE 'S'.               
016700     05  USR-USER-ID           PIC 9(10).                         
016800     05  USR-TZ-NAME           PIC X(20).                         
016900     05  USR-TZ-OFFSET         PIC S9(4) SIGN LEADING SEPARATE.   
017000     05  USR-ESITO             PIC X(02).                         
017100         88  USR-ESITO-TROVATO           VALUE 'SI'.              
017200         88  USR-ESITO-ASSENTE           VALUE 'NF'.              
017300         88  USR-ESITO-DUPLICATO         VALUE 'DU'.              
017400         88  USR-ESITO-TABELLA-PIENA     VALUE 'PI'.              
017500     05  FILLER                PIC X(05).                         
017600*--- AREA DI INTERFACCIA VERSO REPYSTN0                          *
017700 01  REPYSTN0-AREA.                                               
017800     05  STN-RAW-STATUS        PIC X(20).                         
017900     05  STN-NORM-STATUS       PIC X(08).                         
018000     05  FILLER                PIC X(02).                         
018100*--- AREA DI INTERFACCIA VERSO REPYVAL0                          *
018200 01  REPYVAL0-AREA.                                               
018300     05  VAL-MODO              PIC X(01).                         
018400         88  VAL-MODO-SESSION            VALUE 'S'.               
018500         88  VAL-MODO-TOKEN               VALUE 'T'.              
018600     05  VAL-VALORE            PIC X(64).                         
018700     05  VAL-ESITO             PIC X(02).                         
018800         88  VAL-ESITO-VALIDO            VALUE 'OK'.              
018900         88  VAL-ESITO-INVALIDO           VALUE 'KO'.             
019000     05  FILLER                PIC X(05).                         
019100*--- SCHEDA CREDENZIALI DI COLLEGAMENTO AL FEED (SYSIN)          *
019200     COPY REPCPRM.                                                
019300*--- AREA DI SCRITTURA DELL'ERRORE BLOCCANTE                     *
019400 01  WS-AREA-ERRORE.                                              
019500     05  ERR-PUNTO             PIC X(08) VALUE SPACES.            
019600     05  ERR-DESCRIZIONE       PIC X(40) VALUE SPACES.            
019700******************************************************************
019800 PROCEDURE DIVISION.                                              
019900*-----------------------------------                              
020000 C00010-INIZIO.                                                   
020100     DISPLAY '*****************************************'          
020200     DISPLAY '* INIZIO PROGRAMMA ' WK-REPBT010                    
020300     DISPLAY '*-----------------------------------------*'        
020400     PERFORM C00020-APRI-FILE                                     
020500     PERFORM C00030-CONTROLLA-CREDENZIALI                         
020600     PERFORM C00040-CARICA-IFILUSR                                
020700        THRU C00040-CARICA-IFILUSR-EXIT                           
020800        UNTIL WS-IFILUSR-FINITO                                   
020900     IF REPTAB-COUNT = ZERO                                       
021000        MOVE 'C00010-A'         TO ERR-PUNTO                      
021100        MOVE 'ANAGRAFICA UTENTI VUOTA - NESSUN FUSO'              
021200                                TO ERR-DESCRIZIONE                
021300        PERFORM C09000-ERRORE                                     
021400     END-IF                                                       
021500     PERFORM C00100-LEGGI-IFILRAW                                 
021600     PERFORM C00150-ELABORA                                       
021700        UNTIL WS-IFILRAW-FINITO                                   
021800     PERFORM C01000-FINE.                                         
021900*-----------------------------------                              
022000* APERTURA FILE - L'ANAGRAFICA DELLA GENERAZIONE PRECEDENTE PUO' *
022100* MANCARE SE NON E' STATO ANCORA LANCIATO IL CARICATORE REPBE001 *
022200*-----------------------------------                              
022300 C00020-APRI-FILE.                                                
022400     OPEN INPUT IFILRAW                                           
022500     IF FS-IFILRAW NOT = '00'                                     
022600        MOVE 'C00020-A'          TO ERR-PUNTO                     
022700        MOVE 'APERTURA IFILRAW FALLITA' TO ERR-DESCRIZIONE        
022800        PERFORM C09000-ERRORE                                     
022900     END-IF                                                       
023000     OPEN INPUT IFILUSR                                           
023100     IF FS-IFILUSR = '35'                                         
023200        SET WS-IFILUSR-ASSENTE  TO TRUE                           
023300     ELSE                                                         
023400        IF FS-IFILUSR NOT = '00'                                  
023500           MOVE 'C00020-B'          TO ERR-PUNTO                  
023600           MOVE 'APERTURA IFILUSR FALLITA' TO ERR-DESCRIZIONE     
023700           PERFORM C09000-ERRORE                                  
023800        END-IF                                                    
023900     END-IF                                                       
024000     OPEN OUTPUT OFILUSR                                          
024100     IF FS-OFILUSR NOT = '00'                                     
024200        MOVE 'C00020-C'          TO ERR-PUNTO                     
024300        MOVE 'APERTURA OFILUSR FALLITA' TO ERR-DESCRIZIONE        
024400        PERFORM C09000-ERRORE                                     
024500     END-IF                                                       
024600     OPEN OUTPUT OFILEVT                                          
024700     IF FS-OFILEVT NOT = '00'                                     
024800        MOVE 'C00020-D'          TO ERR-PUNTO                     
024900        MOVE 'APERTURA OFILEVT FALLITA' TO ERR-DESCRIZIONE        
025000        PERFORM C09000-ERRORE                                     
025100     END-IF.                                                      
025200*-----------------------------------                              
025300* CONTROLLA LE CREDENZIALI DI COLLEGAMENTO AL FEED LETTE DA      *
025400* SYSIN - IL PROGRAMMA NON PARTE SE NESSUNA DELLE DUE E' VALIDA  *
025500*-----------------------------------                              
025600 C00030-CONTROLLA-CREDENZIALI.                                    
025700     ACCEPT REPPRM-REC          FROM SYSIN                        
025800     MOVE REPPRM-SESSION-STRING TO VAL-VALORE                     
025900     SET VAL-MODO-SESSION       TO TRUE                           
026000     CALL 'REPYVAL0' USING REPYVAL0-AREA                          
026100     END-CALL                                                     
026200     IF VAL-ESITO-VALIDO                                          
026300        SET WS-SESSION-VALIDA   TO TRUE                           
026400     END-IF                                                       
026500     MOVE REPPRM-ACCESS-TOKEN   TO VAL-VALORE                     
026600     SET VAL-MODO-TOKEN         TO TRUE                           
026700     CALL 'REPYVAL0' USING REPYVAL0-AREA                          
026800     END-CALL                                                     
026900     IF VAL-ESITO-VALIDO                                          
027000        SET WS-TOKEN-VALIDA     TO TRUE                           
027100     END-IF                                                       
027200     IF NOT WS-SESSION-VALIDA AND NOT WS-TOKEN-VALIDA             
027300        MOVE 'C00030-X'         TO ERR-PUNTO                      
027400        MOVE 'NESSUNA CREDENZIALE VALIDA PER IL FEED'             
027500                                TO ERR-DESCRIZIONE                
027600        PERFORM C09000-ERRORE                                     
027700     END-IF.                                                      
027800*-----------------------------------                              
027900* CARICA IN TABELLA L'ANAGRAFICA DELLA GENERAZIONE PRECEDENTE -  *
028000* SENZA QUESTA TABELLA NON E' POSSIBILE ASSOCIARE IL FUSO ORARIO *
028100*-----------------------------------                              
028200 C00040-CARICA-IFILUSR.                                           
028300     IF WS-IFILUSR-ASSENTE                                        
028400        SET WS-IFILUSR-FINITO   TO TRUE                           
028500        GO TO C00040-CARICA-IFILUSR-EXIT                          
028600     END-IF                                                       
028700     READ IFILUSR                                                 
028800        AT END                                                    
028900           SET WS-IFILUSR-FINITO TO TRUE                          
029000           GO TO C00040-CARICA-IFILUSR-EXIT                       
029100     END-READ                                                     
029200     ADD 1                      TO WS-LETTI-IFILUSR               
029300     MOVE REPANA-USER-ID        TO USR-USER-ID                    
029400     MOVE REPANA-TZ-NAME        TO USR-TZ-NAME                    
029500     MOVE REPANA-TZ-OFFSET-MIN  TO USR-TZ-OFFSET                  
029600     SET USR-FUNZIONE-INSERISCI TO TRUE                           
029700     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
029800     END-CALL.                                                    
029900 C00040-CARICA-IFILUSR-EXIT.                                      
030000     EXIT.                                                        
030100*-----------------------------------                              
030200 C00100-LEGGI-IFILRAW.                                            
030300     MOVE SPACES                TO REPRAW-REC                     
030400     READ IFILRAW                                                 
030500        AT END                                                    
030600           SET WS-IFILRAW-FINITO TO TRUE                          
030700           GO TO C00100-EXIT                                      
030800     END-READ                                                     
030900     ADD 1                      TO WS-LETTI-IFILRAW.              
031000 C00100-EXIT.                                                     
031100     EXIT.                                                        
031200*-----------------------------------                              
031300* CICLO PRINCIPALE - PER OGNI EVENTO GREZZO LETTO DAL FEED       *
031400*-----------------------------------                              
031500 C00150-ELABORA.                                                  
031600     PERFORM C00200-ASSICURA-UTENTE                               
031700        THRU C00200-EXIT                                          
031800     PERFORM C00300-NORMALIZZA-STATO                              
031900        THRU C00300-EXIT                                          
032000     PERFORM C00400-SCRIVI-OFILEVT                                
032100        THRU C00400-EXIT                                          
032200     PERFORM C00100-LEGGI-IFILRAW.                                
032300*-----------------------------------                              
032400* SE L'UTENTE DELL'EVENTO NON E' ANCORA IN ANAGRAFICA, VIENE     *
032500* CENSITO AL VOLO CON FUSO UTC E SCARTO ZERO (VEDI TESTATA)      *
032600*-----------------------------------                              
032700 C00200-ASSICURA-UTENTE.                                          
032800     MOVE REPRAW-USER-ID        TO USR-USER-ID                    
032900     SET USR-FUNZIONE-CERCA     TO TRUE                           
033000     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
033100     END-CALL                                                     
033200     IF USR-ESITO-TROVATO                                         
033300        GO TO C00200-EXIT                                         
033400     END-IF                                                       
033500     MOVE 'UTC'                 TO USR-TZ-NAME                    
033600     MOVE ZERO                  TO USR-TZ-OFFSET                  
033700     SET USR-FUNZIONE-INSERISCI TO TRUE                           
033800     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
033900     END-CALL                                                     
034000     IF USR-ESITO-TABELLA-PIENA                                   
034100        MOVE 'C00200-T'         TO ERR-PUNTO                      
034200        MOVE 'TABELLA ANAGRAFICA UTENTI PIENA' TO ERR-DESCRIZIONE 
034300        PERFORM C09000-ERRORE                                     
034400     END-IF                                                       
034500     ADD 1                      TO WS-UTENTI-AGGIUNTI.            
034600 C00200-EXIT.                                                     
034700     EXIT.                                                        
034800*-----------------------------------                              
034900* NORMALIZZA LA PAROLA DI STATO GREZZA E ACCUMULA I CONTATORI    *
035000* PER STATO NORMALIZZATO USATI NELLE STATISTICHE DI FINE RUN     *
035100*-----------------------------------                              
035200 C00300-NORMALIZZA-STATO.                                         
035300     MOVE REPRAW-RAW-STATUS     TO STN-RAW-STATUS                 
035400     CALL 'REPYSTN0' USING REPYSTN0-AREA                          
035500     END-CALL                                                     
035600     MOVE STN-NORM-STATUS       TO WS-NORM-STATUS                 
035700     EVALUATE WS-NORM-STATUS                                      
035800        WHEN 'online  '                                           
035900           ADD 1                TO WS-EVENTI-ONLINE               
036000        WHEN 'offline '                                           
036100           ADD 1                TO WS-EVENTI-OFFLINE              
036200        WHEN OTHER                                                
036300           ADD 1                TO WS-EVENTI-UNKNOWN              
036400     END-EVALUATE.                                                
036500 C00300-EXIT.                                                     
036600     EXIT.                                                        
036700*-----------------------------------                              
036800* SCRIVE IL TRACCIATO EVENTO NORMALIZZATO - LA PAROLA GREZZA     *
036900* ORIGINALE RESTA COMUNQUE PRESENTE SUL TRACCIATO DI USCITA      *
037000*-----------------------------------                              
037100 C00400-SCRIVI-OFILEVT.                                           
037200     MOVE REPRAW-USER-ID        TO REPEVT-USER-ID                 
037300     MOVE REPRAW-TS-UTC         TO REPEVT-TS-UTC                  
037400     MOVE REPRAW-RAW-STATUS     TO REPEVT-RAW-STATUS              
037500     MOVE WS-NORM-STATUS        TO REPEVT-NORM-STATUS             
037600     WRITE REPEVT-REC                                             
037700     IF FS-OFILEVT NOT = '00'                                     
037800        MOVE 'C00400-W'         TO ERR-PUNTO                      
037900        MOVE 'SCRITTURA OFILEVT FALLITA' TO ERR-DESCRIZIONE       
038000        PERFORM C09000-ERRORE                                     
038100     END-IF                                                       
038200     ADD 1                      TO WS-SCRITTI-OFILEVT.            
038300 C00400-EXIT.                                                     
038400     EXIT.                                                        
038500*-----------------------------------                              
038600* RISCRIVE L'INTERA TABELLA, ORMAI ORDINATA PER USER-ID, SULLA   *
038700* NUOVA GENERAZIONE DELL'ANAGRAFICA - PORTA IN AVANTI ANCHE I    *
038800* CENSITI AL VOLO DURANTE QUESTO RUN                             *
038900*-----------------------------------                              
039000 C00900-REWRITE-OFILUSR.                                          
039100     IF REPTAB-COUNT = ZERO                                       
039200        GO TO C00900-EXIT                                         
039300     END-IF                                                       
039400     PERFORM C00910-SCRIVI-UNA-RIGA                               
039500        THRU C00910-SCRIVI-UNA-RIGA-EXIT                          
039600        VARYING REPTAB-IDX FROM 1 BY 1                            
039700        UNTIL REPTAB-IDX > REPTAB-COUNT.                          
039800 C00900-EXIT.                                                     
039900     EXIT.                                                        
040000*-----------------------------------                              
040100 C00910-SCRIVI-UNA-RIGA.                                          
040200     MOVE REPTAB-USER-ID(REPTAB-IDX)   TO OUSR-USER-ID            
040300     MOVE SPACES                       TO OUSR-USERNAME           
040400                                           OUSR-FULL-NAME         
040500     MOVE REPTAB-TZ-NAME(REPTAB-IDX)   TO OUSR-TZ-NAME            
040600     MOVE REPTAB-TZ-OFFSET(REPTAB-IDX) TO OUSR-TZ-OFFSET-MIN      
040700     WRITE OUSR-REC                                               
040800     IF FS-OFILUSR NOT = '00'                                     
040900        MOVE 'C00910-W'         TO ERR-PUNTO                      
041000        MOVE 'SCRITTURA OFILUSR FALLITA' TO ERR-DESCRIZIONE       
041100        PERFORM C09000-ERRORE                                     
041200     END-IF                                                       
041300     ADD 1                      TO WS-SCRITTI-OFILUSR.            
041400 C00910-SCRIVI-UNA-RIGA-EXIT.                                     
041500     EXIT.                                                        
041600*-----------------------------------                              
041700* CHIUSURA NORMALE - RISCRIVE L'ANAGRAFICA E STAMPA LE           *
041800* STATISTICHE DI FINE ELABORAZIONE                               *
041900*-----------------------------------                              
042000 C01000-FINE.                                                     
042100     PERFORM C00900-REWRITE-OFILUSR                               
042200     SET USR-FUNZIONE-STATISTICHE TO TRUE                         
042300     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
042400     END-CALL                                                     
042500     CLOSE IFILRAW                                                
042600     IF NOT WS-IFILUSR-ASSENTE                                    
042700        CLOSE IFILUSR                                             
042800     END-IF                                                       
042900     CLOSE OFILUSR                                                
043000     CLOSE OFILEVT                                                
043100     MOVE WS-LETTI-IFILRAW      TO WS-LETTI-IFILRAW-N             
043200     MOVE WS-SCRITTI-OFILEVT    TO WS-SCRITTI-EVT-N               
043300     MOVE WS-UTENTI-AGGIUNTI    TO WS-UTENTI-AGGIUNTI-N           
043400     MOVE WS-EVENTI-ONLINE      TO WS-EVT-ONLINE-N                
043500     MOVE WS-EVENTI-OFFLINE     TO WS-EVT-OFFLINE-N               
043600     MOVE WS-EVENTI-UNKNOWN     TO WS-EVT-UNKNOWN-N               
043700     DISPLAY '*-----------------------------------------*'        
043800     DISPLAY '*            STATISTICHE REPBT010'                  
043900     DISPLAY '*            ---------------------'                 
044000     DISPLAY '*  EVENTI LETTI DA IFILRAW    : '                   
044100             WS-LETTI-IFILRAW-EDIT                                
044200     DISPLAY '*  EVENTI SCRITTI SU OFILEVT  : '                   
044300             WS-SCRITTI-EVT-EDIT                                  
044400     DISPLAY '*  UTENTI CENSITI AL VOLO     : '                   
044500             WS-UTENTI-AGGIUNTI-EDIT                              
044600     DISPLAY '*  EVENTI STATO ONLINE        : '                   
044700             WS-EVT-ONLINE-EDIT                                   
044800     DISPLAY '*  EVENTI STATO OFFLINE       : '                   
044900             WS-EVT-OFFLINE-EDIT                                  
045000     DISPLAY '*  EVENTI STATO UNKNOWN       : '                   
045100             WS-EVT-UNKNOWN-EDIT                                  
045200     DISPLAY '*-----------------------------------------*'        
045300     DISPLAY '* FINE PROGRAMMA ' WK-REPBT010                      
045400     DISPLAY '*****************************************'          
045500     STOP RUN.                                                    
045600*-----------------------------------                              
045700* ERRORE BLOCCANTE - BANNER UNICO RICHIAMATO DA QUALUNQUE        *
045800* PARAGRAFO RILEVI UN'ANOMALIA NON SUPERABILE                    *
045900*-----------------------------------                              
046000 C09000-ERRORE.                                                   
046100     DISPLAY '*-----------------------------------------*'        
046200     DISPLAY '* ERRORE BLOCCANTE IN REPBT010             *'       
046300     DISPLAY '* PUNTO       : ' ERR-PUNTO                         
046400     DISPLAY '* DESCRIZIONE : ' ERR-DESCRIZIONE                   
046500     DISPLAY '*-----------------------------------------*'        
046600     MOVE 12                    TO RETURN-CODE                    
046700     STOP RUN.                                                    
046800**********************       FINE     ****************************
