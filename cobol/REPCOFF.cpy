000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCOFF                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO INTERVALLO DI OFFLINE                 *
000600*    LUNGHEZZA : 060 BYTES                                       *
000700*                                                                *
000800*    UNA COPPIA OFFLINE -> (SUCCESSIVO) ONLINE. I TRANSITI       *
000900*    OFFLINE CONSECUTIVI NON RIAPRONO L'INTERVALLO (VEDI         *
001000*    REPBT020 PARAGRAFO C00500-APRI-INTERVALLO).                 *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001400******************************************************************
001500 01  REPOFF-REC.                                                  
001600     05  REPOFF-USER-ID            PIC 9(10).                     
001700     05  REPOFF-START-UTC          PIC X(19).                     
001800     05  REPOFF-END-UTC            PIC X(19).                     
001900     05  REPOFF-DURATION-SEC       PIC 9(09).                     
002000     05  FILLER                    PIC X(03).                     
