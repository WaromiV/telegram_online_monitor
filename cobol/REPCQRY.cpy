000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCQRY                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : SCHEDA PARAMETRO DI ESTRAZIONE (ACCETTATA       *
000600*                DA SYSIN DAL PROGRAMMA REPBT030)                *
000700*    LUNGHEZZA : 085 BYTES                                       *
000800*                                                                *
000900*    REPQRY-MODO :  'E' = ESTRAZIONE EVENTI DI PRESENZA          *
001000*                    'S' = ESTRAZIONE FINESTRE DI RIPOSO/ANOMALIE*
001100*                    'R' = ESTRAZIONE ULTIMI EVENTI ONLINE       *
001200*                                                                *
001300*----------------------------------------------------------------*
001400*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001500******************************************************************
001600 01  REPQRY-REC.                                                  
001700     05  REPQRY-MODO               PIC X(01).                     
001800     05  REPQRY-USER-ID            PIC 9(10).                     
001900     05  REPQRY-DA-TS              PIC X(19).                     
002000     05  REPQRY-A-TS               PIC X(19).                     
002100     05  REPQRY-FILTRO-STATO       PIC X(08).                     
002200     05  REPQRY-DA-DATA            PIC X(10).                     
002300     05  REPQRY-A-DATA             PIC X(10).                     
002400     05  REPQRY-LIMITE             PIC 9(04).                     
002500     05  FILLER                    PIC X(04).                     
