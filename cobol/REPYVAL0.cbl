000100******************************************************************
000200*                                                                *
000300* NAME        : REPYVAL0                                        * 
000400*                                                                *
000500* FUNCTION    : SOTTOPROGRAMMA CHE VALIDA LE CREDENZIALI DI      *
000600*               COLLEGAMENTO AL FEED DI CHAT (SESSION STRING E   *
000700*               ACCESS TOKEN) LETTE DALLA SCHEDA REPCPRM.        *
000800*                                                                *
000900* DESCRIZIONE : RICHIAMATO DA REPBT010 UNA VOLTA PER CIASCUNA    *
001000*               CREDENZIALE PRIMA DI AVVIARE LA LETTURA DEL      *
001100*               FEED. SE NESSUNA DELLE DUE CREDENZIALI RISULTA   *
001200*               VALIDA IL PROGRAMMA CHIAMANTE DEVE ABORTIRE      *
001300*               L'ELABORAZIONE (VEDI REPBT010 PARAGRAFO          *
001400*               C00900-ERRORE).                                  *
001500*                                                                *
001600* AUTHOR      : K. LEHTONEN                                     * 
001700*                                                                *
001800******************************************************************
001900*   STORIA DELLE VARIAZIONI                                     * 
002000*----------------------------------------------------------------*
002100*   1991-05-20  GF   STESURA INIZIALE - CONTROLLO SCHEDA ACZ020  *
002200*   1991-05-22  GF   PRIMA EMISSIONE PER COLLAUDO                *
002300*   1993-09-14  PDR  AGGIUNTO CONTROLLO LUNGHEZZA MINIMA         *
002400*   1996-04-02  PDR  RIVISTA LA RICERCA DEL CARATTERE ':'        *
002500*   1998-11-30  MRV  ANALISI Y2K - NESSUN CAMPO DATA TRATTATO    *
002600*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE NON APPLICABILE       *
002700*                    (PROGRAMMA SENZA CAMPI DATA) - AA2K-119     *
002800*   2004-02-18  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
002900*   2021-06-14  KL   RISCRITTO PER CREDENZIALI FEED REPERIBILI   *
003000*                    RICHIESTA 55012                             *
003100*   2021-09-02  KL   AGGIUNTO CONTROLLO VALORI 'PLACEHOLDER' E   *
003200*                    'CHANGEME' (RQ 55190)                       *
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.    REPYVAL0.                                         
003600 AUTHOR.        K. LEHTONEN.                                      
003700 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
003800 DATE-WRITTEN.  1991-05-20.                                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER. IBM-3090.                                       
004500 OBJECT-COMPUTER. IBM-3090.                                       
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100******************************************************************
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.                                         
005600*--- COSTANTI DI CONFRONTO                                       *
005700 01  WK-COSTANTI-FLAG.                                            
005800     05  WK-REPYVAL0           PIC X(08) VALUE 'REPYVAL0'.        
005900     05  FILLER                PIC X(02) VALUE SPACES.            
006000 01  WK-VALORI-FITTIZI.                                           
006100     05  WK-FITTIZIO-1         PIC X(20) VALUE                    
006200         'SESSION_STRING_HERE'.                                   
006300     05  WK-FITTIZIO-2         PIC X(20) VALUE 'CHANGEME'.        
006400     05  WK-FITTIZIO-3         PIC X(20) VALUE 'PLACEHOLDER'.     
006500     05  WK-FITTIZIO-4         PIC X(20) VALUE                    
006600         'BOT_TOKEN_OPTIONAL'.                                    
006700*--- AREA DI LAVORO                                              *
006800 01  WS-LAVORO.                                                   
006900     05  WS-VALORE-MAIUSC      PIC X(64).                         
007000     05  WS-LUNGHEZZA          PIC S9(4) COMP VALUE ZERO.         
007100     05  WS-IND-SCAN           PIC S9(4) COMP VALUE ZERO.         
007200     05  WS-IND-ALFA           PIC S9(4) COMP VALUE ZERO.         
007300     05  WS-SW-DUEPUNTI        PIC X(01) VALUE 'N'.               
007400         88  WS-DUEPUNTI-TROVATI          VALUE 'S'.              
007500     05  FILLER                PIC X(02) VALUE SPACES.            
007600 01  WS-VALORE-TAB REDEFINES WS-VALORE-MAIUSC.                    
007700     05  WS-VALORE-CAR         PIC X(01) OCCURS 64 TIMES.         
007800*--- TAVOLA DI TRADUZIONE MAIUSCOLO/MINUSCOLO (STILE SHOP)       *
007900 01  WS-TAVOLA-MAIUSC.                                            
008000     05  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.     
008100 01  WS-TAVOLA-MAIUSC-R REDEFINES WS-TAVOLA-MAIUSC.               
008200     05  WS-MAIUSC-MIN         PIC X(01) OCCURS 26 TIMES.         
008300 01  WS-TAVOLA-MAIUSC-U.                                          
008400     05  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.     
008500 01  WS-TAVOLA-MAIUSC-U-R REDEFINES WS-TAVOLA-MAIUSC-U.           
008600     05  WS-MAIUSC-MAI         PIC X(01) OCCURS 26 TIMES.         
008700******************************************************************
008800 LINKAGE SECTION.                                                 
008900 01  REPYVAL0-AREA.                                               
009000     05  VAL-MODO              PIC X(01).                         
009100         88  VAL-MODO-SESSION            VALUE 'S'.               
009200         88  VAL-MODO-TOKEN               VALUE 'T'.              
009300     05  VAL-VALORE            PIC X(64).                         
009400     05  VAL-ESITO             PIC X(02).                         
009500         88  VAL-ESITO-VALIDO            VALUE 'OK'.              
009600         88  VAL-ESITO-INVALIDO           VALUE 'KO'.             
009700     05  FILLER                PIC X(05).                         
009800******************************************************************
009900 PROCEDURE DIVISION USING REPYVAL0-AREA.                          
010000*-----------------------------------                              
010100 C00010-INIZIO.                                                   
010200     MOVE VAL-VALORE           TO WS-VALORE-MAIUSC                
010300     MOVE 'N'                  TO WS-SW-DUEPUNTI                  
010400     PERFORM C00100-MAIUSCOLA-CONV                                
010500        VARYING WS-IND-SCAN FROM 1 BY 1                           
010600        UNTIL WS-IND-SCAN > 64                                    
010700     PERFORM C00300-CALCOLA-LUNGHEZZA                             
010800     EVALUATE TRUE                                                
010900        WHEN VAL-MODO-SESSION                                     
011000           PERFORM C00500-VALIDA-SESSION                          
011100        WHEN VAL-MODO-TOKEN                                       
011200           PERFORM C00600-VALIDA-TOKEN                            
011300        WHEN OTHER                                                
011400           MOVE 'KO'              TO VAL-ESITO                    
011500     END-EVALUATE                                                 
011600     GOBACK.                                                      
011700*-----------------------------------                              
011800* CONVERTE IN MAIUSCOLO CARATTERE PER CARATTERE (IL COMPILATORE  *
011900* DISPONIBILE SU QUESTO AMBIENTE NON OFFRE FUNCTION UPPER-CASE)  *
012000*-----------------------------------                              
012100 C00100-MAIUSCOLA-CONV.                                           
012200     MOVE ZERO                 TO WS-IND-ALFA                     
012300     PERFORM C00150-CERCA-MINUSCOLA                               
012400        THRU C00150-CERCA-MINUSCOLA-EXIT                          
012500        UNTIL WS-IND-ALFA > 26.                                   
012600*-----------------------------------                              
012700 C00150-CERCA-MINUSCOLA.                                          
012800     ADD 1                     TO WS-IND-ALFA                     
012900     IF WS-IND-ALFA > 26                                          
013000        GO TO C00150-CERCA-MINUSCOLA-EXIT                         
013100     END-IF                                                       
013200     IF WS-VALORE-MAIUSC(WS-IND-SCAN:1)                           
013300           NOT = WS-MAIUSC-MIN(WS-IND-ALFA)                       
013400        GO TO C00150-CERCA-MINUSCOLA-EXIT                         
013500     END-IF                                                       
013600     MOVE WS-MAIUSC-MAI(WS-IND-ALFA)                              
013700                               TO WS-VALORE-MAIUSC(WS-IND-SCAN:1) 
013800     MOVE 27                   TO WS-IND-ALFA.                    
013900 C00150-CERCA-MINUSCOLA-EXIT.                                     
014000     EXIT.                                                        
014100*-----------------------------------                              
014200* CALCOLA LA LUNGHEZZA DEL VALORE AL NETTO DEGLI SPAZI FINALI    *
014300* (IL TRIMMING RICHIESTO DALLA SPECIFICA DI VALIDAZIONE)         *
014400*-----------------------------------                              
014500 C00300-CALCOLA-LUNGHEZZA.                                        
014600     MOVE 65                   TO WS-IND-SCAN                     
014700     MOVE ZERO                 TO WS-LUNGHEZZA                    
014800     PERFORM C00350-CERCA-FINE                                    
014900        THRU C00350-CERCA-FINE-EXIT                               
015000        UNTIL WS-IND-SCAN < 1                                     
015100           OR WS-LUNGHEZZA NOT = ZERO.                            
015200*-----------------------------------                              
015300 C00350-CERCA-FINE.                                               
015400     SUBTRACT 1                FROM WS-IND-SCAN                   
015500     IF WS-IND-SCAN < 1                                           
015600        GO TO C00350-CERCA-FINE-EXIT                              
015700     END-IF                                                       
015800     IF WS-VALORE-CAR(WS-IND-SCAN) NOT = SPACE                    
015900        MOVE WS-IND-SCAN       TO WS-LUNGHEZZA                    
016000     END-IF.                                                      
016100 C00350-CERCA-FINE-EXIT.                                          
016200     EXIT.                                                        
016300*-----------------------------------                              
016400* REGOLE DI VALIDAZIONE DELLA SESSION STRING (VEDI TESTATA)      *
016500*-----------------------------------                              
016600 C00500-VALIDA-SESSION.                                           
016700     IF WS-LUNGHEZZA = ZERO                                       
016800        MOVE 'KO'              TO VAL-ESITO                       
016900        GO TO C00500-EXIT                                         
017000     END-IF                                                       
017100     IF WS-LUNGHEZZA = 19                                         
017200        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-1                
017300        MOVE 'KO'              TO VAL-ESITO                       
017400        GO TO C00500-EXIT                                         
017500     END-IF                                                       
017600     IF WS-LUNGHEZZA = 08                                         
017700        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-2                
017800        MOVE 'KO'              TO VAL-ESITO                       
017900        GO TO C00500-EXIT                                         
018000     END-IF                                                       
018100     IF WS-LUNGHEZZA = 11                                         
018200        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-3                
018300        MOVE 'KO'              TO VAL-ESITO                       
018400        GO TO C00500-EXIT                                         
018500     END-IF                                                       
018600     IF WS-LUNGHEZZA < 50                                         
018700        MOVE 'KO'              TO VAL-ESITO                       
018800        GO TO C00500-EXIT                                         
018900     END-IF                                                       
019000     MOVE 'OK'                 TO VAL-ESITO.                      
019100 C00500-EXIT.                                                     
019200     EXIT.                                                        
019300*-----------------------------------                              
019400* REGOLE DI VALIDAZIONE DELL'ACCESS TOKEN (VEDI TESTATA)         *
019500*-----------------------------------                              
019600 C00600-VALIDA-TOKEN.                                             
019700     IF WS-LUNGHEZZA = ZERO                                       
019800        MOVE 'KO'              TO VAL-ESITO                       
019900        GO TO C00600-EXIT                                         
020000     END-IF                                                       
020100     IF WS-LUNGHEZZA = 18                                         
020200        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-4                
020300        MOVE 'KO'              TO VAL-ESITO                       
020400        GO TO C00600-EXIT                                         
020500     END-IF                                                       
020600     IF WS-LUNGHEZZA = 08                                         
020700        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-2                
020800        MOVE 'KO'              TO VAL-ESITO                       
020900        GO TO C00600-EXIT                                         
021000     END-IF                                                       
021100     IF WS-LUNGHEZZA = 11                                         
021200        AND WS-VALORE-MAIUSC(1:20) = WK-FITTIZIO-3                
021300        MOVE 'KO'              TO VAL-ESITO                       
021400        GO TO C00600-EXIT                                         
021500     END-IF                                                       
021600     IF WS-LUNGHEZZA < 20                                         
021700        MOVE 'KO'              TO VAL-ESITO                       
021800        GO TO C00600-EXIT                                         
021900     END-IF                                                       
022000     MOVE ZERO                 TO WS-IND-SCAN                     
022100     PERFORM C00650-CERCA-DUEPUNTI                                
022200        THRU C00650-CERCA-DUEPUNTI-EXIT                           
022300        VARYING WS-IND-SCAN FROM 1 BY 1                           
022400        UNTIL WS-IND-SCAN > WS-LUNGHEZZA                          
022500     IF NOT WS-DUEPUNTI-TROVATI                                   
022600        MOVE 'KO'              TO VAL-ESITO                       
022700        GO TO C00600-EXIT                                         
022800     END-IF                                                       
022900     MOVE 'OK'                 TO VAL-ESITO.                      
023000 C00600-EXIT.                                                     
023100     EXIT.                                                        
023200*-----------------------------------                              
023300 C00650-CERCA-DUEPUNTI.                                           
023400     IF WS-VALORE-CAR(WS-IND-SCAN) = ':'                          
023500        MOVE 'S'               TO WS-SW-DUEPUNTI                  
023600     END-IF.                                                      
023700 C00650-CERCA-DUEPUNTI-EXIT.                                      
023800     EXIT.                                                        
023900**********************       END      ****************************
