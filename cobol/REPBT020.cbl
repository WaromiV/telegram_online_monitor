000100******************************************************************
000200*                                                                *
000300* PRODOTTO  : SISTEMA REP - MONITORAGGIO PRESENZE REPERIBILI    * 
000400*                                                                *
000500* PROGRAMMA : REPBT020,COBOL/BATCH                               *
000600*                                                                *
000700* SCHEDULAZ : NOTTURNA - DOPO LA CHIUSURA DI REPBT010, UNA       *
000800*             VOLTA SOLA PER GENERAZIONE DI EVENTI               *
000900*                                                                *
001000* AUTORE    : K. LEHTONEN                                       * 
001100*                                                                *
001200* FUNZIONE  : RICAVA DAGLI EVENTI DI PRESENZA GLI INTERVALLI DI * 
001300*             ASSENZA (OFFLINE-ONLINE), NE DERIVA LE FINESTRE   * 
001400*             DI RIPOSO NOTTURNO CON PUNTEGGIO DI CONFIDENZA,   * 
001500*             SEGNALA LE ANOMALIE (RIPOSO BREVE, ATTIVITA'      * 
001600*             TARDIVA) E STAMPA IL TABULATO RIEPILOGATIVO PER   * 
001700*             UTENTE.                                           * 
001800*                                                                *
001900* TABELLE   : REPCTAB - ANAGRAFICA UTENTI IN MEMORIA            * 
002000*   GESTITE :                                                   * 
002100*                                                                *
002200* INPUT     : IFILEVT - EVENTI DI PRESENZA NORMALIZZATI,        * 
002300*                       ORDINE CRESCENTE PER UTENTE E ORARIO    * 
002400*             IFILUSR - ANAGRAFICA UTENTI (SOLO LETTURA)        * 
002500*                                                                *
002600* OUTPUT    : OFILOFF - INTERVALLI DI ASSENZA                   * 
002700*             OFILSLW - FINESTRE DI RIPOSO NOTTURNO             * 
002800*             OFILANO - ANOMALIE RILEVATE                       * 
002900*             OFILRPT - TABULATO RIEPILOGO RIPOSO (132 COL.)    * 
003000*                                                                *
003100******************************************************************
003200*   STORIA DELLE VARIAZIONI                                     * 
003300*----------------------------------------------------------------*
003400*   1989-02-14  GF   STESURA INIZIALE - CONSUNTIVAZIONE TURNO    *
003500*                    NOTTURNO TERMINALI BADGE ACZ040             *
003600*   1989-02-20  GF   PRIMA EMISSIONE PER COLLAUDO                *
003700*   1993-05-11  PDR  AGGIUNTO TABULATO RIEPILOGO PER REPARTO     *
003800*   1998-12-02  MRV  ANALISI Y2K - CALCOLO DURATA TURNO SU DATA  *
003900*                    A 4 CIFRE                                   *
004000*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE SUL CALCOLO DURATA -  *
004100*                    AA2K-119                                    *
004200*   2009-07-30  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
004300*   2021-06-21  KL   RISCRITTO PER AGGREGAZIONE PRESENZE E       *
004400*                    INFERENZA RIPOSO NOTTURNO - IN SOSTITUZIONE* 
004500*                    DEL VECCHIO ACZ040 TURNI BADGE - RICHIESTA * 
004600*                    55012                                       *
004700*   2021-07-05  KL   AGGIUNTA SEGNALAZIONE ANOMALIE RIPOSO BREVE* 
004800*                    E ATTIVITA' TARDIVA - RQ 55140              *
004900*   2021-09-02  KL   ACCENTRATO IL BANNER DI ERRORE IN UN SOLO   *
005000*                    PARAGRAFO (RQ 55190)                        *
005100******************************************************************
005200 IDENTIFICATION DIVISION.                                         
005300 PROGRAM-ID.    REPBT020.                                         
005400 AUTHOR.        K. LEHTONEN.                                      
005500 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
005600 DATE-WRITTEN.  1989-02-14.                                       
005700 DATE-COMPILED.                                                   
005800 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
005900******************************************************************
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.                                           
006200 SOURCE-COMPUTER. IBM-3090.                                       
006300 OBJECT-COMPUTER. IBM-3090.                                       
006400 SPECIAL-NAMES.                                                   
006500     C01 IS TOP-OF-FORM.                                          
006600*-----------------------------------------------------------------
006700 INPUT-OUTPUT SECTION.                                            
006800 FILE-CONTROL.                                                    
006900     SELECT  IFILEVT   ASSIGN  TO  IFILEVT                        
007000                       FILE STATUS IS FS-IFILEVT.                 
007100     SELECT  IFILUSR   ASSIGN  TO  IFILUSR                        
007200                       FILE STATUS IS FS-IFILUSR.                 
007300     SELECT  OFILOFF   ASSIGN  TO  OFILOFF                        
007400                       FILE STATUS IS FS-OFILOFF.                 
007500     SELECT  OFILSLW   ASSIGN  TO  OFILSLW                        
007600                       FILE STATUS IS FS-OFILSLW.                 
007700     SELECT  OFILANO   ASSIGN  TO  OFILANO                        
007800                       FILE STATUS IS FS-OFILANO.                 
007900     SELECT  OFILRPT   ASSIGN  TO  OFILRPT                        
008000                       FILE STATUS IS FS-OFILRPT.                 
008100******************************************************************
008200 DATA DIVISION.                                                   
008300 FILE SECTION.                                                    
008400 FD  IFILEVT  LABEL RECORD STANDARD                               
008500              RECORDING MODE IS F                                 
008600              BLOCK CONTAINS 0.                                   
008700     COPY REPCEVT.                                                
008800*-----------------------------------------------------------------
008900 FD  IFILUSR  LABEL RECORD STANDARD                               
009000              RECORDING MODE IS F                                 
009100              BLOCK CONTAINS 0.                                   
009200     COPY REPCUSR.                                                
009300*-----------------------------------------------------------------
009400 FD  OFILOFF  LABEL RECORD STANDARD                               
009500              RECORDING MODE IS F                                 
009600              BLOCK CONTAINS 0.                                   
009700     COPY REPCOFF.                                                
009800*-----------------------------------------------------------------
009900 FD  OFILSLW  LABEL RECORD STANDARD                               
010000              RECORDING MODE IS F                                 
010100              BLOCK CONTAINS 0.                                   
010200     COPY REPCSLW.                                                
010300*-----------------------------------------------------------------
010400 FD  OFILANO  LABEL RECORD STANDARD                               
010500              RECORDING MODE IS F                                 
010600              BLOCK CONTAINS 0.                                   
010700     COPY REPCANO.                                                
010800*-----------------------------------------------------------------
010900 FD  OFILRPT  LABEL RECORD STANDARD                               
011000              RECORDING MODE IS F                                 
011100              BLOCK CONTAINS 0.                                   
011200 01  RPT-REC                       PIC X(132).                    
011300*-----------------------------------------------------------------
011400 WORKING-STORAGE SECTION.                                         
011500*--- COSTANTI E SWITCH                                           *
011600 01  WK-COSTANTI-FLAG.                                            
011700     05  WK-REPBT020           PIC X(08) VALUE 'REPBT020'.        
011800     05  FILLER                PIC X(02) VALUE SPACES.            
011900 01  WS-SWITCH.                                                   
012000     05  FS-IFILEVT            PIC X(02) VALUE SPACES.            
012100     05  FS-IFILUSR            PIC X(02) VALUE SPACES.            
012200     05  FS-OFILOFF            PIC X(02) VALUE SPACES.            
012300     05  FS-OFILSLW            PIC X(02) VALUE SPACES.            
012400     05  FS-OFILANO            PIC X(02) VALUE SPACES.            
012500     05  FS-OFILRPT            PIC X(02) VALUE SPACES.            
012600     05  WS-EOF-IFILEVT        PIC X(01) VALUE 'N'.               
012700         88  WS-IFILEVT-FINITO           VALUE 'S'.               
012800     05  WS-EOF-IFILUSR        PIC X(01) VALUE 'N'.               
012900         88  WS-IFILUSR-FINITO           VALUE 'S'.               
013000     05  WS-INTERVALLO-SW      PIC X(01) VALUE 'N'.               
013100         88  WS-INTERVALLO-APERTO        VALUE 'S'.               
013200     05  WS-PRIMO-UTENTE-SW    PIC X(01) VALUE 'S'.               
013300         88  WS-NON-PRIMO-UTENTE         VALUE 'N'.               
013400     05  FILLER                PIC X(02) VALUE SPACES.            
013500*--- ROTTURA DI CONTROLLO SULL'UTENTE                            *
013600 01  WS-CONTROL-BREAK.                                            
013700     05  WS-UTENTE-CORRENTE    PIC 9(10) VALUE ZERO.              
013800     05  WS-TZ-OFFSET-CORRENTE PIC S9(4) SIGN LEADING SEPARATE.   
013900     05  FILLER                PIC X(02) VALUE SPACES.            
014000*--- DATI DELL'INTERVALLO DI ASSENZA IN CORSO DI VALUTAZIONE     *
014100 01  WS-AREA-INTERVALLO.                                          
014200     05  WS-INTERVALLO-INIZIO  PIC X(19).                         
014300     05  WS-INTERVALLO-FINE    PIC X(19).                         
014400     05  WS-LOCALE-INIZIO      PIC X(19).                         
014500     05  WS-LOCALE-FINE        PIC X(19).                         
014600     05  WS-LOC-ORA-INIZIO     PIC 9(02).                         
014700     05  WS-DURATA-SECONDI     PIC S9(09) COMP.                   
014800     05  WS-DURATA-MINUTI      PIC S9(07) COMP.                   
014900     05  WS-CONFIDENZA         PIC 9V99.                          
015000     05  FILLER                PIC X(03) VALUE SPACES.            
015100*--- AREA DI LAVORO PER LO SPACCO E IL CALCOLO DELLE DATE/ORE    *
015200 01  WS-AREA-CALCOLO-DATA.                                        
015300     05  WS-CD-TS-TESTO        PIC X(19).                         
015400     05  WS-CD-ANNO            PIC 9(04).                         
015500     05  WS-CD-MESE            PIC 9(02).                         
015600     05  WS-CD-GIORNO          PIC 9(02).                         
015700     05  WS-CD-ORA             PIC 9(02).                         
015800     05  WS-CD-MINUTO          PIC 9(02).                         
015900     05  WS-CD-SECONDO         PIC 9(02).                         
016000     05  WS-CD-SCARTO-MINUTI   PIC S9(04) SIGN LEADING SEPARATE.  
016100     05  WS-CD-TOT-MINUTI-GG   PIC S9(05) COMP.                   
016200     05  WS-CD-A               PIC S9(09) COMP.                   
016300     05  WS-CD-Y               PIC S9(09) COMP.                   
016400     05  WS-CD-M               PIC S9(09) COMP.                   
016500     05  WS-CD-GG-GIULIANO     PIC S9(09) COMP.                   
016600     05  WS-CD-SEC-ASSOLUTI    PIC S9(11) COMP.                   
016700     05  WS-CD-GG-MESE         PIC 9(02).                         
016800     05  WS-CD-BISESTILE-SW    PIC X(01) VALUE 'N'.               
016900         88  WS-CD-ANNO-BISESTILE        VALUE 'S'.               
017000     05  FILLER                PIC X(03) VALUE SPACES.            
017100*--- TAVOLA DEI GIORNI PER MESE (FEBBRAIO CORRETTO A RUN-TIME)   *
017200 01  WS-TAB-GIORNI-MESE.                                          
017300     05  FILLER                PIC 9(02) VALUE 31.                
017400     05  FILLER                PIC 9(02) VALUE 28.                
017500     05  FILLER                PIC 9(02) VALUE 31.                
017600     05  FILLER                PIC 9(02) VALUE 30.                
017700     05  FILLER                PIC 9(02) VALUE 31.                
017800     05  FILLER                PIC 9(02) VALUE 30.                
017900     05  FILLER                PIC 9(02) VALUE 31.                
018000     05  FILLER                PIC 9(02) VALUE 31.                
018100     05  FILLER                PIC 9(02) VALUE 30.                
018200     05  FILLER                PIC 9(02) VALUE 31.                
018300     05  FILLER                PIC 9(02) VALUE 30.                
018400     05  FILLER                PIC 9(02) VALUE 31.                
018500 01  WS-TAB-GIORNI-MESE-R REDEFINES WS-TAB-GIORNI-MESE.           
018600     05  WS-GG-NEL-MESE        PIC 9(02) OCCURS 12 TIMES.         
018700*--- VALORI ASSOLUTI (SECONDI) DI INIZIO E FINE INTERVALLO       *
018800 01  WS-AREA-SECONDI.                                             
018900     05  WS-SEC-INIZIO         PIC S9(11) COMP.                   
019000     05  WS-SEC-FINE           PIC S9(11) COMP.                   
019100     05  FILLER                PIC X(02) VALUE SPACES.            
019200*--- CONTATORI DI ELABORAZIONE - GENERALI E PER UTENTE           *
019300 01  WS-CONTATORI-GENERALI.                                       
019400     05  WS-LETTI-IFILEVT      PIC S9(08) COMP VALUE ZERO.        
019500     05  WS-LETTI-IFILUSR      PIC S9(08) COMP VALUE ZERO.        
019600     05  WS-TOT-UTENTI         PIC S9(06) COMP VALUE ZERO.        
019700     05  WS-TOT-INTERVALLI     PIC S9(08) COMP VALUE ZERO.        
019800     05  WS-TOT-FINESTRE       PIC S9(08) COMP VALUE ZERO.        
019900     05  WS-TOT-ANOMALIE       PIC S9(08) COMP VALUE ZERO.        
020000     05  FILLER                PIC X(04) VALUE SPACES.            
020100 01  WS-CONTATORI-UTENTE.                                         
020200     05  WS-INTERVALLI-UTENTE  PIC S9(06) COMP VALUE ZERO.        
020300     05  WS-FINESTRE-UTENTE    PIC S9(06) COMP VALUE ZERO.        
020400     05  WS-MINUTI-TOT-UTENTE  PIC S9(08) COMP VALUE ZERO.        
020500     05  WS-MEDIA-MINUTI-UTEN  PIC S9(06) COMP VALUE ZERO.        
020600     05  WS-ANOMALIE-UTENTE    PIC S9(06) COMP VALUE ZERO.        
020700     05  FILLER                PIC X(04) VALUE SPACES.            
020800*--- CONTATORI EDITATI PER LA STAMPA DELLE STATISTICHE FINALI    *
020900 01  WS-LETTI-EVT-N            PIC 9(08).                         
021000 01  WS-LETTI-EVT-EDIT REDEFINES WS-LETTI-EVT-N                   
021100                            PIC ZZZZZZZ9.                         
021200 01  WS-TOT-INTERV-N           PIC 9(08).                         
021300 01  WS-TOT-INTERV-EDIT REDEFINES WS-TOT-INTERV-N                 
021400                            PIC ZZZZZZZ9.                         
021500 01  WS-TOT-FINESTRE-N         PIC 9(08).                         
021600 01  WS-TOT-FINESTRE-EDIT REDEFINES WS-TOT-FINESTRE-N             
021700                            PIC ZZZZZZZ9.                         
021800 01  WS-TOT-ANOMALIE-N         PIC 9(08).                         
021900 01  WS-TOT-ANOMALIE-EDIT REDEFINES WS-TOT-ANOMALIE-N             
022000                            PIC ZZZZZZZ9.                         
022100*--- AREA DI INTERFACCIA VERSO REPYUSR0                          *
022200     COPY REPCTAB.                                                
022300 01  REPYUSR0-AREA.                                               
022400     05  USR-FUNZIONE          PIC X(01).                         
022500         88  USR-FUNZIONE-CERCA          VALUE 'C'.               
022600         88  USR-FUNZIONE-INSERISCI      VALUE 'I'.               
022700         88  USR-FUNZIONE-STATISTICHE    VALUE 'S'.               
022800     05  USR-USER-ID           PIC 9(10).                         
022900     05  USR-TZ-NAME           PIC X(20).                         
023000     05  USR-TZ-OFFSET         PIC S9(4) SIGN LEADING SEPARATE.   
023100     05  USR-ESITO             PIC X(02).                         
023200         88  USR-ESITO-TROVATO           VALUE 'SI'.              
023300         88  USR-ESITO-ASSENTE           VALUE 'NF'.              
023400         88  USR-ESITO-DUPLICATO         VALUE 'DU'.              
023500         88  USR-ESITO-TABELLA-PIENA     VALUE 'PI'.              
023600     05  FILLER                PIC X(05).                         
023700*--- AREA DI SCRITTURA DELL'ERRORE BLOCCANTE                     *
023800 01  WS-AREA-ERRORE.                                              
023900     05  ERR-PUNTO             PIC X(08) VALUE SPACES.            
024000     05  ERR-DESCRIZIONE       PIC X(40) VALUE SPACES.            
024100*--- AREA DI METADATI PER LE ANOMALIE                            *
024200 01  WS-METADATO-ANOMALIA      PIC X(40) VALUE SPACES.            
024300 01  WS-ANOM-NUM-TXT           PIC 9(05).                         
024400*--- RICOMPOSIZIONE DEL TIMESTAMP LOCALE IN FORMATO TESTO        *
024500 01  WS-TS-FORMATO.                                               
024600     05  WS-TSF-ANNO           PIC 9(04).                         
024700     05  FILLER                PIC X VALUE '-'.                   
024800     05  WS-TSF-MESE           PIC 9(02).                         
024900     05  FILLER                PIC X VALUE '-'.                   
025000     05  WS-TSF-GIORNO         PIC 9(02).                         
025100     05  FILLER                PIC X VALUE 'T'.                   
025200     05  WS-TSF-ORA            PIC 9(02).                         
025300     05  FILLER                PIC X VALUE ':'.                   
025400     05  WS-TSF-MINUTO         PIC 9(02).                         
025500     05  FILLER                PIC X VALUE ':'.                   
025600     05  WS-TSF-SECONDO        PIC 9(02).                         
025700*--- DATA DI SISTEMA PER LA TESTATA DEL TABULATO                 *
025800 01  WS-DATA-SISTEMA-RAW       PIC 9(08) VALUE ZERO.              
025900 01  WS-DATA-SISTEMA-R REDEFINES WS-DATA-SISTEMA-RAW.             
026000     05  WS-DS-ANNO            PIC 9(04).                         
026100     05  WS-DS-MESE            PIC 9(02).                         
026200     05  WS-DS-GIORNO          PIC 9(02).                         
026300 01  WS-DATA-FORMATO.                                             
026400     05  WS-DF-ANNO            PIC 9(04).                         
026500     05  FILLER                PIC X VALUE '-'.                   
026600     05  WS-DF-MESE            PIC 9(02).                         
026700     05  FILLER                PIC X VALUE '-'.                   
026800     05  WS-DF-GIORNO          PIC 9(02).                         
026900*--- CONTATORE RIGHE DI PAGINA E NUMERO DI PAGINA DEL TABULATO   *
027000 77  WS-CTR-RIGHE               PIC 9(02) VALUE 60.               
027100 77  WS-NUM-PAGINA              PIC 9(04) VALUE ZERO.             
027200*--- INTESTAZIONI DEL TABULATO RIEPILOGO RIPOSO (132 COLONNE)    *
027300 01  TESTATA1.                                                    
027400     05  FILLER                PIC X(40) VALUE SPACES.            
027500     05  FILLER                PIC X(52)                          
027600        VALUE 'SISTEMA REP - RIEPILOGO RIPOSO NOTTURNO PERSONALE'.
027700     05  FILLER                PIC X(16) VALUE 'PAGINA'.          
027800     05  TST1-PAGINA           PIC Z(04)9.                        
027900     05  FILLER                PIC X(19) VALUE SPACES.            
028000 01  TESTATA2.                                                    
028100     05  FILLER                PIC X(20)                          
028200        VALUE 'DATA ELABORAZIONE: '.                              
028300     05  TST2-DATA             PIC X(10).                         
028400     05  FILLER                PIC X(102) VALUE SPACES.           
028500 01  TESTATA3.                                                    
028600     05  FILLER                PIC X(12) VALUE 'UTENTE'.          
028700     05  FILLER                PIC X(22) VALUE 'INIZIO LOCALE'.   
028800     05  FILLER                PIC X(22) VALUE 'FINE LOCALE'.     
028900     05  FILLER                PIC X(12) VALUE 'DURATA MIN'.      
029000     05  FILLER                PIC X(12) VALUE 'CONFIDENZA'.      
029100     05  FILLER                PIC X(52) VALUE SPACES.            
029200*--- RIGA DI STAMPA - TRE VISTE A SECONDA DEL TIPO DI RIGA       *
029300 01  RIGA-STAMPA                PIC X(132) VALUE SPACES.          
029400 01  RS-DETTAGLIO REDEFINES RIGA-STAMPA.                          
029500     05  RS-DET-USER-ID        PIC Z(09)9.                        
029600     05  FILLER                PIC X(02).                         
029700     05  RS-DET-INI-LOC        PIC X(19).                         
029800     05  FILLER                PIC X(03).                         
029900     05  RS-DET-FIN-LOC        PIC X(19).                         
030000     05  FILLER                PIC X(03).                         
030100     05  RS-DET-DURATA         PIC Z(04)9.                        
030200     05  FILLER                PIC X(07).                         
030300     05  RS-DET-CONFID         PIC 9.99.                          
030400     05  FILLER                PIC X(60).                         
030500 01  RS-TOTALI REDEFINES RIGA-STAMPA.                             
030600     05  FILLER                PIC X(04).                         
030700     05  FILLER                PIC X(18) VALUE 'TOTALI UTENTE'.   
030800     05  RS-TOT-USER-ID        PIC Z(09)9.                        
030900     05  FILLER                PIC X(04).                         
031000     05  FILLER                PIC X(10) VALUE 'FINESTRE'.        
031100     05  RS-TOT-FINESTRE       PIC Z(04)9.                        
031200     05  FILLER                PIC X(04).                         
031300     05  FILLER                PIC X(12) VALUE 'MINUTI TOT'.      
031400     05  RS-TOT-MINUTI         PIC Z(06)9.                        
031500     05  FILLER                PIC X(04).                         
031600     05  FILLER                PIC X(12) VALUE 'MEDIA MIN'.       
031700     05  RS-TOT-MEDIA          PIC Z(04)9.                        
031800     05  FILLER                PIC X(04).                         
031900     05  FILLER                PIC X(10) VALUE 'ANOMALIE'.        
032000     05  RS-TOT-ANOMALIE       PIC Z(04)9.                        
032100     05  FILLER                PIC X(18).                         
032200 01  RS-GRANTOT REDEFINES RIGA-STAMPA.                            
032300     05  FILLER                PIC X(04).                         
032400     05  FILLER                PIC X(20) VALUE 'TOTALE GENERALE'. 
032500     05  FILLER                PIC X(10) VALUE 'UTENTI'.          
032600     05  RS-GT-UTENTI          PIC Z(04)9.                        
032700     05  FILLER                PIC X(04).                         
032800     05  FILLER                PIC X(12) VALUE 'FINESTRE'.        
032900     05  RS-GT-FINESTRE        PIC Z(06)9.                        
033000     05  FILLER                PIC X(04).                         
033100     05  FILLER                PIC X(12) VALUE 'ANOMALIE'.        
033200     05  RS-GT-ANOMALIE        PIC Z(06)9.                        
033300     05  FILLER                PIC X(47).                         
033400******************************************************************
033500 PROCEDURE DIVISION.                                              
033600*-----------------------------------                              
033700 C00010-INIZIO.                                                   
033800     DISPLAY '*****************************************'          
033900     DISPLAY '* INIZIO PROGRAMMA ' WK-REPBT020                    
034000     DISPLAY '*-----------------------------------------*'        
034100     PERFORM C00020-APRI-FILE                                     
034200     PERFORM C00040-CARICA-IFILUSR                                
034300        THRU C00040-CARICA-IFILUSR-EXIT                           
034400        UNTIL WS-IFILUSR-FINITO                                   
034500     IF REPTAB-COUNT = ZERO                                       
034600        MOVE 'C00010-A'         TO ERR-PUNTO                      
034700        MOVE 'ANAGRAFICA UTENTI VUOTA - NESSUN FUSO'              
034800                                TO ERR-DESCRIZIONE                
034900        PERFORM C09000-ERRORE                                     
035000     END-IF                                                       
035100     PERFORM C02000-STAMPA-TESTATA                                
035200        THRU C02000-EXIT                                          
035300     PERFORM C00100-LEGGI-IFILEVT                                 
035400     PERFORM C00150-ELABORA                                       
035500        UNTIL WS-IFILEVT-FINITO                                   
035600     IF WS-NON-PRIMO-UTENTE                                       
035700        PERFORM C02200-STAMPA-TOTALI-UTENTE                       
035800           THRU C02200-EXIT                                       
035900     END-IF                                                       
036000     PERFORM C01000-FINE.                                         
036100*-----------------------------------                              
036200 C00020-APRI-FILE.                                                
036300     OPEN INPUT IFILEVT                                           
036400     IF FS-IFILEVT NOT = '00'                                     
036500        MOVE 'C00020-A'          TO ERR-PUNTO                     
036600        MOVE 'APERTURA IFILEVT FALLITA' TO ERR-DESCRIZIONE        
036700        PERFORM C09000-ERRORE                                     
036800     END-IF                                                       
036900     OPEN INPUT IFILUSR                                           
037000     IF FS-IFILUSR NOT = '00'                                     
037100        MOVE 'C00020-B'          TO ERR-PUNTO                     
037200        MOVE 'APERTURA IFILUSR FALLITA' TO ERR-DESCRIZIONE        
037300        PERFORM C09000-ERRORE                                     
037400     END-IF                                                       
037500     OPEN OUTPUT OFILOFF                                          
037600     IF FS-OFILOFF NOT = '00'                                     
037700        MOVE 'C00020-C'          TO ERR-PUNTO                     
037800        MOVE 'APERTURA OFILOFF FALLITA' TO ERR-DESCRIZIONE        
037900        PERFORM C09000-ERRORE                                     
038000     END-IF                                                       
038100     OPEN OUTPUT OFILSLW                                          
038200     IF FS-OFILSLW NOT = '00'                                     
038300        MOVE 'C00020-D'          TO ERR-PUNTO                     
038400        MOVE 'APERTURA OFILSLW FALLITA' TO ERR-DESCRIZIONE        
038500        PERFORM C09000-ERRORE                                     
038600     END-IF                                                       
038700     OPEN OUTPUT OFILANO                                          
038800     IF FS-OFILANO NOT = '00'                                     
038900        MOVE 'C00020-E'          TO ERR-PUNTO                     
039000        MOVE 'APERTURA OFILANO FALLITA' TO ERR-DESCRIZIONE        
039100        PERFORM C09000-ERRORE                                     
039200     END-IF                                                       
039300     OPEN OUTPUT OFILRPT                                          
039400     IF FS-OFILRPT NOT = '00'                                     
039500        MOVE 'C00020-F'          TO ERR-PUNTO                     
039600        MOVE 'APERTURA OFILRPT FALLITA' TO ERR-DESCRIZIONE        
039700        PERFORM C09000-ERRORE                                     
039800     END-IF.                                                      
039900*-----------------------------------                              
040000* CARICA IN TABELLA L'ANAGRAFICA UTENTI - SENZA QUESTA TABELLA   *
040100* NON E' POSSIBILE RICAVARE IL FUSO ORARIO DI NESSUN UTENTE      *
040200*-----------------------------------                              
040300 C00040-CARICA-IFILUSR.                                           
040400     READ IFILUSR                                                 
040500        AT END                                                    
040600           SET WS-IFILUSR-FINITO TO TRUE                          
040700           GO TO C00040-CARICA-IFILUSR-EXIT                       
040800     END-READ                                                     
040900     ADD 1                      TO WS-LETTI-IFILUSR               
041000     MOVE REPANA-USER-ID        TO USR-USER-ID                    
041100     MOVE REPANA-TZ-NAME        TO USR-TZ-NAME                    
041200     MOVE REPANA-TZ-OFFSET-MIN  TO USR-TZ-OFFSET                  
041300     SET USR-FUNZIONE-INSERISCI TO TRUE                           
041400     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
041500     END-CALL.                                                    
041600 C00040-CARICA-IFILUSR-EXIT.                                      
041700     EXIT.                                                        
041800*-----------------------------------                              
041900 C00100-LEGGI-IFILEVT.                                            
042000     MOVE SPACES                TO REPEVT-REC                     
042100     READ IFILEVT                                                 
042200        AT END                                                    
042300           SET WS-IFILEVT-FINITO TO TRUE                          
042400           GO TO C00100-EXIT                                      
042500     END-READ                                                     
042600     ADD 1                      TO WS-LETTI-IFILEVT.              
042700 C00100-EXIT.                                                     
042800     EXIT.                                                        
042900*-----------------------------------                              
043000* CICLO PRINCIPALE - GLI EVENTI ARRIVANO ORDINATI PER UTENTE E   *
043100* ORARIO CRESCENTE, QUINDI LA ROTTURA DI UTENTE COINCIDE CON LA  *
043200* CHIUSURA DI OGNI BLOCCO DI EVENTI DELLO STESSO UTENTE          *
043300*-----------------------------------                              
043400 C00150-ELABORA.                                                  
043500     IF REPEVT-USER-ID NOT = WS-UTENTE-CORRENTE                   
043600        PERFORM C00050-ROTTURA-UTENTE                             
043700           THRU C00050-EXIT                                       
043800     END-IF                                                       
043900     EVALUATE REPEVT-NORM-STATUS                                  
044000        WHEN 'offline '                                           
044100           PERFORM C00500-APRI-INTERVALLO                         
044200              THRU C00500-EXIT                                    
044300        WHEN 'online  '                                           
044400           PERFORM C00700-CHIUDI-INTERVALLO                       
044500              THRU C00700-EXIT                                    
044600        WHEN OTHER                                                
044700           CONTINUE                                               
044800     END-EVALUATE                                                 
044900     PERFORM C00100-LEGGI-IFILEVT.                                
045000*-----------------------------------                              
045100* ROTTURA DI CONTROLLO - UN INTERVALLO ANCORA APERTO A ROTTURA   *
045200* E' UN OFFLINE FINALE SENZA ONLINE SUCCESSIVO E NON PRODUCE     *
045300* NULLA (VEDI TESTATA) - VIENE SOLO SCARTATO                    * 
045400*-----------------------------------                              
045500 C00050-ROTTURA-UTENTE.                                           
045600     IF WS-NON-PRIMO-UTENTE                                       
045700        PERFORM C02200-STAMPA-TOTALI-UTENTE                       
045800           THRU C02200-EXIT                                       
045900     END-IF                                                       
046000     SET WS-NON-PRIMO-UTENTE    TO TRUE                           
046100     SET WS-INTERVALLO-APERTO   TO FALSE                          
046200     MOVE ZERO                  TO WS-INTERVALLI-UTENTE           
046300                                   WS-FINESTRE-UTENTE             
046400                                   WS-MINUTI-TOT-UTENTE           
046500                                   WS-MEDIA-MINUTI-UTEN           
046600                                   WS-ANOMALIE-UTENTE             
046700     MOVE REPEVT-USER-ID        TO WS-UTENTE-CORRENTE             
046800                                   USR-USER-ID                    
046900     SET USR-FUNZIONE-CERCA     TO TRUE                           
047000     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
047100     END-CALL                                                     
047200     IF USR-ESITO-TROVATO                                         
047300        MOVE USR-TZ-OFFSET      TO WS-TZ-OFFSET-CORRENTE          
047400     ELSE                                                         
047500        MOVE ZERO               TO WS-TZ-OFFSET-CORRENTE          
047600     END-IF                                                       
047700     ADD 1                      TO WS-TOT-UTENTI.                 
047800 C00050-EXIT.                                                     
047900     EXIT.                                                        
048000*-----------------------------------                              
048100* APRE UN NUOVO INTERVALLO DI ASSENZA - UN OFFLINE CONSECUTIVO   *
048200* AD UN ALTRO OFFLINE NON SPOSTA L'INIZIO GIA' MEMORIZZATO       *
048300*-----------------------------------                              
048400 C00500-APRI-INTERVALLO.                                          
048500     IF WS-INTERVALLO-APERTO                                      
048600        GO TO C00500-EXIT                                         
048700     END-IF                                                       
048800     MOVE REPEVT-TS-UTC         TO WS-INTERVALLO-INIZIO           
048900     SET WS-INTERVALLO-APERTO   TO TRUE.                          
049000 C00500-EXIT.                                                     
049100     EXIT.                                                        
049200*-----------------------------------                              
049300* SPACCA UN TIMESTAMP 'AAAA-MM-GGTHH:MM:SS' NEI SUOI COMPONENTI  *
049400* NUMERICI - USATO SIA PER LA DURATA CHE PER IL FUSO ORARIO      *
049500*-----------------------------------
049600 C00600-SCOMPONI-TIMESTAMP.
049700     UNSTRING WS-CD-TS-TESTO DELIMITED BY '-' OR 'T' OR ':'
049800        INTO WS-CD-ANNO, WS-CD-MESE, WS-CD-GIORNO,                
049900             WS-CD-ORA, WS-CD-MINUTO, WS-CD-SECONDO               
050000     END-UNSTRING.                                                
050100 C00600-EXIT.                                                     
050200     EXIT.                                                        
050300*-----------------------------------                              
050400* NUMERO DI GIORNO GIULIANO DAI COMPONENTI SPACCATI - SERVE SOLO *
050500* A SOTTRARRE DATE, NON A RICAVARE UN CALENDARIO (FORMULA DI     *
050600* USO CORRENTE PER IL CALENDARIO GREGORIANO)                     *
050700*-----------------------------------                              
050800 C00610-CALCOLA-GIORNO-GIULIANO.                                  
050900     COMPUTE WS-CD-A = (14 - WS-CD-MESE) / 12                     
051000     COMPUTE WS-CD-Y = WS-CD-ANNO + 4800 - WS-CD-A                
051100     COMPUTE WS-CD-M = WS-CD-MESE + (12 * WS-CD-A) - 3            
051200     COMPUTE WS-CD-GG-GIULIANO =                                  
051300             WS-CD-GIORNO                                         
051400           + (((153 * WS-CD-M) + 2) / 5)                          
051500           + (365 * WS-CD-Y)                                      
051600           + (WS-CD-Y / 4)                                        
051700           - (WS-CD-Y / 100)                                      
051800           + (WS-CD-Y / 400)                                      
051900           - 32045.                                               
052000 C00610-EXIT.                                                     
052100     EXIT.                                                        
052200*-----------------------------------                              
052300* SOMMA LO SCARTO DI FUSO (IN MINUTI, CON SEGNO) ALL'ORARIO      *
052400* SPACCATO - LO SCARTO E' SEMPRE INFERIORE A UN GIORNO, QUINDI   *
052500* BASTA RETTIFICARE IL GIORNO DI UNA UNITA' IN PIU' O IN MENO    *
052600*-----------------------------------                              
052700 C00650-APPLICA-SCARTO-FUSO.                                      
052800     COMPUTE WS-CD-TOT-MINUTI-GG =                                
052900             (WS-CD-ORA * 60) + WS-CD-MINUTO + WS-CD-SCARTO-MINUTI
053000     IF WS-CD-TOT-MINUTI-GG < 0                                   
053100        ADD 1440                TO WS-CD-TOT-MINUTI-GG            
053200        PERFORM C00660-GIORNO-PRECEDENTE                          
053300           THRU C00660-EXIT                                       
053400     ELSE                                                         
053500        IF WS-CD-TOT-MINUTI-GG > 1439                             
053600           SUBTRACT 1440         FROM WS-CD-TOT-MINUTI-GG         
053700           PERFORM C00670-GIORNO-SUCCESSIVO                       
053800              THRU C00670-EXIT                                    
053900        END-IF                                                    
054000     END-IF                                                       
054100     COMPUTE WS-CD-ORA    = WS-CD-TOT-MINUTI-GG / 60              
054200     COMPUTE WS-CD-MINUTO = WS-CD-TOT-MINUTI-GG                   
054300                           - (WS-CD-ORA * 60).                    
054400 C00650-EXIT.                                                     
054500     EXIT.                                                        
054600*-----------------------------------                              
054700* RETROCEDE IL GIORNO DI UNO - GESTISCE IL CAMBIO MESE E ANNO    *
054800*-----------------------------------                              
054900 C00660-GIORNO-PRECEDENTE.                                        
055000     IF WS-CD-GIORNO > 1                                          
055100        SUBTRACT 1              FROM WS-CD-GIORNO                 
055200        GO TO C00660-EXIT                                         
055300     END-IF                                                       
055400     IF WS-CD-MESE > 1                                            
055500        SUBTRACT 1              FROM WS-CD-MESE                   
055600     ELSE                                                         
055700        MOVE 12                 TO WS-CD-MESE                     
055800        SUBTRACT 1              FROM WS-CD-ANNO                   
055900     END-IF                                                       
056000     PERFORM C00680-VERIFICA-BISESTILE                            
056100        THRU C00680-EXIT                                          
056200     MOVE WS-CD-GG-MESE         TO WS-CD-GIORNO.                  
056300 C00660-EXIT.                                                     
056400     EXIT.                                                        
056500*-----------------------------------                              
056600* AVANZA IL GIORNO DI UNO - GESTISCE IL CAMBIO MESE E ANNO       *
056700*-----------------------------------                              
056800 C00670-GIORNO-SUCCESSIVO.                                        
056900     PERFORM C00680-VERIFICA-BISESTILE                            
057000        THRU C00680-EXIT                                          
057100     IF WS-CD-GIORNO < WS-CD-GG-MESE                              
057200        ADD 1                   TO WS-CD-GIORNO                   
057300        GO TO C00670-EXIT                                         
057400     END-IF                                                       
057500     MOVE 1                     TO WS-CD-GIORNO                   
057600     IF WS-CD-MESE < 12                                           
057700        ADD 1                   TO WS-CD-MESE                     
057800     ELSE                                                         
057900        MOVE 1                  TO WS-CD-MESE                     
058000        ADD 1                   TO WS-CD-ANNO                     
058100     END-IF.                                                      
058200 C00670-EXIT.                                                     
058300     EXIT.                                                        
058400*-----------------------------------                              
058500* NUMERO DI GIORNI DEL MESE CORRENTE, CON FEBBRAIO RETTIFICATO   *
058600* SE L'ANNO E' BISESTILE                                        * 
058700*-----------------------------------                              
058800 C00680-VERIFICA-BISESTILE.                                       
058900     MOVE WS-GG-NEL-MESE(WS-CD-MESE) TO WS-CD-GG-MESE             
059000     IF WS-CD-MESE NOT = 2                                        
059100        GO TO C00680-EXIT                                         
059200     END-IF                                                       
059300     SET WS-CD-ANNO-BISESTILE   TO FALSE                          
059400     COMPUTE WS-CD-Y = WS-CD-ANNO - ((WS-CD-ANNO / 4) * 4)        
059500     IF WS-CD-Y = 0                                               
059600        SET WS-CD-ANNO-BISESTILE TO TRUE                          
059700        COMPUTE WS-CD-Y = WS-CD-ANNO - ((WS-CD-ANNO / 100) * 100) 
059800        IF WS-CD-Y = 0                                            
059900           SET WS-CD-ANNO-BISESTILE TO FALSE                      
060000           COMPUTE WS-CD-Y = WS-CD-ANNO                           
060100                           - ((WS-CD-ANNO / 400) * 400)           
060200           IF WS-CD-Y = 0                                         
060300              SET WS-CD-ANNO-BISESTILE TO TRUE                    
060400           END-IF                                                 
060500        END-IF                                                    
060600     END-IF                                                       
060700     IF WS-CD-ANNO-BISESTILE                                      
060800        MOVE 29                 TO WS-CD-GG-MESE                  
060900     END-IF.                                                      
061000 C00680-EXIT.                                                     
061100     EXIT.                                                        
061200*-----------------------------------                              
061300* RICOMPONE IL TIMESTAMP LOCALE DAI COMPONENTI GIA' RETTIFICATI  *
061400* DI FUSO ORARIO NEL FORMATO 'AAAA-MM-GGTHH:MM:SS'               *
061500*-----------------------------------                              
061600 C00690-FORMATTA-TIMESTAMP.                                       
061700     MOVE WS-CD-ANNO            TO WS-TSF-ANNO                    
061800     MOVE WS-CD-MESE            TO WS-TSF-MESE                    
061900     MOVE WS-CD-GIORNO          TO WS-TSF-GIORNO                  
062000     MOVE WS-CD-ORA             TO WS-TSF-ORA                     
062100     MOVE WS-CD-MINUTO          TO WS-TSF-MINUTO                  
062200     MOVE WS-CD-SECONDO         TO WS-TSF-SECONDO                 
062300     MOVE WS-TS-FORMATO         TO WS-CD-TS-TESTO.                
062400 C00690-EXIT.                                                     
062500     EXIT.                                                        
062600*-----------------------------------                              
062700* CHIUDE L'INTERVALLO DI ASSENZA IN CORSO - CALCOLA LA DURATA,   *
062800* SCRIVE IL TRACCIATO OFILOFF E VALUTA LA FINESTRA DI RIPOSO     *
062900*-----------------------------------                              
063000 C00700-CHIUDI-INTERVALLO.                                        
063100     IF NOT WS-INTERVALLO-APERTO                                  
063200        GO TO C00700-EXIT                                         
063300     END-IF                                                       
063400     MOVE REPEVT-TS-UTC         TO WS-INTERVALLO-FINE             
063500     MOVE WS-INTERVALLO-INIZIO  TO WS-CD-TS-TESTO                 
063600     PERFORM C00600-SCOMPONI-TIMESTAMP                            
063700        THRU C00600-EXIT                                          
063800     PERFORM C00610-CALCOLA-GIORNO-GIULIANO                       
063900        THRU C00610-EXIT                                          
064000     COMPUTE WS-SEC-INIZIO =                                      
064100             (WS-CD-GG-GIULIANO * 86400)                          
064200           + (WS-CD-ORA * 3600) + (WS-CD-MINUTO * 60)             
064300           + WS-CD-SECONDO                                        
064400     MOVE WS-INTERVALLO-FINE    TO WS-CD-TS-TESTO                 
064500     PERFORM C00600-SCOMPONI-TIMESTAMP                            
064600        THRU C00600-EXIT                                          
064700     PERFORM C00610-CALCOLA-GIORNO-GIULIANO                       
064800        THRU C00610-EXIT                                          
064900     COMPUTE WS-SEC-FINE =                                        
065000             (WS-CD-GG-GIULIANO * 86400)                          
065100           + (WS-CD-ORA * 3600) + (WS-CD-MINUTO * 60)             
065200           + WS-CD-SECONDO                                        
065300     COMPUTE WS-DURATA-SECONDI = WS-SEC-FINE - WS-SEC-INIZIO      
065400     SET WS-INTERVALLO-APERTO   TO FALSE                          
065500     ADD 1                      TO WS-INTERVALLI-UTENTE           
065600                                   WS-TOT-INTERVALLI              
065700     MOVE REPEVT-USER-ID        TO REPOFF-USER-ID                 
065800     MOVE WS-INTERVALLO-INIZIO  TO REPOFF-START-UTC               
065900     MOVE WS-INTERVALLO-FINE    TO REPOFF-END-UTC                 
066000     MOVE WS-DURATA-SECONDI     TO REPOFF-DURATION-SEC            
066100     WRITE REPOFF-REC                                             
066200     IF FS-OFILOFF NOT = '00'                                     
066300        MOVE 'C00700-W'         TO ERR-PUNTO                      
066400        MOVE 'SCRITTURA OFILOFF FALLITA' TO ERR-DESCRIZIONE       
066500        PERFORM C09000-ERRORE                                     
066600     END-IF                                                       
066700     PERFORM C00800-VALUTA-FINESTRA                               
066800        THRU C00800-EXIT.                                         
066900 C00700-EXIT.                                                     
067000     EXIT.                                                        
067100*-----------------------------------                              
067200* UN INTERVALLO DIVENTA FINESTRA DI RIPOSO SE DURA ALMENO 180    *
067300* MINUTI E INIZIA, IN ORA LOCALE, NELLA FASCIA NOTTURNA          *
067400* 20:00-23:59 OPPURE 00:00-04:59                                 *
067500*-----------------------------------                              
067600 C00800-VALUTA-FINESTRA.                                          
067700     COMPUTE WS-DURATA-MINUTI = WS-DURATA-SECONDI / 60            
067800     MOVE WS-INTERVALLO-INIZIO  TO WS-CD-TS-TESTO                 
067900     PERFORM C00600-SCOMPONI-TIMESTAMP                            
068000        THRU C00600-EXIT                                          
068100     MOVE WS-TZ-OFFSET-CORRENTE TO WS-CD-SCARTO-MINUTI            
068200     PERFORM C00650-APPLICA-SCARTO-FUSO                           
068300        THRU C00650-EXIT                                          
068400     MOVE WS-CD-ORA             TO WS-LOC-ORA-INIZIO              
068500     PERFORM C00690-FORMATTA-TIMESTAMP                            
068600        THRU C00690-EXIT                                          
068700     MOVE WS-CD-TS-TESTO        TO WS-LOCALE-INIZIO               
068800     MOVE WS-INTERVALLO-FINE    TO WS-CD-TS-TESTO                 
068900     PERFORM C00600-SCOMPONI-TIMESTAMP                            
069000        THRU C00600-EXIT                                          
069100     MOVE WS-TZ-OFFSET-CORRENTE TO WS-CD-SCARTO-MINUTI            
069200     PERFORM C00650-APPLICA-SCARTO-FUSO                           
069300        THRU C00650-EXIT                                          
069400     PERFORM C00690-FORMATTA-TIMESTAMP                            
069500        THRU C00690-EXIT                                          
069600     MOVE WS-CD-TS-TESTO        TO WS-LOCALE-FINE                 
069700     IF WS-DURATA-MINUTI < 180                                    
069800        GO TO C00800-EXIT                                         
069900     END-IF                                                       
070000     IF (WS-LOC-ORA-INIZIO < 20) AND (WS-LOC-ORA-INIZIO > 4)      
070100        GO TO C00800-EXIT                                         
070200     END-IF                                                       
070300     COMPUTE WS-CONFIDENZA ROUNDED = 0.50                         
070400     IF WS-DURATA-MINUTI >= 360                                   
070500        COMPUTE WS-CONFIDENZA ROUNDED = WS-CONFIDENZA + 0.25      
070600     END-IF                                                       
070700     IF WS-LOC-ORA-INIZIO = 22 OR WS-LOC-ORA-INIZIO = 23          
070800        OR WS-LOC-ORA-INIZIO = 0  OR WS-LOC-ORA-INIZIO = 1        
070900        COMPUTE WS-CONFIDENZA ROUNDED = WS-CONFIDENZA + 0.25      
071000     END-IF                                                       
071100     IF WS-CONFIDENZA > 1.00                                      
071200        MOVE 1.00                TO WS-CONFIDENZA                 
071300     END-IF                                                       
071400     ADD 1                       TO WS-FINESTRE-UTENTE            
071500                                    WS-TOT-FINESTRE               
071600     ADD WS-DURATA-MINUTI        TO WS-MINUTI-TOT-UTENTE          
071700     MOVE REPEVT-USER-ID         TO REPSLW-USER-ID                
071800     MOVE WS-LOCALE-INIZIO       TO REPSLW-START-LOCAL            
071900     MOVE WS-LOCALE-FINE         TO REPSLW-END-LOCAL              
072000     MOVE WS-DURATA-MINUTI       TO REPSLW-DURATION-MIN           
072100     MOVE WS-CONFIDENZA          TO REPSLW-CONFIDENCE             
072200     WRITE REPSLW-REC                                             
072300     IF FS-OFILSLW NOT = '00'                                     
072400        MOVE 'C00800-W'          TO ERR-PUNTO                     
072500        MOVE 'SCRITTURA OFILSLW FALLITA' TO ERR-DESCRIZIONE       
072600        PERFORM C09000-ERRORE                                     
072700     END-IF                                                       
072800     PERFORM C02100-STAMPA-DETTAGLIO                              
072900        THRU C02100-EXIT                                          
073000     PERFORM C00900-VALUTA-ANOMALIE                               
073100        THRU C00900-EXIT.                                         
073200 C00800-EXIT.                                                     
073300     EXIT.                                                        
073400*-----------------------------------                              
073500* SEGNALA LE ANOMALIE DELLA FINESTRA APPENA ACCETTATA -          *
073600* RIPOSO BREVE (MENO DI 5 ORE) E ATTIVITA' TARDIVA (INIZIO      * 
073700* LOCALE ALLE 02, 03 O 04)                                       *
073800*-----------------------------------                              
073900 C00900-VALUTA-ANOMALIE.                                          
074000     IF WS-DURATA-MINUTI < 300                                    
074100        MOVE WS-DURATA-MINUTI    TO WS-ANOM-NUM-TXT               
074200        MOVE SPACES              TO WS-METADATO-ANOMALIA          
074300        STRING 'DURATA MINUTI ' DELIMITED BY SIZE                 
074400               WS-ANOM-NUM-TXT   DELIMITED BY SIZE                
074500               INTO WS-METADATO-ANOMALIA                          
074600        END-STRING                                                
074700        MOVE REPEVT-USER-ID      TO REPANO-USER-ID                
074800        MOVE 'SHORT-SLEEP'       TO REPANO-TYPE                   
074900        MOVE WS-LOCALE-INIZIO    TO REPANO-TS-LOCAL               
075000        MOVE WS-METADATO-ANOMALIA TO REPANO-METADATA              
075100        PERFORM C00950-SCRIVI-OFILANO                             
075200           THRU C00950-EXIT                                       
075300     END-IF                                                       
075400     IF WS-LOC-ORA-INIZIO = 2 OR WS-LOC-ORA-INIZIO = 3            
075500        OR WS-LOC-ORA-INIZIO = 4                                  
075600        MOVE SPACES              TO WS-METADATO-ANOMALIA          
075700        STRING 'ORA INIZIO ' DELIMITED BY SIZE                    
075800               WS-LOC-ORA-INIZIO DELIMITED BY SIZE                
075900               INTO WS-METADATO-ANOMALIA                          
076000        END-STRING                                                
076100        MOVE REPEVT-USER-ID      TO REPANO-USER-ID                
076200        MOVE 'LATE-ACTIVITY'     TO REPANO-TYPE                   
076300        MOVE WS-LOCALE-INIZIO    TO REPANO-TS-LOCAL               
076400        MOVE WS-METADATO-ANOMALIA TO REPANO-METADATA              
076500        PERFORM C00950-SCRIVI-OFILANO                             
076600           THRU C00950-EXIT                                       
076700     END-IF.                                                      
076800 C00900-EXIT.                                                     
076900     EXIT.                                                        
077000*-----------------------------------                              
077100 C00950-SCRIVI-OFILANO.                                           
077200     WRITE REPANO-REC                                             
077300     IF FS-OFILANO NOT = '00'                                     
077400        MOVE 'C00950-W'          TO ERR-PUNTO                     
077500        MOVE 'SCRITTURA OFILANO FALLITA' TO ERR-DESCRIZIONE       
077600        PERFORM C09000-ERRORE                                     
077700     END-IF                                                       
077800     ADD 1                       TO WS-ANOMALIE-UTENTE            
077900                                    WS-TOT-ANOMALIE.              
078000 C00950-EXIT.                                                     
078100     EXIT.                                                        
078200*-----------------------------------                              
078300* CHIUSURA NORMALE - STAMPA IL TOTALE GENERALE E LE STATISTICHE * 
078400* DI FINE ELABORAZIONE                                          * 
078500*-----------------------------------                              
078600 C01000-FINE.                                                     
078700     PERFORM C02900-STAMPA-TOTALI-GEN                             
078800        THRU C02900-EXIT                                          
078900     SET USR-FUNZIONE-STATISTICHE TO TRUE                         
079000     CALL 'REPYUSR0' USING REPYUSR0-AREA                          
079100     END-CALL                                                     
079200     CLOSE IFILEVT                                                
079300     CLOSE IFILUSR                                                
079400     CLOSE OFILOFF                                                
079500     CLOSE OFILSLW                                                
079600     CLOSE OFILANO                                                
079700     CLOSE OFILRPT                                                
079800     MOVE WS-LETTI-IFILEVT      TO WS-LETTI-EVT-N                 
079900     MOVE WS-TOT-INTERVALLI     TO WS-TOT-INTERV-N                
080000     MOVE WS-TOT-FINESTRE       TO WS-TOT-FINESTRE-N              
080100     MOVE WS-TOT-ANOMALIE       TO WS-TOT-ANOMALIE-N              
080200     DISPLAY '*-----------------------------------------*'        
080300     DISPLAY '*            STATISTICHE REPBT020'                  
080400     DISPLAY '*            ---------------------'                 
080500     DISPLAY '*  EVENTI LETTI DA IFILEVT    : '                   
080600             WS-LETTI-EVT-EDIT                                    
080700     DISPLAY '*  INTERVALLI DI ASSENZA      : '                   
080800             WS-TOT-INTERV-EDIT                                   
080900     DISPLAY '*  FINESTRE DI RIPOSO TROVATE : '                   
081000             WS-TOT-FINESTRE-EDIT                                 
081100     DISPLAY '*  ANOMALIE SEGNALATE         : '                   
081200             WS-TOT-ANOMALIE-EDIT                                 
081300     DISPLAY '*-----------------------------------------*'        
081400     DISPLAY '* FINE PROGRAMMA ' WK-REPBT020                      
081500     DISPLAY '*****************************************'          
081600     STOP RUN.                                                    
081700*-----------------------------------                              
081800* STAMPA LA TESTATA DI PAGINA DEL TABULATO RIEPILOGO            * 
081900*-----------------------------------                              
082000 C02000-STAMPA-TESTATA.                                           
082100     ADD 1                      TO WS-NUM-PAGINA                  
082200     MOVE WS-NUM-PAGINA         TO TST1-PAGINA                    
082300     ACCEPT WS-DATA-SISTEMA-RAW FROM DATE YYYYMMDD                
082400     MOVE WS-DS-ANNO            TO WS-DF-ANNO                     
082500     MOVE WS-DS-MESE            TO WS-DF-MESE                     
082600     MOVE WS-DS-GIORNO          TO WS-DF-GIORNO                   
082700     MOVE WS-DATA-FORMATO       TO TST2-DATA                      
082800     WRITE RPT-REC FROM TESTATA1                                  
082900        AFTER ADVANCING TOP-OF-FORM                               
083000     WRITE RPT-REC FROM TESTATA2                                  
083100        AFTER ADVANCING 1 LINE                                    
083200     WRITE RPT-REC FROM TESTATA3                                  
083300        AFTER ADVANCING 2 LINES                                   
083400     MOVE ZERO                  TO WS-CTR-RIGHE.                  
083500 C02000-EXIT.                                                     
083600     EXIT.                                                        
083700*-----------------------------------                              
083800* STAMPA UNA RIGA DI DETTAGLIO PER OGNI FINESTRA DI RIPOSO       *
083900*-----------------------------------                              
084000 C02100-STAMPA-DETTAGLIO.                                         
084100     IF WS-CTR-RIGHE > 55                                         
084200        PERFORM C02000-STAMPA-TESTATA                             
084300           THRU C02000-EXIT                                       
084400     END-IF                                                       
084500     MOVE SPACES                TO RIGA-STAMPA                    
084600     MOVE REPEVT-USER-ID        TO RS-DET-USER-ID                 
084700     MOVE WS-LOCALE-INIZIO      TO RS-DET-INI-LOC                 
084800     MOVE WS-LOCALE-FINE        TO RS-DET-FIN-LOC                 
084900     MOVE WS-DURATA-MINUTI      TO RS-DET-DURATA                  
085000     MOVE WS-CONFIDENZA         TO RS-DET-CONFID                  
085100     WRITE RPT-REC FROM RIGA-STAMPA                               
085200        AFTER ADVANCING 1 LINE                                    
085300     ADD 1                      TO WS-CTR-RIGHE.                  
085400 C02100-EXIT.                                                     
085500     EXIT.                                                        
085600*-----------------------------------                              
085700* STAMPA LA RIGA DI TOTALE PER L'UTENTE IN ROTTURA DI CONTROLLO  *
085800*-----------------------------------                              
085900 C02200-STAMPA-TOTALI-UTENTE.                                     
086000     IF WS-CTR-RIGHE > 53                                         
086100        PERFORM C02000-STAMPA-TESTATA                             
086200           THRU C02000-EXIT                                       
086300     END-IF                                                       
086400     IF WS-FINESTRE-UTENTE > ZERO                                 
086500        COMPUTE WS-MEDIA-MINUTI-UTEN =                            
086600                WS-MINUTI-TOT-UTENTE / WS-FINESTRE-UTENTE         
086700     ELSE                                                         
086800        MOVE ZERO               TO WS-MEDIA-MINUTI-UTEN           
086900     END-IF                                                       
087000     MOVE SPACES                TO RIGA-STAMPA                    
087100     MOVE WS-UTENTE-CORRENTE    TO RS-TOT-USER-ID                 
087200     MOVE WS-FINESTRE-UTENTE    TO RS-TOT-FINESTRE                
087300     MOVE WS-MINUTI-TOT-UTENTE  TO RS-TOT-MINUTI                  
087400     MOVE WS-MEDIA-MINUTI-UTEN  TO RS-TOT-MEDIA                   
087500     MOVE WS-ANOMALIE-UTENTE    TO RS-TOT-ANOMALIE                
087600     WRITE RPT-REC FROM RIGA-STAMPA                               
087700        AFTER ADVANCING 2 LINES                                   
087800     ADD 2                      TO WS-CTR-RIGHE.                  
087900 C02200-EXIT.                                                     
088000     EXIT.                                                        
088100*-----------------------------------                              
088200* STAMPA IL TOTALE GENERALE DI FINE TABULATO                    * 
088300*-----------------------------------                              
088400 C02900-STAMPA-TOTALI-GEN.                                        
088500     MOVE SPACES                TO RIGA-STAMPA                    
088600     MOVE WS-TOT-UTENTI         TO RS-GT-UTENTI                   
088700     MOVE WS-TOT-FINESTRE       TO RS-GT-FINESTRE                 
088800     MOVE WS-TOT-ANOMALIE       TO RS-GT-ANOMALIE                 
088900     WRITE RPT-REC FROM RIGA-STAMPA                               
089000        AFTER ADVANCING 3 LINES.                                  
089100 C02900-EXIT.                                                     
089200     EXIT.                                                        
089300*-----------------------------------                              
089400* ERRORE BLOCCANTE - BANNER UNICO RICHIAMATO DA QUALUNQUE        *
089500* PARAGRAFO RILEVI UN'ANOMALIA NON SUPERABILE                    *
089600*-----------------------------------                              
089700 C09000-ERRORE.                                                   
089800     DISPLAY '*-----------------------------------------*'        
089900     DISPLAY '* ERRORE BLOCCANTE IN REPBT020             *'       
090000     DISPLAY '* PUNTO       : ' ERR-PUNTO                         
090100     DISPLAY '* DESCRIZIONE : ' ERR-DESCRIZIONE                   
090200     DISPLAY '*-----------------------------------------*'        
090300     MOVE 12                    TO RETURN-CODE                    
090400     STOP RUN.                                                    
090500**********************       FINE     ****************************
