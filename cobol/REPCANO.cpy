000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCANO                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO ANOMALIA DI RIPOSO                    *
000600*    LUNGHEZZA : 090 BYTES                                       *
000700*                                                                *
000800*    REPANO-TYPE VALE 'SHORT-SLEEP' O 'LATE-ACTIVITY' (VEDI      *
000900*    REPBT020 PARAGRAFO C00900-VALUTA-ANOMALIE).                 *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001300******************************************************************
001400 01  REPANO-REC.                                                  
001500     05  REPANO-USER-ID            PIC 9(10).                     
001600     05  REPANO-TYPE               PIC X(20).                     
001700     05  REPANO-TS-LOCAL           PIC X(19).                     
001800     05  REPANO-METADATA           PIC X(40).                     
001900     05  FILLER                    PIC X(01).                     
