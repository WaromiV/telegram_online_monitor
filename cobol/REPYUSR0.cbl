000100******************************************************************
000200*                                                                *
000300* NAME        : REPYUSR0                                        * 
000400*                                                                *
000500* FUNCTION    : SOTTOPROGRAMMA DI GESTIONE DELLA TABELLA IN      *
000600*               MEMORIA DELL'ANAGRAFICA UTENTI REPERIBILI        *
000700*               (REPCTAB) - RICERCA CHIAVIFICATA E INSERIMENTO   *
000800*               ORDINATO.                                        *
000900*                                                                *
001000* DESCRIZIONE : LA TABELLA VIVE NELLA WORKING-STORAGE DI QUESTO  *
001100*               MODULO E RESTA VALORIZZATA PER TUTTA LA DURATA   *
001200*               DEL RUN UNIT, COSI' DA ESSERE CONDIVISA FRA TUTTE*
001300*               LE CALL EFFETTUATE DAL PROGRAMMA CHIAMANTE (VEDI *
001400*               REPBE001, REPBT010, REPBT020, REPBT030).         *
001500*               LA FUNZIONE 'I' INSERISCE MANTENENDO L'ORDINE    *
001600*               ASCENDENTE RICHIESTO DA SEARCH ALL, ANCHE SE LE  *
001700*               VOCI DI INGRESSO NON ARRIVANO GIA' ORDINATE; LA  *
001800*               FUNZIONE 'C' RICERCA PER CHIAVE.                 *
001900*                                                                *
002000* AUTHOR      : K. LEHTONEN                                     * 
002100*                                                                *
002200******************************************************************
002300*   STORIA DELLE VARIAZIONI                                     * 
002400*----------------------------------------------------------------*
002500*   1990-02-12  GF   STESURA INIZIALE - TABELLA CATEGORIE ACZ019 *
002600*   1990-02-14  GF   PRIMA EMISSIONE PER COLLAUDO                *
002700*   1994-08-03  PDR  RISCRITTA LA RICERCA CON SEARCH ALL         *
002800*   1997-03-11  PDR  AGGIUNTO INSERIMENTO ORDINATO CON SHIFT     *
002900*   1998-11-30  MRV  ANALISI Y2K - NESSUN CAMPO DATA TRATTATO    *
003000*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE NON APPLICABILE       *
003100*                    (PROGRAMMA SENZA CAMPI DATA) - AA2K-119     *
003200*   2005-10-07  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE         *
003300*   2021-06-14  KL   RISCRITTO PER ANAGRAFICA REPERIBILI         *
003400*                    RICHIESTA 55012                             *
003500*   2021-09-02  KL   ALZATO IL MASSIMALE A 2000 UTENTI (RQ 55190)*
003600******************************************************************
003700 IDENTIFICATION DIVISION.                                         
003800 PROGRAM-ID.    REPYUSR0.                                         
003900 AUTHOR.        K. LEHTONEN.                                      
004000 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
004100 DATE-WRITTEN.  1990-02-12.                                       
004200 DATE-COMPILED.                                                   
004300 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
004400******************************************************************
004500 ENVIRONMENT DIVISION.                                            
004600 CONFIGURATION SECTION.                                           
004700 SOURCE-COMPUTER. IBM-3090.                                       
004800 OBJECT-COMPUTER. IBM-3090.                                       
004900 SPECIAL-NAMES.                                                   
005000     C01 IS TOP-OF-FORM.                                          
005100*-----------------------------------------------------------------
005200 INPUT-OUTPUT SECTION.                                            
005300 FILE-CONTROL.                                                    
005400******************************************************************
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700*-----------------------------------------------------------------
005800 WORKING-STORAGE SECTION.                                         
005900*--- COSTANTI E CONTATORI                                        *
006000 01  WK-COSTANTI-FLAG.                                            
006100     05  WK-REPYUSR0           PIC X(08) VALUE 'REPYUSR0'.        
006200     05  FILLER                PIC X(02) VALUE SPACES.            
006300 01  WS-LAVORO.                                                   
006400     05  WS-IND-SCAN           PIC S9(4) COMP VALUE ZERO.         
006500     05  WS-IND-SPOSTA         PIC S9(4) COMP VALUE ZERO.         
006600     05  WS-IND-DEST           PIC S9(4) COMP VALUE ZERO.         
006700     05  WS-CONTA-INSERIMENTI  PIC S9(8) COMP VALUE ZERO.         
006800     05  WS-CONTA-DUPLICATI    PIC S9(8) COMP VALUE ZERO.         
006900     05  WS-SW-TROVATO         PIC X(01) VALUE 'N'.               
007000         88  WS-TROVATO-SI               VALUE 'S'.               
007100     05  FILLER                PIC X(04) VALUE SPACES.            
007200*--- RIGA DI APPOGGIO PER LO SPOSTAMENTO DURANTE L'INSERIMENTO   *
007300 01  WS-RIGA-APPOGGIO.                                            
007400     05  WS-APP-USER-ID        PIC 9(10).                         
007500     05  WS-APP-TZ-NAME        PIC X(20).                         
007600     05  WS-APP-TZ-OFFSET      PIC S9(4) SIGN LEADING SEPARATE.   
007700 01  WS-RIGA-APPOGGIO-X REDEFINES WS-RIGA-APPOGGIO.               
007800     05  WS-APP-TUTTO          PIC X(35).                         
007900*--- CONTATORI EDITATI PER LA STAMPA DELLE STATISTICHE FINALI    *
008000 01  WS-TOT-INSERIMENTI        PIC 9(08).                         
008100 01  WS-TOT-INS-EDIT REDEFINES WS-TOT-INSERIMENTI                 
008200                               PIC ZZZZZZZ9.                      
008300 01  WS-TOT-DUPLICATI          PIC 9(08).                         
008400 01  WS-TOT-DUP-EDIT REDEFINES WS-TOT-DUPLICATI                   
008500                               PIC ZZZZZZZ9.                      
008600*--- TAVOLA IN MEMORIA DELL'ANAGRAFICA (VEDI REPCTAB)            *
008700     COPY REPCTAB.                                                
008800 01  WS-TAB-ANTEPRIMA REDEFINES REPTAB-AREA.                      
008900     05  FILLER                PIC X(04).                         
009000     05  FILLER                PIC X(35) OCCURS 2000 TIMES.       
009100******************************************************************
009200 LINKAGE SECTION.                                                 
009300 01  REPYUSR0-AREA.                                               
009400     05  USR-FUNZIONE          PIC X(01).                         
009500         88  USR-FUNZIONE-CERCA          VALUE 'C'.               
009600         88  USR-FUNZIONE-INSERISCI      VALUE 'I'.               
009700         88  USR-FUNZIONE-STATISTICHE    VALUE 'S'.               
009800     05  USR-USER-ID           PIC 9(10).                         
009900     05  USR-TZ-NAME           PIC X(20).                         
010000     05  USR-TZ-OFFSET         PIC S9(4) SIGN LEADING SEPARATE.   
010100     05  USR-ESITO             PIC X(02).                         
010200         88  USR-ESITO-TROVATO           VALUE 'SI'.              
010300         88  USR-ESITO-ASSENTE           VALUE 'NF'.              
010400         88  USR-ESITO-DUPLICATO         VALUE 'DU'.              
010500         88  USR-ESITO-TABELLA-PIENA     VALUE 'PI'.              
010600     05  FILLER                PIC X(05).                         
010700******************************************************************
010800 PROCEDURE DIVISION USING REPYUSR0-AREA.                          
010900*-----------------------------------                              
011000 C00010-INIZIO.                                                   
011100     EVALUATE TRUE                                                
011200        WHEN USR-FUNZIONE-CERCA                                   
011300           PERFORM C01000-CERCA                                   
011400        WHEN USR-FUNZIONE-INSERISCI                               
011500           PERFORM C02000-INSERISCI                               
011600        WHEN USR-FUNZIONE-STATISTICHE                             
011700           PERFORM C03000-STATISTICHE                             
011800        WHEN OTHER                                                
011900           MOVE 'NF'              TO USR-ESITO                    
012000     END-EVALUATE                                                 
012100     GOBACK.                                                      
012200*-----------------------------------                              
012300* RICERCA PER CHIAVE - LA TABELLA E' SEMPRE MANTENUTA ORDINATA   *
012400* PER REPTAB-USER-ID, CONDIZIONE RICHIESTA DA SEARCH ALL         *
012500*-----------------------------------                              
012600 C01000-CERCA.                                                    
012700     IF REPTAB-COUNT = ZERO                                       
012800        MOVE 'NF'              TO USR-ESITO                       
012900        GO TO C01000-EXIT                                         
013000     END-IF                                                       
013100     SET REPTAB-IDX            TO 1                               
013200     SEARCH ALL REPTAB-TAVOLA                                     
013300        AT END                                                    
013400           MOVE 'NF'           TO USR-ESITO                       
013500        WHEN REPTAB-USER-ID(REPTAB-IDX) = USR-USER-ID             
013600           MOVE 'SI'           TO USR-ESITO                       
013700           MOVE REPTAB-TZ-NAME(REPTAB-IDX)   TO USR-TZ-NAME       
013800           MOVE REPTAB-TZ-OFFSET(REPTAB-IDX) TO USR-TZ-OFFSET     
013900     END-SEARCH.                                                  
014000 C01000-EXIT.                                                     
014100     EXIT.                                                        
014200*-----------------------------------                              
014300* INSERIMENTO ORDINATO - LE VOCI DUPLICATE NON SOSTITUISCONO LA  *
014400* PRIMA GIA' REGISTRATA (VEDI TESTATA DEL CARICATORE REPBE001)   *
014500*-----------------------------------                              
014600 C02000-INSERISCI.                                                
014700     IF REPTAB-COUNT NOT = ZERO                                   
014800        SET REPTAB-IDX         TO 1                               
014900        SEARCH ALL REPTAB-TAVOLA                                  
015000           AT END                                                 
015100              CONTINUE                                            
015200           WHEN REPTAB-USER-ID(REPTAB-IDX) = USR-USER-ID          
015300              ADD 1            TO WS-CONTA-DUPLICATI              
015400              MOVE 'DU'        TO USR-ESITO                       
015500              GO TO C02000-EXIT                                   
015600        END-SEARCH                                                
015700     END-IF                                                       
015800     IF REPTAB-COUNT NOT < REPTAB-MAX                             
015900        MOVE 'PI'              TO USR-ESITO                       
016000        GO TO C02000-EXIT                                         
016100     END-IF                                                       
016200     PERFORM C02100-TROVA-POSIZIONE                               
016300     PERFORM C02200-SPOSTA-RIGHE                                  
016400     MOVE USR-USER-ID          TO REPTAB-USER-ID(WS-IND-SCAN)     
016500     MOVE USR-TZ-NAME          TO REPTAB-TZ-NAME(WS-IND-SCAN)     
016600     MOVE USR-TZ-OFFSET        TO REPTAB-TZ-OFFSET(WS-IND-SCAN)   
016700     ADD 1                     TO REPTAB-COUNT                    
016800     ADD 1                     TO WS-CONTA-INSERIMENTI            
016900     MOVE 'SI'                 TO USR-ESITO.                      
017000 C02000-EXIT.                                                     
017100     EXIT.                                                        
017200*-----------------------------------                              
017300* CERCA LA PRIMA POSIZIONE LA CUI CHIAVE E' MAGGIORE DI QUELLA  * 
017400* DA INSERIRE - LA RICERCA E' LINEARE PERCHE' LA TABELLA PUO'   * 
017500* RICEVERE VOCI NON GIA' ORDINATE DALLO SCHEDULATORE DEL FEED   * 
017600*-----------------------------------                              
017700 C02100-TROVA-POSIZIONE.                                          
017800     MOVE 1                    TO WS-IND-SCAN                     
017900     MOVE 'N'                  TO WS-SW-TROVATO                   
018000     PERFORM C02150-AVANZA                                        
018100        THRU C02150-AVANZA-EXIT                                   
018200        UNTIL WS-IND-SCAN > REPTAB-COUNT                          
018300           OR WS-TROVATO-SI                                       
018400     IF NOT WS-TROVATO-SI                                         
018500        MOVE REPTAB-COUNT + 1  TO WS-IND-SCAN                     
018600     END-IF.                                                      
018700*-----------------------------------                              
018800 C02150-AVANZA.                                                   
018900     IF REPTAB-USER-ID(WS-IND-SCAN) > USR-USER-ID                 
019000        MOVE 'S'               TO WS-SW-TROVATO                   
019100        GO TO C02150-AVANZA-EXIT                                  
019200     END-IF                                                       
019300     ADD 1                     TO WS-IND-SCAN.                    
019400 C02150-AVANZA-EXIT.                                              
019500     EXIT.                                                        
019600*-----------------------------------                              
019700* LIBERA LA POSIZIONE WS-IND-SCAN SPOSTANDO IN AVANTI DI UNA     *
019800* RIGA TUTTE LE VOCI SUCCESSIVE, PARTENDO DAL FONDO TABELLA      *
019900*-----------------------------------                              
020000 C02200-SPOSTA-RIGHE.                                             
020100     IF REPTAB-COUNT = ZERO                                       
020200        GO TO C02200-EXIT                                         
020300     END-IF                                                       
020400     MOVE REPTAB-COUNT         TO WS-IND-SPOSTA                   
020500     PERFORM C02250-SPOSTA-UNA                                    
020600        THRU C02250-SPOSTA-UNA-EXIT                               
020700        UNTIL WS-IND-SPOSTA < WS-IND-SCAN.                        
020800 C02200-EXIT.                                                     
020900     EXIT.                                                        
021000*-----------------------------------                              
021100 C02250-SPOSTA-UNA.                                               
021200     ADD 1                     TO WS-IND-SPOSTA GIVING WS-IND-DEST
021300     MOVE REPTAB-USER-ID(WS-IND-SPOSTA)                           
021400                               TO REPTAB-USER-ID(WS-IND-DEST)     
021500     MOVE REPTAB-TZ-NAME(WS-IND-SPOSTA)                           
021600                               TO REPTAB-TZ-NAME(WS-IND-DEST)     
021700     MOVE REPTAB-TZ-OFFSET(WS-IND-SPOSTA)                         
021800                               TO REPTAB-TZ-OFFSET(WS-IND-DEST)   
021900     SUBTRACT 1                FROM WS-IND-SPOSTA.                
022000 C02250-SPOSTA-UNA-EXIT.                                          
022100     EXIT.                                                        
022200*-----------------------------------                              
022300* RIEPILOGO DEI MOVIMENTI SULLA TABELLA - RICHIAMATO DAL         *
022400* PROGRAMMA CHIAMANTE A FINE ANAGRAFICA (VEDI REPBE001)          *
022500*-----------------------------------                              
022600 C03000-STATISTICHE.                                              
022700     MOVE WS-CONTA-INSERIMENTI TO WS-TOT-INSERIMENTI              
022800     MOVE WS-CONTA-DUPLICATI   TO WS-TOT-DUPLICATI                
022900     DISPLAY '*====   REPYUSR0 - VOCI INSERITE IN TABELLA  : '    
023000             WS-TOT-INS-EDIT                                      
023100     DISPLAY '*====   REPYUSR0 - VOCI DUPLICATE SCARTATE   : '    
023200             WS-TOT-DUP-EDIT                                      
023300     MOVE 'OK'                 TO USR-ESITO.                      
023400**********************       END      ****************************
