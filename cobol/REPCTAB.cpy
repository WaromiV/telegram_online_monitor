000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCTAB                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TABELLA IN MEMORIA DELL'ANAGRAFICA UTENTI       *
000600*                                                                *
000700*    L'ACCESSO CHIAVIFICATO ALL'ANAGRAFICA (INDEXED NON          *
000800*    DISPONIBILE SU QUESTO AMBIENTE) E' REALIZZATO CARICANDO     *
000900*    L'INTERO FILE REPCUSR IN QUESTA TABELLA, ORDINATA PER       *
001000*    REPTAB-USER-ID, E RICERCANDO CON SEARCH ALL.                *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001400*   2021-09-02  KL   ALZATO IL MASSIMALE A 2000 UTENTI (RQ 55190)*
001500******************************************************************
001600 01  REPTAB-AREA.                                                 
001700     05  REPTAB-COUNT              PIC S9(4) COMP VALUE ZERO.     
001800     05  REPTAB-MAX                PIC S9(4) COMP VALUE +2000.    
001900     05  REPTAB-TAVOLA OCCURS 1 TO 2000 TIMES                     
002000                       DEPENDING ON REPTAB-COUNT                  
002100                       ASCENDING KEY IS REPTAB-USER-ID            
002200                       INDEXED BY REPTAB-IDX.                     
002300         10  REPTAB-USER-ID        PIC 9(10).                     
002400         10  REPTAB-TZ-NAME        PIC X(20).                     
002500         10  REPTAB-TZ-OFFSET      PIC S9(4)                      
002600                                   SIGN LEADING SEPARATE.         
