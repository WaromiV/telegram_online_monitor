000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCUSR                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO ANAGRAFICA UTENTI REPERIBILI          *
000600*    LUNGHEZZA : 090 BYTES                                       *
000700*                                                                *
000800*    L'ANAGRAFICA E' TENUTA IN ORDINE ASCENDENTE PER             *
000900*    REPANA-USER-ID E VIENE CARICATA IN TABELLA (REPCTAB)        *
001000*    PER RICERCA SEARCH ALL DAI PROGRAMMI CHE LA CONSULTANO.     *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   STORIA DELLE VARIAZIONI                                     * 
001400*----------------------------------------------------------------*
001500*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001600*   1999-01-08  MRV  BONIFICA CAMPO ANNO SU 4 CIFRE (AA2K-119)   *
001700******************************************************************
001800 01  REPANA-REC.                                                  
001900     05  REPANA-USER-ID            PIC 9(10).                     
002000     05  REPANA-USERNAME           PIC X(20).                     
002100     05  REPANA-FULL-NAME          PIC X(30).                     
002200     05  REPANA-TZ-NAME            PIC X(20).                     
002300     05  REPANA-TZ-OFFSET-MIN      PIC S9(4)                      
002400                                    SIGN LEADING SEPARATE.        
002500     05  FILLER                    PIC X(05).                     
