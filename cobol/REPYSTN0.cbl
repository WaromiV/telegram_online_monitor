000100******************************************************************
000200*                                                                *
000300* NAME        : REPYSTN0                                        * 
000400*                                                                *
000500* FUNCTION    : SOTTOPROGRAMMA CHE NORMALIZZA LO STATO GREZZO   * 
000600*               RICEVUTO DAL FEED DI CHAT IN UNO DEI TRE VALORI * 
000700*               CANONICI USATI DAL SISTEMA REP (ONLINE/OFFLINE/ * 
000800*               UNKNOWN).                                       * 
000900*                                                                *
001000* DESCRIZIONE : RICHIAMATO DA REPBT010 PER OGNI EVENTO GREZZO   * 
001100*               LETTO DA REPCRAW. LA PAROLA GREZZA E' SEMPRE    * 
001200*               CONSERVATA INTEGRALMENTE SUL TRACCIATO DI       * 
001300*               USCITA, QUALUNQUE SIA L'ESITO DELLA NORMALIZ-   * 
001400*               ZAZIONE.                                         *
001500*                                                                *
001600* AUTHOR      : K. LEHTONEN                                     * 
001700*                                                                *
001800******************************************************************
001900*   STORIA DELLE VARIAZIONI                                     * 
002000*----------------------------------------------------------------*
002100*   1989-03-02  GF   STESURA INIZIALE - MODULO WS-COMUNE        * 
002200*   1989-03-02  GF   PRIMA EMISSIONE PER COLLAUDO                *
002300*   1990-07-19  GF   AGGIUNTO CASO BLANK = UNKNOWN (RQ 1904)    * 
002400*   1992-11-05  PDR  RIVISTA LA TRADUZIONE MAIUSCOLO/MINUSCOLO  * 
002500*   1995-02-14  PDR  ALLINEATO A NUOVA COPY DI INGRESSO         * 
002600*   1998-11-30  MRV  ANALISI Y2K - NESSUN CAMPO DATA TRATTATO   * 
002700*   1999-01-08  MRV  BONIFICA ANNO 4 CIFRE NON APPLICABILE      * 
002800*                    (PROGRAMMA SENZA CAMPI DATA) - AA2K-119    * 
002900*   2003-06-10  PDR  RICOMPILATO SOTTO NUOVO COMPILATORE        * 
003000*   2021-06-14  KL   RISCRITTO PER NUOVO FEED DI PRESENZA       * 
003100*                    REPERIBILI - RICHIESTA 55012                *
003200*   2021-09-02  KL   NESSUNA VARIAZIONE LOGICA - SOLO COMMENTI  * 
003300******************************************************************
003400 IDENTIFICATION DIVISION.                                         
003500 PROGRAM-ID.    REPYSTN0.                                         
003600 AUTHOR.        K. LEHTONEN.                                      
003700 INSTALLATION.  ENGINEERING SPA - PRESIDIO REPERIBILITA'.         
003800 DATE-WRITTEN.  1989-03-02.                                       
003900 DATE-COMPILED.                                                   
004000 SECURITY.      USO INTERNO - RETE AZIENDALE.                     
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                            
004300 CONFIGURATION SECTION.                                           
004400 SOURCE-COMPUTER. IBM-3090.                                       
004500 OBJECT-COMPUTER. IBM-3090.                                       
004600 SPECIAL-NAMES.                                                   
004700     C01 IS TOP-OF-FORM.                                          
004800*-----------------------------------------------------------------
004900 INPUT-OUTPUT SECTION.                                            
005000 FILE-CONTROL.                                                    
005100******************************************************************
005200 DATA DIVISION.                                                   
005300 FILE SECTION.                                                    
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE SECTION.                                         
005600*--- COSTANTI DI CONFRONTO                                       *
005700 01  WK-COSTANTI-FLAG.                                            
005800     05  WK-REPYSTN0           PIC X(08) VALUE 'REPYSTN0'.        
005900     05  FILLER                PIC X(02) VALUE SPACES.            
006000*--- AREA DI LAVORO PER LA TRADUZIONE MAIUSCOLO                  *
006100 01  WS-LAVORO.                                                   
006200     05  WS-GREZZA-MAIUSC      PIC X(20).                         
006300     05  WS-GREZZA-NUM         REDEFINES                          
006400         WS-GREZZA-MAIUSC      PIC 9(20).                         
006500     05  WS-CONTA-CHIAMATE     PIC S9(8) COMP VALUE ZERO.         
006600     05  WS-IND-SCAN           PIC S9(4) COMP VALUE ZERO.         
006700     05  WS-IND-ALFA           PIC S9(4) COMP VALUE ZERO.         
006800     05  FILLER                PIC X(02) VALUE SPACES.            
006900*--- TAVOLA DI TRADUZIONE MAIUSCOLO/MINUSCOLO (STILE SHOP)       *
007000 01  WS-TAVOLA-MAIUSC.                                            
007100     05  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.     
007200 01  WS-TAVOLA-MAIUSC-R REDEFINES WS-TAVOLA-MAIUSC.               
007300     05  WS-MAIUSC-MIN         PIC X(01) OCCURS 26 TIMES.         
007400 01  WS-TAVOLA-MAIUSC-U.                                          
007500     05  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.     
007600 01  WS-TAVOLA-MAIUSC-U-R REDEFINES WS-TAVOLA-MAIUSC-U.           
007700     05  WS-MAIUSC-MAI         PIC X(01) OCCURS 26 TIMES.         
007800******************************************************************
007900 LINKAGE SECTION.                                                 
008000 01  REPYSTN0-AREA.                                               
008100     05  STN-RAW-STATUS        PIC X(20).                         
008200     05  STN-NORM-STATUS       PIC X(08).                         
008300     05  FILLER                PIC X(02).                         
008400******************************************************************
008500 PROCEDURE DIVISION USING REPYSTN0-AREA.                          
008600*-----------------------------------                              
008700 C00010-INIZIO.                                                   
008800     ADD 1                     TO WS-CONTA-CHIAMATE               
008900     MOVE STN-RAW-STATUS       TO WS-GREZZA-MAIUSC                
009000     PERFORM C00100-MAIUSCOLA-CONV                                
009100        VARYING WS-IND-SCAN FROM 1 BY 1                           
009200        UNTIL WS-IND-SCAN > 20                                    
009300     PERFORM C00500-TRADUCI-STATO                                 
009400     GOBACK.                                                      
009500*-----------------------------------                              
009600* CONVERTE IN MAIUSCOLO CARATTERE PER CARATTERE (IL COMPILATORE  *
009700* DISPONIBILE SU QUESTO AMBIENTE NON OFFRE FUNCTION UPPER-CASE)  *
009800*-----------------------------------                              
009900 C00100-MAIUSCOLA-CONV.                                           
010000     MOVE ZERO                 TO WS-IND-ALFA                     
010100     PERFORM C00150-CERCA-MINUSCOLA                               
010200        THRU C00150-CERCA-MINUSCOLA-EXIT                          
010300        UNTIL WS-IND-ALFA > 26.                                   
010400*-----------------------------------                              
010500 C00150-CERCA-MINUSCOLA.                                          
010600     ADD 1                     TO WS-IND-ALFA                     
010700     IF WS-IND-ALFA > 26                                          
010800        GO TO C00150-CERCA-MINUSCOLA-EXIT                         
010900     END-IF                                                       
011000     IF WS-GREZZA-MAIUSC(WS-IND-SCAN:1)                           
011100           NOT = WS-MAIUSC-MIN(WS-IND-ALFA)                       
011200        GO TO C00150-CERCA-MINUSCOLA-EXIT                         
011300     END-IF                                                       
011400     MOVE WS-MAIUSC-MAI(WS-IND-ALFA)                              
011500                               TO WS-GREZZA-MAIUSC(WS-IND-SCAN:1) 
011600     MOVE 27                   TO WS-IND-ALFA.                    
011700 C00150-CERCA-MINUSCOLA-EXIT.                                     
011800     EXIT.                                                        
011900*-----------------------------------                              
012000* CONFRONTO CON I DUE VALORI RICONOSCIUTI DAL FEED - QUALSIASI   *
012100* ALTRA PAROLA, COMPRESO IL CASO BLANK, DIVENTA 'UNKNOWN'        *
012200*-----------------------------------                              
012300 C00500-TRADUCI-STATO.                                            
012400     EVALUATE WS-GREZZA-MAIUSC(1:7)                               
012500        WHEN 'ONLINE '                                            
012600           MOVE 'online'       TO STN-NORM-STATUS                 
012700        WHEN OTHER                                                
012800           EVALUATE WS-GREZZA-MAIUSC(1:8)                         
012900              WHEN 'OFFLINE '                                     
013000                 MOVE 'offline'   TO STN-NORM-STATUS              
013100              WHEN OTHER                                          
013200                 MOVE 'unknown'   TO STN-NORM-STATUS              
013300           END-EVALUATE                                           
013400     END-EVALUATE.                                                
013500**********************       END      ****************************
