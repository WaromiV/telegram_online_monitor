000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCEVT                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO EVENTO DI PRESENZA NORMALIZZATO       *
000600*    LUNGHEZZA : 060 BYTES                                       *
000700*                                                                *
000800*    SCRITTO DA REPBT010 IN ORDINE DI ARRIVO; RICHIESTO IN       *
000900*    ORDINE ASCENDENTE DI REPEVT-TS-UTC PER UTENTE DA REPBT020   *
001000*    E DA REPBT030 (VEDI NOTA SUI FILE IN TESTATA REPBT020).     *
001100*                                                                *
001200*----------------------------------------------------------------*
001300*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001400******************************************************************
001500 01  REPEVT-REC.                                                  
001600     05  REPEVT-USER-ID            PIC 9(10).                     
001700     05  REPEVT-TS-UTC             PIC X(19).                     
001800     05  REPEVT-RAW-STATUS         PIC X(20).                     
001900     05  REPEVT-NORM-STATUS        PIC X(08).                     
002000     05  FILLER                    PIC X(03).                     
