000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCSLW                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : TRACCIATO FINESTRA DI RIPOSO INFERITA           *
000600*    LUNGHEZZA : 060 BYTES                                       *
000700*                                                                *
000800*    REPSLW-CONFIDENCE E' L'UNICA GRANDEZZA FRAZIONARIA DEL      *
000900*    SISTEMA: 9V99, CALCOLATA CON ARITMETICA ROUNDED.            *
001000*                                                                *
001100*----------------------------------------------------------------*
001200*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001300******************************************************************
001400 01  REPSLW-REC.                                                  
001500     05  REPSLW-USER-ID            PIC 9(10).                     
001600     05  REPSLW-START-LOCAL        PIC X(19).                     
001700     05  REPSLW-END-LOCAL          PIC X(19).                     
001800     05  REPSLW-DURATION-MIN       PIC 9(05).                     
001900     05  REPSLW-CONFIDENCE         PIC 9V99.                      
002000     05  FILLER                    PIC X(04).                     
