000100******************************************************************
000200*                                                                *
000300*    COPY      : REPCPRM                                        * 
000400*    SISTEMA   : REP - MONITORAGGIO PRESENZE REPERIBILI          *
000500*    OGGETTO   : SCHEDA PARAMETRO CREDENZIALI DI COLLEGAMENTO    *
000600*                AL FEED DI CHAT (ACCETTATA DA SYSIN)            *
000700*    LUNGHEZZA : 132 BYTES                                       *
000800*                                                                *
000900*----------------------------------------------------------------*
001000*   2021-06-14  KL   NUOVA STESURA INIZIALE - RICHIESTA 55012    *
001100******************************************************************
001200 01  REPPRM-REC.                                                  
001300     05  REPPRM-SESSION-STRING     PIC X(64).                     
001400     05  REPPRM-ACCESS-TOKEN       PIC X(64).                     
001500     05  FILLER                    PIC X(04).                     
